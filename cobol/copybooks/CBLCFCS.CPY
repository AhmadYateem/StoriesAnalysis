000100****************************************************************
000200* CBLCFCS  -  CATEGORY-SUMMARY RECORD LAYOUT                    *
000300* ONE ROW PER BRANCH/CATEGORY (BEVERAGES OR FOOD), PLUS A       *
000400* ROLLUP ROW PER BRANCH FLAGGED CS-IS-AGGREGATE = 'Y' WHICH     *
000500* EVERY PARAGRAPH IN THIS RUN EXCLUDES FROM ITS TOTALS.         *
000600*                                                                *
000700* CALLER SUPPLIES THE ENCLOSING 01/05 -- FD CATEGORY-SUM        *
000800* DECLARES "01 CS-RECORD. 05 CS-GROUP. COPY CBLCFCS." PLAIN,    *
000900* AND WORKING-STORAGE DECLARES "05 WS-CS-ENTRY OCCURS ...       *
001000* COPY CBLCFCS REPLACING ==CS-== BY ==CST-==." FOR THE TABLE.   *
001100****************************************************************
001200     10  CS-BRANCH               PIC X(30).
001300     10  CS-CATEGORY             PIC X(12).
001400         88  CS-CAT-BEVERAGES    VALUE 'BEVERAGES   '.
001500         88  CS-CAT-FOOD         VALUE 'FOOD        '.
001600     10  CS-QTY                  PIC S9(9).
001700     10  CS-AMOUNTS-GROUP.
001800         15  CS-TRUE-REVENUE     PIC S9(12)V99.
001900         15  CS-TOTAL-COST       PIC S9(12)V99.
002000         15  CS-TOTAL-PROFIT     PIC S9(12)V99.
002100*    ---------------------------------------------------------
002200*    SAME THREE AMOUNTS, SUBSCRIPTED FORM, SO THE COLUMN
002300*    TOTALING PARAGRAPHS CAN WALK REVENUE/COST/PROFIT WITH ONE
002400*    PERFORM VARYING INSTEAD OF THREE SEPARATE ADD STATEMENTS --
002500*    ---------------------------------------------------------
002600     10  CS-AMOUNTS-TAB REDEFINES CS-AMOUNTS-GROUP
002700                                 PIC S9(12)V99 OCCURS 3 TIMES.
002800     10  CS-PROFIT-MARGIN        PIC S9(4)V9.
002900     10  CS-IS-AGGREGATE         PIC X(1).
003000         88  CS-AGGREGATE-ROW    VALUE 'Y'.
003100         88  CS-DETAIL-ROW       VALUE 'N' ' '.
003200     10  FILLER                  PIC X(08).
