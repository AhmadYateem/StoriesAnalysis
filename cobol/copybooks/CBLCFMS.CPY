000100****************************************************************
000200* CBLCFMS  -  MONTHLY-SALES RECORD LAYOUT                      *
000300* PER-BRANCH, PER-YEAR REVENUE FEED FROM THE POINT-OF-SALE      *
000400* EXTRACT.  ONE RECORD PER BRANCH PER YEAR.  2026 RECORDS       *
000500* CARRY JANUARY ACTUAL ONLY -- FEB THRU DEC ARE ZERO UNTIL      *
000600* THOSE MONTHS CLOSE.                                           *
000700*                                                                *
000800* CALLER SUPPLIES THE ENCLOSING 01/05 -- FD MONTHLY-SALES       *
000900* DECLARES "01 MS-RECORD. 05 MS-GROUP. COPY CBLCFMS." PLAIN,    *
001000* AND WORKING-STORAGE DECLARES "05 WS-MS-ENTRY OCCURS ...       *
001100* COPY CBLCFMS REPLACING ==MS-== BY ==MST-==." FOR THE TABLE.   *
001200****************************************************************
001300     10  MS-BRANCH               PIC X(30).
001400     10  MS-REGION               PIC X(20).
001500     10  MS-YEAR                 PIC 9(4).
001600         88  MS-YEAR-2025        VALUE 2025.
001700         88  MS-YEAR-2026        VALUE 2026.
001800*    ---------------------------------------------------------
001900*    JAN THRU DEC REVENUE, NAMED FORM FOR HEADINGS AND HAND
002000*    CALCULATIONS --
002100*    ---------------------------------------------------------
002200     10  MS-MONTH-REV-GROUP.
002300         15  MS-JAN-REV          PIC S9(11)V99.
002400         15  MS-FEB-REV          PIC S9(11)V99.
002500         15  MS-MAR-REV          PIC S9(11)V99.
002600         15  MS-APR-REV          PIC S9(11)V99.
002700         15  MS-MAY-REV          PIC S9(11)V99.
002800         15  MS-JUN-REV          PIC S9(11)V99.
002900         15  MS-JUL-REV          PIC S9(11)V99.
003000         15  MS-AUG-REV          PIC S9(11)V99.
003100         15  MS-SEP-REV          PIC S9(11)V99.
003200         15  MS-OCT-REV          PIC S9(11)V99.
003300         15  MS-NOV-REV          PIC S9(11)V99.
003400         15  MS-DEC-REV          PIC S9(11)V99.
003500*    ---------------------------------------------------------
003600*    SAME 12 AMOUNTS, SUBSCRIPTED FORM FOR LOOP-DRIVEN
003700*    SEASONALITY AND FORECAST MATH --
003800*    ---------------------------------------------------------
003900     10  MS-MONTH-REV-ARR REDEFINES MS-MONTH-REV-GROUP.
004000         15  MS-MONTH-REV-TAB    PIC S9(11)V99 OCCURS 12 TIMES.
004100     10  MS-TOTAL-BY-YEAR        PIC S9(12)V99.
004200     10  FILLER                  PIC X(04).
