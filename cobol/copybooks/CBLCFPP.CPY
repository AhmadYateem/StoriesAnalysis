000100****************************************************************
000200* CBLCFPP  -  PRODUCT-PROFITABILITY RECORD LAYOUT               *
000300* ONE ROW PER PRODUCT/BRANCH/SERVICE-TYPE COMBINATION, AS       *
000400* ROLLED UP BY THE POS EXTRACT.  MODIFIER ROWS (PP-PRODUCT      *
000500* BEGINS 'ADD ' OR 'REPLACE ') AND BRANCH SUBTOTAL ROWS         *
000600* (PP-PRODUCT BEGINS 'TOTAL') RIDE IN THE SAME FILE AS REAL     *
000700* PRODUCT SALES -- SEE PP-IS-AGGREGATE BELOW.                   *
000800*                                                                *
000900* CALLER SUPPLIES THE ENCLOSING 01/05 -- FD PRODUCT-PROF        *
001000* DECLARES "01 PP-RECORD. 05 PP-GROUP. COPY CBLCFPP." PLAIN,    *
001100* AND WORKING-STORAGE DECLARES "05 WS-PP-ENTRY OCCURS ...       *
001200* COPY CBLCFPP REPLACING ==PP-== BY ==PPT-==." FOR THE TABLE.   *
001300****************************************************************
001400     10  PP-BRANCH               PIC X(30).
001500     10  PP-SERVICE-TYPE         PIC X(12).
001600         88  PP-SVC-TAKE-AWAY    VALUE 'TAKE AWAY   '.
001700         88  PP-SVC-TABLE        VALUE 'TABLE       '.
001800         88  PP-SVC-TOTERS       VALUE 'TOTERS      '.
001900     10  PP-CATEGORY             PIC X(12).
002000         88  PP-CAT-BEVERAGES    VALUE 'BEVERAGES   '.
002100         88  PP-CAT-FOOD         VALUE 'FOOD        '.
002200     10  PP-SECTION              PIC X(20).
002300     10  PP-PRODUCT              PIC X(40).
002400*    ---------------------------------------------------------
002500*    FIRST 8 BYTES OF THE PRODUCT NAME, OVERLAID, SO THE
002600*    MODIFIER/SUBTOTAL TESTS CAN REFERENCE A FIXED-WIDTH
002700*    FIELD INSTEAD OF RE-SLICING PP-PRODUCT EVERY TIME --
002800*    ---------------------------------------------------------
002900     10  PP-PRODUCT-LEAD REDEFINES PP-PRODUCT.
003000         15  PP-PRODUCT-LEAD-8   PIC X(08).
003100         15  FILLER              PIC X(32).
003200     10  PP-QTY                  PIC S9(7).
003300     10  PP-TOTAL-PRICE          PIC S9(11)V99.
003400     10  PP-TRUE-REVENUE         PIC S9(11)V99.
003500     10  PP-TOTAL-COST           PIC S9(11)V99.
003600     10  PP-TOTAL-PROFIT         PIC S9(11)V99.
003700     10  PP-PROFIT-PCT           PIC S9(4)V9.
003800     10  PP-UNIT-REVENUE         PIC S9(7)V99.
003900     10  PP-UNIT-COST            PIC S9(7)V99.
004000     10  PP-IS-AGGREGATE         PIC X(1).
004100         88  PP-AGGREGATE-ROW    VALUE 'Y'.
004200         88  PP-DETAIL-ROW       VALUE 'N' ' '.
004300     10  FILLER                  PIC X(05).
