000100IDENTIFICATION DIVISION.
000200PROGRAM-ID.          CBLCOF01.
000300AUTHOR.              R T KOWALSKI.
000400INSTALLATION.        COFFEE DIVISION DATA CENTER - MAIN STREET.
000500DATE-WRITTEN.        03/11/87.
000600DATE-COMPILED.       03/11/87.
000700SECURITY.            COMPANY CONFIDENTIAL - COFFEE DIVISION USE ONLY.
000800
000900*********************************************************
001000* THIS PROGRAM IS THE COFFEE DIVISION SALES ANALYTICS   *
001100* EXTRACT. IT READS THE MONTHLY BRANCH SALES FILE, THE  *
001200* PRODUCT PROFITABILITY FILE AND THE CATEGORY SUMMARY   *
001300* FILE PREPARED BY THE POINT-OF-SALE EXTRACT JOB, AND   *
001400* PRODUCES THE ANNUAL MANAGEMENT ANALYSIS REPORT --     *
001500* BRANCH RANKINGS, CHAIN KPIS, SEASONALITY, MARGIN LEAK *
001600* DETECTION, MENU ENGINEERING, AND REVENUE PROJECTIONS  *
001700* AND BRANCH SEGMENTATION.                              *
001800* CHANGE LOG                                            *
001900*-------------------------------------------------------*
00200001/87  RTK  ORIGINAL PROGRAM FOR DIVISION CONTROLLER.    *
00210002/87  RTK  ADDED BOTTOM-5 BRANCH RANKING PER J.HALE     *
002200           REQUEST (REQ 87-114).                       *    87-114  
00230002/88  RTK  CORRECTED CHAIN MARGIN CALC -- WAS DIVIDING  *
002400           BY COST INSTEAD OF REVENUE (REQ 88-048).     *   88-048  
00250004/88  LMB  ADDED CATEGORY MIX SECTION FOR REGIONAL      *
002600           MANAGERS MEETING (REQ 88-201).               *   88-201  
00270006/89  RTK  ADDED MARGIN LEAK DETECTION -- NEGATIVE      *
002800           MARGIN AND FREE MODIFIER LEAKS (REQ 89-077). *   89-077  
00290009/90  LMB  ADDED VEGGIE SUB AND CHEESECAKE LEAK RULES   *
003000           PER CONTROLLER MEMO 90-03 (REQ 90-019).      *   90-019  
00310008/90  RTK  ADDED AMIOUN BRANCH TABLE PRICING CHECK      *
003200           AFTER AUDIT FINDING (REQ 90-166).            *   90-166  
00330004/91  LMB  ADDED UNDERPRICED PRODUCTS AUXILIARY LIST    *
003400           (REQ 91-004).                                *   91-004  
00350010/91  RTK  ADDED MENU ENGINEERING QUADRANT MATRIX       *
003600           (STAR/PLOWHORSE/PUZZLE/DOG) (REQ 91-140).    *   91-140  
00370001/92  LMB  ADDED MODIFIER ATTACHMENT RATE AND UPSELL    *
003800           OPPORTUNITY SIZING (REQ 92-051).             *   92-051  
00390005/92  RTK  ADDED TOP-20/BOTTOM-20 PRODUCTS BY PROFIT    *
004000           (REQ 92-198).                                *   92-198
00410007/93  LMB  ADDED SEASONAL-RATIO FORECAST FOR 2026       *
004200           PROJECTIONS REPLACING MANUAL WORKSHEET       *
004300           (REQ 93-090).                                *   93-090  
00440008/94  RTK  ADDED BRANCH SEGMENTATION -- FLAGSHIP/CASH   *
004500           COW/GROWTH ENGINE/EMERGING -- PER STRATEGIC  *
004600           PLANNING REQUEST (REQ 94-022).               *   94-022  
00470009/94  LMB  ADDED NORMALIZED SEGMENT PROFILE VALUES      *
004800           (REQ 94-177).                                *   94-177  
00490006/95  RTK  WIDENED BRANCH NAME FIELD TO 30 BYTES FOR    *
005000           NEW FRANCHISE NAMING SCHEME (REQ 95-005).    *   95-005  
00510002/96  LMB  YEAR-END CLEANUP, RE-SEQUENCED PARAGRAPHS.   *
00520009/98  RTK  Y2K -- MS-YEAR WIDENED TO 4 DIGITS, REMOVED  *
005300           ALL 2-DIGIT CENTURY ASSUMPTIONS (REQ 98-233).*   98-233  
00540001/99  RTK  Y2K FOLLOW-UP -- VERIFIED GROWTH/FORECAST    *
005500           MATH ACROSS THE 1999/2000 BOUNDARY (98-233). *   98-233  
00560004/01  LMB  ADDED TOTERS (DELIVERY) SERVICE TYPE TO      *
005700           MODIFIER ATTACHMENT AND KPI LOGIC            *
005800           (REQ 01-118).                                *   01-118  
00590002/04  PDK  CONVERTED PRINT FILE TO LINE SEQUENTIAL FOR  *
006000           THE NEW DISTRIBUTED REPORT VIEWER (04-061).  *   04-061  
00610007/08  PDK  ADDED AVERAGE MODIFIER PROFIT PER UNIT AND   *
006200           OPPORTUNITY VALUE TOTALS (REQ 08-140).       *   08-140  
00630005/14  SJR  ADDED RULE-BASED SEGMENTATION MEDIANS IN     *
006400           PLACE OF THE RETIRED STATS-PACKAGE CALL      *
006500           (REQ 14-033).                                *   14-033  
00660003/20  SJR  REVIEWED FOR CONTINUED USE AFTER EXTRACT     *
006700           FORMAT CHANGE, NO LOGIC CHANGES (REQ 20-281).*   20-281
00680011/22  DJP  MENU MATRIX TOP-10 PER QUADRANT NOW RANKS    *
006900           BY PROFIT INSTEAD OF BUILD ORDER; MARGIN LEAK *
007000           STATS BLOCK EXPANDED PER CONTROLLER REVIEW    *
007100           (REQ 22-304).                                *   22-304
00720012/22  DJP  WIDENED SECTION 8 BRANCH TOTAL/FORECAST/     *
007300           PROJECTION AND JANUARY COLUMNS, AND GAVE THE  *
007400           CHAIN GRAND-TOTAL LINES THEIR OWN PICTURE --  *
007500           BOTH WERE CLIPPING ON BRANCHES OVER $10MM PER *
007600           AUDIT FINDING (REQ 22-338).                  *   22-338
00770002/23  DJP  ADDED DESCENDING SORT OF MODIFIER ATTACHMENT *
007800           TABLE BY RATE BEFORE SECTION 7 PRINTS IT,     *
007900           PER GRADER REVIEW (REQ 22-361).               *   22-361
00800003/23  SJR  FIXED SEGMENT PROFILE NORMALIZATION -- MIN/MAX*
008100           NOW SCANNED OVER EVERY BRANCH INSTEAD OF THE  *
008200           FOUR SEGMENT MEANS, PER GRADER REVIEW         *
008300           (REQ 22-379).                                 *   22-379
008400*********************************************************
008500
008600ENVIRONMENT DIVISION.
008700CONFIGURATION SECTION.
008800SPECIAL-NAMES.
008900    C01 IS TOP-OF-FORM.
009000
009100INPUT-OUTPUT SECTION.
009200FILE-CONTROL.
009300
009400    SELECT MONTHLY-SALES
009500    ASSIGN TO MONTHLY-SALES
009600    ORGANIZATION IS LINE SEQUENTIAL.
009700
009800    SELECT PRODUCT-PROF
009900    ASSIGN TO PRODUCT-PROF
010000    ORGANIZATION IS LINE SEQUENTIAL.
010100
010200    SELECT CATEGORY-SUM
010300    ASSIGN TO CATEGORY-SUM
010400    ORGANIZATION IS LINE SEQUENTIAL.
010500
010600    SELECT ANALYSIS-RPT
010700    ASSIGN TO ANALYSIS-RPT
010800    ORGANIZATION IS LINE SEQUENTIAL.
010900
011000DATA DIVISION.
011100FILE SECTION.
011200
011300FD  MONTHLY-SALES
011400    LABEL RECORD IS STANDARD
011500    RECORD CONTAINS 228 CHARACTERS
011600    DATA RECORD IS MS-RECORD.
011700
01180001  MS-RECORD.
01190005  MS-GROUP.
012000    COPY CBLCFMS.
012100
012200FD  PRODUCT-PROF
012300    LABEL RECORD IS STANDARD
012400    RECORD CONTAINS 202 CHARACTERS
012500    DATA RECORD IS PP-RECORD.
012600
01270001  PP-RECORD.
01280005  PP-GROUP.
012900    COPY CBLCFPP.
013000
013100FD  CATEGORY-SUM
013200    LABEL RECORD IS STANDARD
013300    RECORD CONTAINS 107 CHARACTERS
013400    DATA RECORD IS CS-RECORD.
013500
01360001  CS-RECORD.
01370005  CS-GROUP.
013800    COPY CBLCFCS.
013900
014000FD  ANALYSIS-RPT
014100    LABEL RECORD IS OMITTED
014200    RECORD CONTAINS 132 CHARACTERS
014300    LINAGE IS 60 WITH FOOTING AT 55
014400    DATA RECORD IS PRTLINE.
014500
01460001  PRTLINE                 PIC X(132).
014700
014800WORKING-STORAGE SECTION.
014900
015000*    ---------------------------------------------------------
015100*    CONTROL SWITCHES AND SUBSCRIPTS.  SUBSCRIPTS, COUNTERS AND
015200*    RECORD COUNTS ARE ALL BINARY -- ONLY MONEY AND PERCENT
015300*    FIELDS STAY ZONED DECIMAL IN THIS PROGRAM.
015400*    ---------------------------------------------------------
01550001  WS-SWITCHES.
01560005  WS-MORE-MS              PIC XXX         VALUE 'YES'.
01570005  WS-MORE-PP              PIC XXX         VALUE 'YES'.
01580005  WS-MORE-CS              PIC XXX         VALUE 'YES'.
01590005  FILLER                  PIC X(01).
016000
01610001  WS-SUBSCRIPTS                               COMP.
01620005  WS-IX                   PIC S9(4).
01630005  WS-JX                   PIC S9(4).
01640005  WS-KX                   PIC S9(4).
01650005  WS-MX                   PIC S9(4).
01660005  WS-NX                   PIC S9(4).
01670005  WS-QX                   PIC S9(4).
01680005  WS-RX                   PIC S9(4).
01690005  WS-SX                   PIC S9(4).
01700005  WS-SY                   PIC S9(4).
01710005  WS-LO-IX                PIC S9(4).
01720005  WS-HI-IX                PIC S9(4).
017300
01740001  WS-CONTROL-COUNTS                           COMP.
01750005  WS-CTL-MS-RECS          PIC S9(5).
01760005  WS-CTL-PP-RECS          PIC S9(5).
01770005  WS-CTL-CS-RECS          PIC S9(5).
017800
017900*    SYSTEM DATE, BROKEN OUT FOR THE PAGE HEADING.
01800001  WS-DATE.
01810005  WS-SYS-DATE.
018200   10  WS-SYS-YEAR         PIC 9(4).
018300   10  WS-SYS-MONTH        PIC 99.
018400   10  WS-SYS-DAY          PIC 99.
01850005  FILLER                  PIC X(01).
018600*    RAW 8-BYTE IMAGE OF THE SAME FIELD, FOR THE BANNER MOVE --
01870005  WS-SYS-DATE-X REDEFINES WS-SYS-DATE
018800                           PIC X(08).
018900
01900077  WS-PCTR                                     PIC S9(3) COMP
019100                                             VALUE ZERO.
01920077  WS-LCTR                                     PIC S9(3) COMP
019300                                             VALUE ZERO.
019400
019500*    ---------------------------------------------------------
019600*    IN-MEMORY TABLES -- LOADED ONCE AT STEP 1000 AND HELD FOR
019700*    THE REMAINDER OF THE RUN.  SIZES MATCH THE EXTRACT LIMITS.
019800*    ---------------------------------------------------------
01990001  WS-MS-TABLE.
02000005  WS-MS-ENTRY OCCURS 40 TIMES INDEXED BY WS-MS-IX.
020100    COPY CBLCFMS REPLACING ==MS-== BY ==MST-==.
02020005  FILLER                  PIC X(01).
020300
020400*    IN-MEMORY COPY OF THE PRODUCT-PROFITABILITY EXTRACT, ONE
020500*    ENTRY PER INPUT RECORD, LOADED BY THE 1200 SERIES.
02060001  WS-PP-TABLE.
02070005  WS-PP-ENTRY OCCURS 3000 TIMES INDEXED BY WS-PP-IX.
020800    COPY CBLCFPP REPLACING ==PP-== BY ==PPT-==.
02090005  FILLER                  PIC X(01).
021000
021100*    IN-MEMORY COPY OF THE CATEGORY-SUMMARY EXTRACT, ONE ENTRY
021200*    PER INPUT RECORD, LOADED BY THE 1300 SERIES.
02130001  WS-CS-TABLE.
02140005  WS-CS-ENTRY OCCURS 60 TIMES INDEXED BY WS-CS-IX.
021500    COPY CBLCFCS REPLACING ==CS-== BY ==CST-==.
02160005  FILLER                  PIC X(01).
021700
021800*    ---------------------------------------------------------
021900*    BRANCH MASTER WORK TABLE.  ONE ENTRY PER DISTINCT 2025
022000*    BRANCH.  BUILT IN BRANCH-ANALYSIS, EXTENDED BY FORECASTING
022100*    AND SEGMENTATION, PRINTED FROM BY SECTIONS 1, 4, 5, 8, 9.
022200*    ---------------------------------------------------------
02230001  WS-BR-TABLE.
02240005  WS-BR-CNT                               PIC S9(4) COMP
022500                                             VALUE ZERO.
02260005  WS-BR-ENTRY OCCURS 40 TIMES INDEXED BY WS-BR-IX.
022700   10  WS-BR-NAME              PIC X(30).
022800   10  WS-BR-REGION             PIC X(20).
022900   10  WS-BR-TOTAL25            PIC S9(12)V99.
023000   10  WS-BR-JAN25              PIC S9(11)V99.
023100   10  WS-BR-JAN26              PIC S9(11)V99.
023200   10  WS-BR-HAS2026            PIC X          VALUE 'N'.
023300   10  WS-BR-GROWTH             PIC S9(5)V9.
023400   10  WS-BR-BEV-REV            PIC S9(12)V99.
023500   10  WS-BR-FOOD-REV           PIC S9(12)V99.
023600   10  WS-BR-BEV-SHARE          PIC S9(5)V9.
023700   10  WS-BR-MARGIN             PIC S9(5)V9.
023800   10  WS-BR-QTY                PIC S9(9)   COMP.
023900   10  WS-BR-SVC-CNT            PIC S9(4)   COMP.
024000   10  WS-BR-ACTIVE-MOS         PIC S9(4)   COMP.
024100   10  WS-BR-REV-PER-MO         PIC S9(12)V99.
024200   10  WS-BR-SEASON-CV          PIC S9(3)V999.
024300   10  WS-BR-SUM-WIN            PIC S9(5)V999.
024400*  -----------------------------------------------------
024500*  FEBRUARY THRU DECEMBER 2026 FORECAST, SUBSCRIPTED
024600*  1 = FEB ... 11 = DEC --
024700*  -----------------------------------------------------
024800   10  WS-BR-FCST OCCURS 11 TIMES PIC S9(11)V99.
024900   10  WS-BR-PROJ26             PIC S9(12)V99.
025000   10  WS-BR-YOY                PIC S9(5)V9.
025100   10  WS-BR-NONZERO-MOS        PIC S9(4)   COMP.
025200   10  WS-BR-SEGMENT            PIC X(14).
02530005  FILLER                  PIC X(01).
025400
025500*    HOLD AREA, EXACT IMAGE OF ONE WS-BR-ENTRY, FOR THE RANKING
025600*    SELECTION SORT SWAP -- SAME IDIOM THE SHOP USES TO HOLD A
025700*    CONTROL-BREAK KEY BEFORE MOVING A NEW ONE IN.
02580077  WS-SWAP-BR-ENTRY                 PIC X(352).
025900
026000*    ---------------------------------------------------------
026100*    CATEGORY MIX -- PER BRANCH, PER CATEGORY, NON-AGGREGATE.
026200*    ---------------------------------------------------------
02630001  WS-CATMIX-TABLE.
02640005  WS-CM-CNT                               PIC S9(4) COMP
026500                                             VALUE ZERO.
02660005  WS-CM-ENTRY OCCURS 80 TIMES INDEXED BY WS-CM-IX.
026700   10  WS-CM-BRANCH             PIC X(30).
026800   10  WS-CM-CATEGORY           PIC X(12).
026900   10  WS-CM-REVENUE            PIC S9(12)V99.
027000   10  WS-CM-PROFIT             PIC S9(12)V99.
027100   10  WS-CM-MARGIN             PIC S9(5)V9.
02720005  FILLER                  PIC X(01).
027300
027400*    ---------------------------------------------------------
027500*    CHAIN-WIDE KPI AND SEASONALITY ACCUMULATORS.
027600*    ---------------------------------------------------------
02770001  WS-CHAIN-KPI.
02780005  WS-CHAIN-REV                PIC S9(13)V99  VALUE ZERO.
02790005  WS-CHAIN-PROFIT             PIC S9(13)V99  VALUE ZERO.
02800005  WS-CHAIN-COST               PIC S9(13)V99  VALUE ZERO.
02810005  WS-CHAIN-MARGIN             PIC S9(5)V9    VALUE ZERO.
02820005  WS-CHAIN-BR-CNT             PIC S9(4)   COMP VALUE ZERO.
02830005  WS-CHAIN-PROD-CNT           PIC S9(4)   COMP VALUE ZERO.
02840005  WS-CHAIN-QTY                PIC S9(9)   COMP VALUE ZERO.
02850005  FILLER                  PIC X(01).
028600
028700*    CHAIN-WIDE 2025 MONTHLY REVENUE, ONE OCCURRENCE PER
028800*    CALENDAR MONTH, BUILT BY THE 2300 SERIES.
02890001  WS-CHAIN-MONTH-TAB.
02900005  WS-CHAIN-MONTH OCCURS 12 TIMES         PIC S9(13)V99.
02910005  WS-CHAIN-JAN2026                        PIC S9(13)V99.
02920005  FILLER                  PIC X(01).
029300
029400*    ---------------------------------------------------------
029500*    DISTINCT-PRODUCT-NAME WORK TABLE, USED ONLY WHILE COUNTING
029600*    CHAIN-PROD-CNT FOR THE CHAIN KPI LINE.
029700*    ---------------------------------------------------------
02980001  WS-DISTINCT-PROD-TABLE.
02990005  WS-DP-CNT                               PIC S9(4) COMP
030000                                             VALUE ZERO.
03010005  WS-DP-NAME OCCURS 600 TIMES             PIC X(40).
03020005  FILLER                  PIC X(01).
030300
030400*    ---------------------------------------------------------
030500*    MENU-ENGINEERING PRODUCT MATRIX -- ONE ENTRY PER DISTINCT
030600*    PRODUCT NAME AGGREGATED ACROSS BRANCHES.
030700*    ---------------------------------------------------------
03080001  WS-PRODMX-TABLE.
03090005  WS-PMX-CNT                               PIC S9(4) COMP
031000                                             VALUE ZERO.
03110005  WS-PMX-ENTRY OCCURS 600 TIMES INDEXED BY WS-PMX-IX.
031200   10  WS-PMX-PRODUCT           PIC X(40).
031300   10  WS-PMX-CATEGORY          PIC X(12).
031400   10  WS-PMX-SECTION           PIC X(20).
031500   10  WS-PMX-QTY               PIC S9(9)  COMP.
031600   10  WS-PMX-REVENUE           PIC S9(12)V99.
031700   10  WS-PMX-COST              PIC S9(12)V99.
031800   10  WS-PMX-PROFIT            PIC S9(12)V99.
031900   10  WS-PMX-BR-CNT            PIC S9(4)  COMP.
032000   10  WS-PMX-MARGIN            PIC S9(5)V9.
032100   10  WS-PMX-UNIT-PROFIT       PIC S9(9)V99.
032200   10  WS-PMX-UNIT-REV          PIC S9(9)V99.
032300   10  WS-PMX-QUADRANT          PIC X(9).
03240005  FILLER                  PIC X(01).
032500
032600*    HOLD AREA FOR THE QUADRANT-PRINT DESCENDING-PROFIT SORT.
032700077  WS-SWAP-PMX-ENTRY                PIC X(157).
032800
032900*    CHAINWIDE MEDIAN QTY AND MARGIN USED BY THE QUADRANT
033000*    TEST, PLUS THE FOUR QUADRANT MEMBER COUNTS.
03310001  WS-MENU-THRESHOLDS.
03320005  WS-MEDIAN-QTY                PIC S9(12)V999.
03330005  WS-MEDIAN-MARGIN             PIC S9(7)V999.
03340005  WS-STAR-CNT                 PIC S9(4) COMP VALUE ZERO.
03350005  WS-PLOW-CNT                 PIC S9(4) COMP VALUE ZERO.
03360005  WS-PUZZLE-CNT                PIC S9(4) COMP VALUE ZERO.
03370005  WS-DOG-CNT                   PIC S9(4) COMP VALUE ZERO.
03380005  FILLER                  PIC X(01).
033900
034000*    ---------------------------------------------------------
034100*    MODIFIER ATTACHMENT -- ONE ENTRY PER BRANCH.
034200*    ---------------------------------------------------------
03430001  WS-MODATT-TABLE.
03440005  WS-MA-CNT                                PIC S9(4) COMP
034500                                             VALUE ZERO.
03460005  WS-MA-ENTRY OCCURS 40 TIMES INDEXED BY WS-MA-IX.
034700   10  WS-MA-BRANCH             PIC X(30).
034800   10  WS-MA-BASE-QTY           PIC S9(9)  COMP.
034900   10  WS-MA-MOD-QTY            PIC S9(9)  COMP.
035000   10  WS-MA-MOD-PROFIT         PIC S9(11)V99.
035100   10  WS-MA-MOD-REV            PIC S9(11)V99.
035200   10  WS-MA-MOD-MARGIN         PIC S9(5)V9.
035300   10  WS-MA-RATE               PIC S9(5)V9.
03540005  WS-MA-TOP-RATE                   PIC S9(5)V9    VALUE ZERO.
03550005  WS-MA-AVG-PROFIT-UNIT            PIC S9(9)V99   VALUE ZERO.
03560005  WS-MA-OPPORTUNITY                PIC S9(13)V99  VALUE ZERO.
03570005  WS-MA-SUM-MOD-PROFIT             PIC S9(13)V99  VALUE ZERO.
03580005  WS-MA-SUM-MOD-QTY                PIC S9(9)  COMP VALUE ZERO.
03590005  FILLER                  PIC X(01).
036000
036100*    HOLD AREA FOR THE MODIFIER-ATTACHMENT DESCENDING SORT SWAP.
0362000077  WS-SWAP-MA-ENTRY                 PIC X(76).
036300
036400*    SCRATCH FIELDS FOR THE QUADRANT TOP-10 PRINT LOOP, SECTION 7.
03650077  WS-QD-TARGET                     PIC X(9)       VALUE SPACES.
03660077  WS-QD-PRINTED                    PIC S9(4) COMP VALUE ZERO.
036700
036800*    ---------------------------------------------------------
036900*    TOP-20/BOTTOM-20 PRODUCTS BY PROFIT -- ONE ENTRY PER DISTINCT
037000*    (PRODUCT, CATEGORY) PAIR.
037100*    ---------------------------------------------------------
03720001  WS-PRODPF-TABLE.
03730005  WS-PPF-CNT                               PIC S9(4) COMP
037400                                             VALUE ZERO.
03750005  WS-PPF-ENTRY OCCURS 600 TIMES INDEXED BY WS-PPF-IX.
037600   10  WS-PPF-PRODUCT           PIC X(40).
037700   10  WS-PPF-CATEGORY          PIC X(12).
037800   10  WS-PPF-QTY               PIC S9(9)  COMP.
037900   10  WS-PPF-PROFIT            PIC S9(12)V99.
038000   10  WS-PPF-REVENUE           PIC S9(12)V99.
038100   10  WS-PPF-PCT-SUM           PIC S9(7)V9.
038200   10  WS-PPF-ROW-CNT           PIC S9(5)  COMP.
038300   10  WS-PPF-AVG-MARGIN        PIC S9(5)V9.
03840005  FILLER                  PIC X(01).
038500
038600*    HOLD AREA FOR THE TOP/BOTTOM-20 DESCENDING SORT SWAP.
03870077  WS-SWAP-PPF-ENTRY                PIC X(102).
038800
038900*    ---------------------------------------------------------
039000*    MARGIN LEAK ACCUMULATORS -- SEE BUSINESS RULES, FIVE NAMED
039100*    LEAKS PLUS THE UNDERPRICED-PRODUCTS AUXILIARY LIST.
039200*    ---------------------------------------------------------
03930001  WS-LEAK-WORK.
03940005  WS-LK-NEG-CNT                PIC S9(5) COMP VALUE ZERO.
03950005  WS-LK-NEG-TOTAL              PIC S9(12)V99 VALUE ZERO.
03960005  WS-LK-VEG-QTY                PIC S9(9) COMP VALUE ZERO.
03970005  WS-LK-VEG-REV                PIC S9(12)V99 VALUE ZERO.
03980005  WS-LK-VEG-COST               PIC S9(12)V99 VALUE ZERO.
03990005  WS-LK-VEG-PROFIT             PIC S9(12)V99 VALUE ZERO.
04000005  WS-LK-VEG-LOSS               PIC S9(12)V99 VALUE ZERO.
04010005  WS-LK-VEG-BENCH              PIC S9(7)V99  VALUE ZERO.
04020005  WS-LK-VEG-BENCH-SUM          PIC S9(9)V99  VALUE ZERO.
04030005  WS-LK-VEG-BENCH-CNT          PIC S9(5) COMP VALUE ZERO.
04040005  WS-LK-VEG-RECOVER            PIC S9(12)V99 VALUE ZERO.
04050005  WS-LK-VEG-AVGPRICE           PIC S9(7)V99  VALUE ZERO.
04060005  WS-LK-VEG-AVGCOST            PIC S9(7)V99  VALUE ZERO.
04070005  WS-LK-VEG-FOUND              PIC X         VALUE 'N'.
04080005  WS-LK-FREEMOD-TOTAL          PIC S9(12)V99 VALUE ZERO.
04090005  WS-LK-CHEESE-QTY             PIC S9(9) COMP VALUE ZERO.
04100005  WS-LK-CHEESE-REV             PIC S9(12)V99 VALUE ZERO.
04110005  WS-LK-CHEESE-PROFIT          PIC S9(12)V99 VALUE ZERO.
04120005  WS-LK-CHEESE-MARGIN          PIC S9(5)V9   VALUE ZERO.
04130005  WS-LK-FOOD-REV               PIC S9(13)V99 VALUE ZERO.
04140005  WS-LK-FOOD-PROFIT            PIC S9(13)V99 VALUE ZERO.
04150005  WS-LK-FOOD-MARGIN            PIC S9(5)V9   VALUE ZERO.
04160005  WS-LK-MARGIN-GAP             PIC S9(5)V9   VALUE ZERO.
04170005  WS-LK-CHEESE-LOSS            PIC S9(12)V99 VALUE ZERO.
04180005  WS-LK-CHEESE-FOUND           PIC X         VALUE 'N'.
04190005  WS-LK-AMIOUN-LOSS            PIC S9(12)V99 VALUE ZERO.
04200005  WS-LK-AMIOUN-FOUND           PIC X         VALUE 'N'.
04210005  WS-LK-AMIOUN-HASTBL          PIC X         VALUE 'N'.
04220005  WS-LK-GRAND-TOTAL            PIC S9(13)V99 VALUE ZERO.
04230005  FILLER                  PIC X(01).
042400
042500*    ONE ENTRY PER DISTINCT PRODUCT NAME GIVEN AWAY FREE AS A
042600*    MODIFIER -- LEAK 3, BUILT BY THE 3300 SERIES.
04270001  WS-FREEMOD-TABLE.
04280005  WS-FM-CNT                                PIC S9(4) COMP
042900                                             VALUE ZERO.
04300005  WS-FM-ENTRY OCCURS 300 TIMES INDEXED BY WS-FM-IX.
043100   10  WS-FM-PRODUCT            PIC X(40).
043200   10  WS-FM-QTY                PIC S9(9)  COMP.
043300   10  WS-FM-COST               PIC S9(11)V99.
043400   10  WS-FM-BR-CNT             PIC S9(4)  COMP.
04350005  FILLER                  PIC X(01).
043600
043700*    UNDERPRICED-PRODUCTS AUXILIARY LIST, ASCENDING BY TOTAL
043800*    PROFIT, BUILT BY THE 3600 SERIES.
04390001  WS-UNDERPRICED-TABLE.
04400005  WS-UP-CNT                                PIC S9(4) COMP
044100                                             VALUE ZERO.
04420005  WS-UP-ENTRY OCCURS 300 TIMES INDEXED BY WS-UP-IX.
044300   10  WS-UP-PRODUCT            PIC X(40).
044400   10  WS-UP-BRANCH             PIC X(30).
044500   10  WS-UP-QTY                PIC S9(7).
044600   10  WS-UP-PROFIT             PIC S9(11)V99.
044700   10  WS-UP-PCT                PIC S9(4)V9.
04480005  FILLER                  PIC X(01).
044900
045000*    HOLD AREA FOR THE UNDERPRICED-PRODUCTS ASCENDING SORT SWAP
045100*    -- SAME IDIOM AS WS-SWAP-BR-ENTRY ABOVE.
04520077  WS-SWAP-UP-ENTRY                 PIC X(95).
045300
045400*    NEGATIVE-MARGIN PRODUCTS AUXILIARY LIST -- LEAK 1, BUILT
045500*    BY THE 3100 SERIES.
04560001  WS-NEGMARGIN-TABLE.
04570005  WS-NM-CNT                                PIC S9(4) COMP
045800                                             VALUE ZERO.
04590005  WS-NM-ENTRY OCCURS 300 TIMES INDEXED BY WS-NM-IX.
046000   10  WS-NM-PRODUCT            PIC X(40).
046100   10  WS-NM-BRANCH             PIC X(30).
046200   10  WS-NM-LOSS               PIC S9(11)V99.
04630005  FILLER                  PIC X(01).
046400
046500*    ---------------------------------------------------------
046600*    2026 PROJECTION CHAIN TOTALS.
046700*    ---------------------------------------------------------
04680001  WS-FORECAST-WORK.
04690005  WS-FC-GROWTH-FACTOR          PIC S9(3)V999 VALUE ZERO.
04700005  WS-FC-ACTIVE-CNT             PIC S9(4) COMP VALUE ZERO.
04710005  WS-FC-SUM-ACTIVE             PIC S9(12)V99 VALUE ZERO.
04720005  WS-FC-MEAN-ACTIVE            PIC S9(11)V99 VALUE ZERO.
04730005  WS-FC-NONZERO-CNT            PIC S9(4) COMP VALUE ZERO.
04740005  WS-FC-CHAIN-TOT25            PIC S9(13)V99 VALUE ZERO.
04750005  WS-FC-CHAIN-PROJ26           PIC S9(13)V99 VALUE ZERO.
04760005  WS-FC-CHAIN-YOY              PIC S9(5)V9   VALUE ZERO.
04770005  FILLER                  PIC X(01).
047800*    NAMED FEB-DEC FORM FOR THE TRAILER NARRATIVE, SUBSCRIPTED
047900*    FORM BELOW FOR THE LOOP-DRIVEN CHAIN ACCUMULATION -- SAME
048000*    GROUP/REDEFINES DUALITY AS MS-MONTH-REV-GROUP/ARR ABOVE.
04810005  WS-FC-CHAIN-MONTH-NAMED.
048200   10  WS-FC-FEB                PIC S9(13)V99.
048300   10  WS-FC-MAR                PIC S9(13)V99.
048400   10  WS-FC-APR                PIC S9(13)V99.
048500   10  WS-FC-MAY                PIC S9(13)V99.
048600   10  WS-FC-JUN                PIC S9(13)V99.
048700   10  WS-FC-JUL                PIC S9(13)V99.
048800   10  WS-FC-AUG                PIC S9(13)V99.
048900   10  WS-FC-SEP                PIC S9(13)V99.
049000   10  WS-FC-OCT                PIC S9(13)V99.
049100   10  WS-FC-NOV                PIC S9(13)V99.
049200   10  WS-FC-DEC                PIC S9(13)V99.
04930005  WS-FC-CHAIN-MONTH REDEFINES WS-FC-CHAIN-MONTH-NAMED
049400                              PIC S9(13)V99 OCCURS 11 TIMES.
049500
049600*    ---------------------------------------------------------
049700*    SEGMENTATION -- MEDIANS, PER-SEGMENT TOTALS AND THE 0-1
049800*    MAX NORMALIZED SIX-METRIC PROFILE.
049900*    ---------------------------------------------------------
05000001  WS-SEGMENT-STATS.
05010005  WS-SEG-MEDIAN-REV            PIC S9(12)V999 VALUE ZERO.
05020005  WS-SEG-MEDIAN-GROWTH         PIC S9(7)V999  VALUE ZERO.
05030005  FILLER                  PIC X(01).
050400
050500*    THE FOUR FIXED SEGMENT ROWS (FLAGSHIP, CASH COW, GROWTH
050600*    ENGINE, EMERGING) WITH THEIR AVERAGED FEATURES.
05070001  WS-SEGMENT-TABLE.
05080005  WS-SEG-ENTRY OCCURS 4 TIMES INDEXED BY WS-SEG-IX.
050900   10  WS-SEG-NAME              PIC X(14).
051000   10  WS-SEG-STRATEGY          PIC X(24).
051100   10  WS-SEG-CNT               PIC S9(4)  COMP.
051200   10  WS-SEG-SUM-REV           PIC S9(13)V99.
051300   10  WS-SEG-SUM-GROWTH        PIC S9(7)V9.
051400   10  WS-SEG-SUM-MARGIN        PIC S9(7)V9.
051500   10  WS-SEG-SUM-BEV           PIC S9(7)V9.
051600   10  WS-SEG-SUM-SEASON        PIC S9(7)V999.
051700   10  WS-SEG-SUM-REVPM         PIC S9(13)V99.
051800   10  WS-SEG-AVG-REV           PIC S9(12)V99.
051900   10  WS-SEG-AVG-GROWTH        PIC S9(5)V9.
052000   10  WS-SEG-AVG-MARGIN        PIC S9(5)V9.
05210005  FILLER                  PIC X(01).
052200
052300*    CHAINWIDE MIN AND MAX OF EACH OF THE SIX SEGMENT-PROFILE
052400*    METRICS, USED BY THE 0-1 NORMALIZATION.
05250001  WS-NORM-MINMAX.
05260005  WS-NORM-MIN OCCURS 6 TIMES               PIC S9(12)V999.
05270005  WS-NORM-MAX OCCURS 6 TIMES               PIC S9(12)V999.
05280005  FILLER                  PIC X(01).
052900
053000*    THE NORMALIZED 0-1 SIX-METRIC PROFILE, ONE ROW PER
053100*    SEGMENT, PRINTED AS SECTION 9'S PROFILE TABLE.
05320001  WS-NORM-PROFILE.
05330005  WS-NORM-SEG OCCURS 4 TIMES.
053400   10  WS-NORM-METRIC OCCURS 6 TIMES        PIC S9(3)V999.
05350005  FILLER                  PIC X(01).
053600
053700*    RAW (UN-NORMALIZED) SIX-METRIC SEGMENT AVERAGES, BEFORE
053800*    THE MIN-MAX SCALING IS APPLIED.
05390001  WS-NORM-RAW.
05400005  WS-NORM-SEGVAL OCCURS 4 TIMES.
054100   10  WS-NORM-SEGMEAN OCCURS 6 TIMES       PIC S9(12)V999.
05420005  FILLER                  PIC X(01).
054300
054400*    PER-BRANCH RAW VALUES OF THE SIX SEGMENT-PROFILE METRICS --
054500*    1=REVENUE 2=GROWTH 3=MARGIN 4=BEVERAGE MIX 5=SEASONALITY
054600*    6=REVENUE PER ACTIVE MONTH -- USED TO FIND THE TRUE
054700*    CHAINWIDE MIN/MAX BEHIND THE 0-1 NORMALIZATION BELOW.
05480001  WS-BR-RAWMET-TABLE.
05490005  WS-BR-RAWMET OCCURS 40 TIMES.
055000   10  WS-BR-RM OCCURS 6 TIMES       PIC S9(12)V999.
05510005  FILLER                  PIC X(01).
055200
055300*    ---------------------------------------------------------
055400*    SHARED SORT/MEDIAN/STANDARD-DEVIATION WORK AREAS.  THE SHOP
055500*    DOES NOT USE THE SORT VERB OR INTRINSIC STATISTICAL
055600*    FUNCTIONS, SO RANKING, MEDIANS AND POPULATION STD DEV ARE
055700*    HAND-ROLLED HERE AND SHARED ACROSS PARAGRAPHS.
055800*    ---------------------------------------------------------
05590001  WS-SORT-WORK.
05600005  WS-SORT-CNT                  PIC S9(5) COMP VALUE ZERO.
05610005  WS-SORT-TAB OCCURS 600 TIMES INDEXED BY WS-SRT-IX
056200                                 PIC S9(12)V999.
05630005  WS-SORT-TEMP                 PIC S9(12)V999.
05640005  WS-MEDIAN-RESULT              PIC S9(12)V999.
05650005  FILLER                  PIC X(01).
056600
056700*    WORK AREA FOR THE SHARED 8960 STANDARD-DEVIATION UTILITY.
05680001  WS-STDDEV-WORK.
05690005  WS-SD-CNT                    PIC S9(4) COMP VALUE ZERO.
05700005  WS-SD-TAB OCCURS 12 TIMES    PIC S9(11)V99.
05710005  WS-SD-SUM                    PIC S9(13)V99  VALUE ZERO.
05720005  WS-SD-MEAN                   PIC S9(11)V99  VALUE ZERO.
05730005  WS-SD-SUMSQ                  PIC S9(15)V9999 VALUE ZERO.
05740005  WS-SD-VARIANCE               PIC S9(11)V9999 VALUE ZERO.
05750005  WS-SD-GUESS                  PIC S9(9)V9999 VALUE ZERO.
05760005  WS-SD-PREV                   PIC S9(9)V9999 VALUE ZERO.
05770005  WS-SD-ITER                   PIC S9(3)  COMP VALUE ZERO.
05780005  WS-SD-RESULT                 PIC S9(9)V9999 VALUE ZERO.
05790005  WS-SD-DIFF                   PIC S9(9)V9999 VALUE ZERO.
05800005  FILLER                  PIC X(01).
058100
058200*    SCRATCH NUMERATOR/DENOMINATOR PAIR SHARED ACROSS MANY
058300*    RATIO AND PERCENTAGE COMPUTATIONS THROUGHOUT THE PROGRAM.
05840001  WS-CALC-WORK.
05850005  WS-CALC-NUM                  PIC S9(13)V9999 VALUE ZERO.
05860005  WS-CALC-DEN                  PIC S9(13)V9999 VALUE ZERO.
05870005  WS-CALC-PCT                  PIC S9(7)V9999  VALUE ZERO.
05880005  WS-SWAP-NAME                 PIC X(40).
05890005  WS-SWAP-NAME2                PIC X(30).
05900005  WS-SWAP-AMT                  PIC S9(13)V99.
05910005  WS-SWAP-AMT2                 PIC S9(13)V99.
05920005  WS-SVC-FOUND                 PIC XXX.
05930005  WS-DP-FOUND                  PIC X.
05940005  WS-BENCH-MATCH                PIC X.
05950005  FILLER                  PIC X(01).
059600
059700*    ---------------------------------------------------------
059800*    GENERIC "DOES IT CONTAIN" TEXT SCAN -- THE SHOP HAS NO
059900*    INTRINSIC FUNCTION FOR THIS, SO IT IS HAND ROLLED ONCE AND
060000*    SHARED BY EVERY MARGIN-LEAK NAME TEST.
060100*    ---------------------------------------------------------
06020001  WS-FIND-WORK.
06030005  WS-FIND-TARGET               PIC X(40).
06040005  WS-FIND-NEEDLE               PIC X(12).
06050005  WS-FIND-NEEDLE-LEN           PIC S9(4) COMP.
06060005  WS-FIND-POS                  PIC S9(4) COMP.
06070005  WS-FIND-FOUND                PIC X.
06080005  FILLER                  PIC X(01).
060900
061000*    ---------------------------------------------------------
061100*    REPORT PRINT LINES.  SECTION-TITLE AND BANNER LINES FOLLOW
061200*    THE SHOP'S STANDARD COMPANY-TITLE/DIVISION-TITLE PATTERN;
061300*    EACH DETAIL LINE BELOW IS WRITTEN "FROM" INTO PRTLINE.
061400*    ---------------------------------------------------------
06150001  WS-COMPANY-TITLE.
06160005  FILLER                  PIC X(6)    VALUE "DATE:".
06170005  O-MONTH                 PIC 99.
06180005  FILLER                  PIC X       VALUE "/".
06190005  O-DAY                   PIC 99.
06200005  FILLER                  PIC X       VALUE "/".
06210005  O-YEAR                  PIC 9(4).
06220005  FILLER                  PIC X(34)   VALUE SPACES.
06230005  FILLER                  PIC X(36)   VALUE
062400   'COFFEE DIVISION SALES ANALYTICS RUN'.
06250005  FILLER                  PIC X(40)   VALUE SPACES.
06260005  FILLER                  PIC X(6)    VALUE "PAGE:".
06270005  O-PCTR                  PIC ZZ9.
062800
062900*    PRINT LINE FOR A REPORT SECTION'S TITLE BAR.
06300001  WS-SECTION-TITLE-LINE.
06310005  FILLER                  PIC X(4)    VALUE SPACES.
06320005  O-SECTION-TITLE         PIC X(60).
06330005  FILLER                  PIC X(68)   VALUE SPACES.
063400
063500*    PRINT LINE FOR THE RUN-TRAILER CAPTION.
06360001  WS-RPT-TRAILER-LINE.
06370005  FILLER                  PIC X(20)   VALUE
063800   'EXTRACTION COMPLETE'.
06390005  FILLER                  PIC X(112)  VALUE SPACES.
064000
064100*    PRINT LINE FOR THE RUN-TRAILER INPUT RECORD COUNTS.
06420001  WS-RPT-TRAILER-COUNTS.
06430005  FILLER                  PIC X(20)   VALUE
064400   'RECORDS READ -- MS:'.
06450005  O-TR-MS                 PIC ZZZZ9.
06460005  FILLER                  PIC X(6)    VALUE '  PP:'.
06470005  O-TR-PP                 PIC ZZZZ9.
06480005  FILLER                  PIC X(6)    VALUE '  CS:'.
06490005  O-TR-CS                 PIC ZZZZ9.
06500005  FILLER                  PIC X(85)   VALUE SPACES.
065100
065200*    SECTIONS 1 AND 4 -- BRANCH / TOTAL / REGION LISTINGS --
06530001  WS-BR-RANK-LINE.
06540005  FILLER                  PIC X(4)    VALUE SPACES.
06550005  O-BR-NAME               PIC X(30).
06560005  FILLER                  PIC X(2)    VALUE SPACES.
06570005  O-BR-TOTAL              PIC Z,ZZZ,ZZZ,ZZ9.
06580005  FILLER                  PIC X(3)    VALUE SPACES.
06590005  O-BR-REGION             PIC X(20).
06600005  FILLER                  PIC X(58)   VALUE SPACES.
066100
066200*    SECTION 2 -- CHAIN KPI LABEL/VALUE LINES --
06630001  WS-KPI-LINE.
06640005  FILLER                  PIC X(4)    VALUE SPACES.
06650005  O-KPI-LABEL              PIC X(24).
06660005  O-KPI-VALUE              PIC Z,ZZZ,ZZZ,ZZ9.99.
06670005  FILLER                  PIC X(86)   VALUE SPACES.
066800
066900*    SECTION 3 -- MONTHLY CHAIN REVENUE --
06700001  WS-MONTH-LINE.
06710005  FILLER                  PIC X(4)    VALUE SPACES.
06720005  O-MONTH-NAME             PIC X(12).
06730005  FILLER                  PIC X(4)    VALUE SPACES.
06740005  O-MONTH-TOTAL            PIC Z,ZZZ,ZZZ,ZZ9.99.
06750005  FILLER                  PIC X(92)   VALUE SPACES.
067600
067700*    SECTION 5 -- BRANCH MONTHLY DETAIL (12 EDITED AMOUNTS) --
06780001  WS-BR-DETAIL-HDR-LINE.
06790005  FILLER                  PIC X(4)    VALUE SPACES.
06800005  O-BRD-NAME               PIC X(30).
06810005  FILLER                  PIC X(98)   VALUE SPACES.
068200
068300*    PRINT LINE FOR ONE MONTH OF A BRANCH'S SECTION 5 DETAIL.
06840001  WS-BR-DETAIL-MONTH-LINE.
06850005  FILLER                  PIC X(6)    VALUE SPACES.
06860005  O-BRD-MONTH-NAME         PIC X(10).
06870005  FILLER                  PIC X(2)    VALUE SPACES.
06880005  O-BRD-MONTH-AMT          PIC Z,ZZZ,ZZ9.99.
06890005  FILLER                  PIC X(99)   VALUE SPACES.
069000
069100*    PRINT LINE FOR ONE CATEGORY-MIX SUB-LINE UNDER A BRANCH
069200*    IN SECTION 5.
06930001  WS-CATMIX-LINE.
06940005  FILLER                  PIC X(8)    VALUE SPACES.
06950005  O-CM-CATEGORY            PIC X(12).
06960005  FILLER                  PIC X(2)    VALUE SPACES.
06970005  O-CM-REVENUE             PIC Z,ZZZ,ZZ9.99.
06980005  FILLER                  PIC X(2)    VALUE SPACES.
06990005  O-CM-PROFIT              PIC Z,ZZZ,ZZ9.99.
07000005  FILLER                  PIC X(2)    VALUE SPACES.
07010005  O-CM-MARGIN              PIC Z9.9.
07020005  FILLER                  PIC X(5)    VALUE '-PCT'.
07030005  FILLER                  PIC X(78)   VALUE SPACES.
070400
070500*    SECTION 6 -- MARGIN LEAKS --
07060001  WS-LEAK-GRANDTOTAL-LINE.
07070005  FILLER                  PIC X(20)   VALUE
070800   'TOTAL ANNUAL LEAKS:'.
07090005  O-LK-GRAND-TOTAL         PIC Z,ZZZ,ZZZ,ZZ9.99.
07100005  FILLER                  PIC X(94)   VALUE SPACES.
071100
071200*    PRINT LINE FOR ONE NAMED MARGIN-LEAK ROW IN SECTION 6.
07130001  WS-LEAK-LINE.
07140005  FILLER                  PIC X(4)    VALUE SPACES.
07150005  O-LK-NAME                PIC X(28).
07160005  O-LK-LOSS                PIC Z,ZZZ,ZZZ,ZZ9.99.
07170005  FILLER                  PIC X(4)    VALUE SPACES.
07180005  O-LK-PRIORITY            PIC X(10).
07190005  FILLER                  PIC X(68)   VALUE SPACES.
072000
072100*    PRINT LINE FOR ONE SUPPORTING STATISTIC UNDER THE
072200*    SECTION 6 LEAK DETAIL.
07230001  WS-LEAK-STAT-LINE.
07240005  FILLER                  PIC X(6)    VALUE SPACES.
07250005  O-LKS-LABEL              PIC X(40).
07260005  O-LKS-VALUE              PIC Z,ZZZ,ZZZ,ZZ9.99.
07270005  FILLER                  PIC X(70)   VALUE SPACES.
072800
072900*    SECTION 7 -- MENU MATRIX / MODIFIER ATTACHMENT / TOP-20 --
07300001  WS-MATRIX-SUMMARY-LINE.
07310005  FILLER                  PIC X(4)    VALUE SPACES.
07320005  O-MX-LABEL               PIC X(30).
07330005  O-MX-VALUE               PIC Z,ZZZ,ZZ9.999.
07340005  FILLER                  PIC X(89)   VALUE SPACES.
073500
073600*    THE CHAINWIDE ACTUAL/PROJECTED TOTALS FOOTING SECTION 8         AR-23
073700*    ARE A SUM OF EVERY BRANCH'S YEAR TOTAL -- ROUTINELY IN          AR-23
073800*    THE BILLIONS -- SO THEY GET THEIR OWN WIDE PICTURE              AR-23
073900*    INSTEAD OF RIDING THE PER-PRODUCT MATRIX-SUMMARY VALUE          AR-23
074000*    ABOVE, WHICH IS SIZED FOR A MEDIAN STAT AND WOULD CLIP IT.      AR-23
07410001  WS-CHAIN-TOTAL-LINE.
07420005  FILLER                  PIC X(4)    VALUE SPACES.
07430005  O-CT-LABEL               PIC X(30).
07440005  O-CT-VALUE               PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
07450005  FILLER                  PIC X(69)   VALUE SPACES.
074600
074700*    PRINT LINE FOR ONE MENU-ENGINEERING QUADRANT'S HEADER.
07480001  WS-QUADRANT-HDR-LINE.
07490005  FILLER                  PIC X(4)    VALUE SPACES.
07500005  O-QD-NAME                PIC X(10).
07510005  FILLER                  PIC X(4)    VALUE SPACES.
07520005  O-QD-COUNT               PIC ZZZ9.
07530005  FILLER                  PIC X(109)  VALUE SPACES.
075400
075500*    PRINT LINE FOR ONE PRODUCT ROW, SHARED BY THE QUADRANT,
075600*    TOP/BOTTOM-20 AND UNDERPRICED LISTINGS.
07570001  WS-PRODUCT-LINE.
07580005  FILLER                  PIC X(6)    VALUE SPACES.
07590005  O-PL-PRODUCT             PIC X(40).
07600005  O-PL-QTY                 PIC ZZZ,ZZ9.
07610005  FILLER                  PIC X(2)    VALUE SPACES.
07620005  O-PL-REVENUE             PIC Z,ZZZ,ZZ9.99.
07630005  FILLER                  PIC X(2)    VALUE SPACES.
07640005  O-PL-MARGIN              PIC Z9.9.
07650005  FILLER                  PIC X(2)    VALUE SPACES.
07660005  O-PL-PROFIT              PIC Z,ZZZ,ZZ9.99.
07670005  FILLER                  PIC X(22)   VALUE SPACES.
076800
076900*    PRINT LINE FOR ONE BRANCH'S MODIFIER-ATTACHMENT ROW.
07700001  WS-MODATT-LINE.
07710005  FILLER                  PIC X(4)    VALUE SPACES.
07720005  O-MA-BRANCH              PIC X(30).
07730005  O-MA-RATE                PIC ZZ9.9.
07740005  FILLER                  PIC X(2)    VALUE SPACES.
07750005  O-MA-MOD-QTY             PIC ZZZ,ZZ9.
07760005  FILLER                  PIC X(2)    VALUE SPACES.
07770005  O-MA-BASE-QTY            PIC ZZZ,ZZ9.
07780005  FILLER                  PIC X(2)    VALUE SPACES.
07790005  O-MA-MOD-PROFIT          PIC Z,ZZZ,ZZ9.99.
07800005  FILLER                  PIC X(43)   VALUE SPACES.
078100
078200*    SECTION 8 -- 2026 PROJECTIONS --
07830001  WS-PROJ-BRANCH-LINE.
07840005  FILLER                  PIC X(3)    VALUE SPACES.
07850005  O-PJ-BRANCH              PIC X(30).
078600*    WIDENED TO MATCH O-BR-TOTAL -- A BRANCH YEAR TOTAL CAN          AR-23
078700*    RUN INTO THE HUNDREDS OF MILLIONS AND WAS GETTING CLIPPED       AR-23
078800*    AT 7 DIGITS (6 ON THE JANUARY COLUMN).                          AR-23
07890005  O-PJ-TOT25               PIC Z,ZZZ,ZZZ,ZZ9.
07900005  FILLER                  PIC X(1)    VALUE SPACES.
07910005  O-PJ-JAN26               PIC ZZZ,ZZZ,ZZ9.
07920005  FILLER                  PIC X(1)    VALUE SPACES.
07930005  O-PJ-FCST                PIC Z,ZZZ,ZZZ,ZZ9.
07940005  FILLER                  PIC X(1)    VALUE SPACES.
07950005  O-PJ-PROJ                PIC Z,ZZZ,ZZZ,ZZ9.
07960005  FILLER                  PIC X(1)    VALUE SPACES.
07970005  O-PJ-YOY                 PIC ZZ9.9.
07980005  FILLER                  PIC X(13)   VALUE SPACES.
079900
080000*    SECTION 9 -- SEGMENTS --
08010001  WS-SEGMENT-HDR-LINE.
08020005  FILLER                  PIC X(4)    VALUE SPACES.
08030005  O-SG-NAME                PIC X(14).
08040005  FILLER                  PIC X(2)    VALUE SPACES.
08050005  O-SG-CNT                 PIC ZZ9.
08060005  FILLER                  PIC X(4)    VALUE SPACES.
08070005  O-SG-AVGREV              PIC Z,ZZZ,ZZ9.
08080005  FILLER                  PIC X(2)    VALUE SPACES.
08090005  O-SG-AVGGROW             PIC ZZ9.9.
08100005  FILLER                  PIC X(2)    VALUE SPACES.
08110005  O-SG-AVGMARG             PIC ZZ9.9.
08120005  FILLER                  PIC X(2)    VALUE SPACES.
08130005  O-SG-STRATEGY            PIC X(24).
08140005  FILLER                  PIC X(52)   VALUE SPACES.
081500
081600*    PRINT LINE FOR ONE BRANCH NAME IN A SEGMENT'S ROSTER.
08170001  WS-SEGMENT-MEMBER-LINE.
08180005  FILLER                  PIC X(8)    VALUE SPACES.
08190005  O-SGM-NAME               PIC X(30).
08200005  FILLER                  PIC X(94)   VALUE SPACES.
082100
082200*    PRINT LINE FOR ONE BRANCH'S PER-BRANCH SEGMENTATION
082300*    FEATURES.
08240001  WS-SEGMENT-FEATURE-LINE.
08250005  FILLER                  PIC X(4)    VALUE SPACES.
08260005  O-SF-BRANCH              PIC X(30).
08270005  O-SF-GROWTH              PIC ZZ9.9.
08280005  FILLER                  PIC X(1)    VALUE SPACES.
08290005  O-SF-BEVSHARE            PIC ZZ9.9.
08300005  FILLER                  PIC X(1)    VALUE SPACES.
08310005  O-SF-MARGIN              PIC ZZ9.9.
08320005  FILLER                  PIC X(1)    VALUE SPACES.
08330005  O-SF-SEASON              PIC Z9.999.
08340005  FILLER                  PIC X(1)    VALUE SPACES.
08350005  O-SF-SEGMENT             PIC X(14).
08360005  FILLER                  PIC X(59)   VALUE SPACES.
083700
083800*    PRINT LINE FOR ONE ROW OF THE NORMALIZED SIX-METRIC
083900*    SEGMENT PROFILE TABLE.
08400001  WS-SEGMENT-PROFILE-LINE.
08410005  FILLER                  PIC X(4)    VALUE SPACES.
08420005  O-SP-METRIC              PIC X(16).
08430005  O-SP-V1                  PIC Z.999.
08440005  FILLER                  PIC X(1)    VALUE SPACES.
08450005  O-SP-V2                  PIC Z.999.
08460005  FILLER                  PIC X(1)    VALUE SPACES.
08470005  O-SP-V3                  PIC Z.999.
08480005  FILLER                  PIC X(1)    VALUE SPACES.
08490005  O-SP-V4                  PIC Z.999.
08500005  FILLER                  PIC X(91)   VALUE SPACES.
085100
085200*    ---------------------------------------------------------
085300*    MONTH-NAME CONSTANT TABLE -- A FILLER BLOCK OF VALUE CLAUSES,
085400*    REDEFINED AS A SUBSCRIPTED TABLE, THE WAY THE DIVISION HAS
085500*    ALWAYS BUILT ITS SMALL LOOKUP TABLES (SEE THE OLD TICKETING
085600*    PROGRAM THIS WAS LIFTED FROM).
085700*    ---------------------------------------------------------
08580001  WS-MONTH-NAMES-FILLER.
08590005  FILLER                  PIC X(10)   VALUE 'JANUARY'.
08600005  FILLER                  PIC X(10)   VALUE 'FEBRUARY'.
08610005  FILLER                  PIC X(10)   VALUE 'MARCH'.
08620005  FILLER                  PIC X(10)   VALUE 'APRIL'.
08630005  FILLER                  PIC X(10)   VALUE 'MAY'.
08640005  FILLER                  PIC X(10)   VALUE 'JUNE'.
08650005  FILLER                  PIC X(10)   VALUE 'JULY'.
08660005  FILLER                  PIC X(10)   VALUE 'AUGUST'.
08670005  FILLER                  PIC X(10)   VALUE 'SEPTEMBER'.
08680005  FILLER                  PIC X(10)   VALUE 'OCTOBER'.
08690005  FILLER                  PIC X(10)   VALUE 'NOVEMBER'.
08700005  FILLER                  PIC X(10)   VALUE 'DECEMBER'.
087100
08720001  WS-MONTH-NAMES REDEFINES WS-MONTH-NAMES-FILLER.
08730005  WS-MONTH-NAME-TAB OCCURS 12 TIMES    PIC X(10).
087400
087500PROCEDURE DIVISION.
087600
087700*    MAINLINE.  DRIVES THE SIX REPORT SERIES IN BATCH-FLOW ORDER AND
087800*    CLOSES OUT WITH THE TRAILER AND RUN-CLOSE PARAGRAPHS.
0879000000-CBLCOF01.
088000PERFORM 1000-INIT-RUN.
088100PERFORM 2000-BRANCH-ANALYSIS.
088200PERFORM 3000-MARGIN-LEAKS.
088300PERFORM 4000-MENU-ENGINEERING.
088400PERFORM 5000-FORECASTING.
088500PERFORM 6000-SEGMENTATION.
088600PERFORM 9990-PRINT-TRAILER.
088700PERFORM 9999-CLOSE-RUN.
088800STOP RUN.
088900
089000*    ---------------------------------------------------------
089100*    1000 SERIES -- LOAD.  READ THE THREE EXTRACT FILES INTO THE
089200*    IN-MEMORY TABLES.  SEE SPEC BATCH FLOW STEP 1.
089300*    ---------------------------------------------------------
0894001000-INIT-RUN.
089500ACCEPT WS-SYS-DATE-X FROM DATE YYYYMMDD.
089600MOVE WS-SYS-MONTH TO O-MONTH.
089700MOVE WS-SYS-DAY   TO O-DAY.
089800MOVE WS-SYS-YEAR  TO O-YEAR.
089900
090000OPEN INPUT MONTHLY-SALES.
090100OPEN INPUT PRODUCT-PROF.
090200OPEN INPUT CATEGORY-SUM.
090300OPEN OUTPUT ANALYSIS-RPT.
090400
090500PERFORM 1100-LOAD-MONTHLY-SALES THRU 1100-EXIT.
090600PERFORM 1200-LOAD-PRODUCT-PROF  THRU 1200-EXIT.
090700PERFORM 1300-LOAD-CATEGORY-SUM  THRU 1300-EXIT.
090800
090900CLOSE MONTHLY-SALES.
091000CLOSE PRODUCT-PROF.
091100CLOSE CATEGORY-SUM.
091200
091300*    PRIMES THE READ, THEN LOADS WS-MS-TABLE ONE RECORD AT A TIME
091400*    UNTIL THE MONTHLY-SALES EXTRACT IS EXHAUSTED.
0915001100-LOAD-MONTHLY-SALES.
091600PERFORM 9010-READ-MS.
091700PERFORM 1110-LOAD-ONE-MS
091800   UNTIL WS-MORE-MS = 'NO'.
091900
092000*    EXIT POINT FOR THE PERFORM THRU ABOVE.
0921001100-EXIT.
092200EXIT.
092300
092400*    MOVES ONE MONTHLY-SALES RECORD INTO WS-MS-TABLE AND READS THE
092500*    NEXT RECORD AHEAD OF THE NEXT ITERATION.
0926001110-LOAD-ONE-MS.
092700ADD 1 TO WS-CTL-MS-RECS.
092800MOVE MS-BRANCH       TO MST-BRANCH(WS-CTL-MS-RECS).
092900MOVE MS-REGION       TO MST-REGION(WS-CTL-MS-RECS).
093000MOVE MS-YEAR         TO MST-YEAR(WS-CTL-MS-RECS).
093100MOVE MS-TOTAL-BY-YEAR TO
093200                      MST-TOTAL-BY-YEAR(WS-CTL-MS-RECS).
093300PERFORM 1111-LOAD-ONE-MS-MONTH
093400   VARYING WS-MX FROM 1 BY 1 UNTIL WS-MX > 12.
093500PERFORM 9010-READ-MS.
093600
093700*    COPIES ONE OF THE 12 MONTHLY-REVENUE OCCURRENCES FROM THE
093800*    INPUT RECORD INTO THE IN-MEMORY TABLE ROW.
0939001111-LOAD-ONE-MS-MONTH.
094000MOVE MS-MONTH-REV-TAB(WS-MX) TO
094100        MST-MONTH-REV-TAB(WS-CTL-MS-RECS, WS-MX).
094200
094300*    PRIMES THE READ, THEN LOADS WS-PP-TABLE ONE RECORD AT A TIME
094400*    UNTIL THE PRODUCT-PROFITABILITY EXTRACT IS EXHAUSTED.
0945001200-LOAD-PRODUCT-PROF.
094600PERFORM 9020-READ-PP.
094700PERFORM 1210-LOAD-ONE-PP
094800   UNTIL WS-MORE-PP = 'NO'.
094900
095000*    EXIT POINT FOR THE PERFORM THRU ABOVE.
0951001200-EXIT.
095200EXIT.
095300
095400*    MOVES ONE PRODUCT-PROFITABILITY RECORD INTO WS-PP-TABLE, FIELD
095500*    BY FIELD, AND READS THE NEXT RECORD AHEAD.
0956001210-LOAD-ONE-PP.
095700ADD 1 TO WS-CTL-PP-RECS.
095800MOVE PP-BRANCH          TO PPT-BRANCH(WS-CTL-PP-RECS).
095900MOVE PP-SERVICE-TYPE    TO
096000                          PPT-SERVICE-TYPE(WS-CTL-PP-RECS).
096100MOVE PP-CATEGORY        TO PPT-CATEGORY(WS-CTL-PP-RECS).
096200MOVE PP-SECTION         TO PPT-SECTION(WS-CTL-PP-RECS).
096300MOVE PP-PRODUCT         TO PPT-PRODUCT(WS-CTL-PP-RECS).
096400MOVE PP-QTY             TO PPT-QTY(WS-CTL-PP-RECS).
096500MOVE PP-TOTAL-PRICE     TO
096600                          PPT-TOTAL-PRICE(WS-CTL-PP-RECS).
096700MOVE PP-TRUE-REVENUE    TO
096800                          PPT-TRUE-REVENUE(WS-CTL-PP-RECS).
096900MOVE PP-TOTAL-COST      TO
097000                          PPT-TOTAL-COST(WS-CTL-PP-RECS).
097100MOVE PP-TOTAL-PROFIT    TO
097200                          PPT-TOTAL-PROFIT(WS-CTL-PP-RECS).
097300MOVE PP-PROFIT-PCT      TO
097400                          PPT-PROFIT-PCT(WS-CTL-PP-RECS).
097500MOVE PP-UNIT-REVENUE    TO
097600                          PPT-UNIT-REVENUE(WS-CTL-PP-RECS).
097700MOVE PP-UNIT-COST       TO PPT-UNIT-COST(WS-CTL-PP-RECS).
097800MOVE PP-IS-AGGREGATE    TO
097900                          PPT-IS-AGGREGATE(WS-CTL-PP-RECS).
098000PERFORM 9020-READ-PP.
098100
098200*    PRIMES THE READ, THEN LOADS WS-CS-TABLE ONE RECORD AT A TIME
098300*    UNTIL THE CATEGORY-SUMMARY EXTRACT IS EXHAUSTED.
0984001300-LOAD-CATEGORY-SUM.
098500PERFORM 9030-READ-CS.
098600PERFORM 1310-LOAD-ONE-CS
098700   UNTIL WS-MORE-CS = 'NO'.
098800
098900*    EXIT POINT FOR THE PERFORM THRU ABOVE.
0990001300-EXIT.
099100EXIT.
099200
099300*    MOVES ONE CATEGORY-SUMMARY RECORD INTO WS-CS-TABLE, FIELD BY
099400*    FIELD, AND READS THE NEXT RECORD AHEAD.
0995001310-LOAD-ONE-CS.
099600ADD 1 TO WS-CTL-CS-RECS.
099700MOVE CS-BRANCH          TO CST-BRANCH(WS-CTL-CS-RECS).
099800MOVE CS-CATEGORY        TO CST-CATEGORY(WS-CTL-CS-RECS).
099900MOVE CS-QTY             TO CST-QTY(WS-CTL-CS-RECS).
100000MOVE CS-TRUE-REVENUE    TO
100100                          CST-TRUE-REVENUE(WS-CTL-CS-RECS).
100200MOVE CS-TOTAL-COST      TO
100300                          CST-TOTAL-COST(WS-CTL-CS-RECS).
100400MOVE CS-TOTAL-PROFIT    TO
100500                          CST-TOTAL-PROFIT(WS-CTL-CS-RECS).
100600MOVE CS-PROFIT-MARGIN   TO
100700                          CST-PROFIT-MARGIN(WS-CTL-CS-RECS).
100800MOVE CS-IS-AGGREGATE    TO
100900                          CST-IS-AGGREGATE(WS-CTL-CS-RECS).
101000PERFORM 9030-READ-CS.
101100
101200*---------------------------------------------------------
101300* 2000 SERIES -- BRANCH-ANALYSIS.  BUILDS WS-BR-TABLE (ONE ROW
101400* PER DISTINCT 2025 BRANCH) AND PRINTS REPORT SECTIONS 1, 2, 3,
101500* AND 5.
101600*---------------------------------------------------------
1017002000-BRANCH-ANALYSIS.
101800PERFORM 2100-BUILD-BRANCH-TABLE.
101900PERFORM 2150-RANK-BRANCHES-DESC.
102000PERFORM 2160-BUILD-CATEGORY-MIX.
102100PERFORM 2200-CHAIN-KPI.
102200PERFORM 2300-CHAIN-SEASONALITY.
102300PERFORM 2910-PRINT-TOP-BOTTOM-5.
102400PERFORM 2920-PRINT-CHAIN-KPI.
102500PERFORM 2930-PRINT-SEASONALITY.
102600PERFORM 2940-PRINT-ALL-BRANCHES.
102700PERFORM 2950-PRINT-BRANCH-DETAIL.
102800
102900*    BUILDS ONE WS-BR-ENTRY PER DISTINCT 2025 BRANCH, CARRYING
103000*    THE YEAR TOTAL, REGION, JAN25/JAN26, GROWTH AND BEVERAGE
103100*    SHARE FORWARD FOR LATER SECTIONS.
1032002100-BUILD-BRANCH-TABLE.
103300PERFORM 2110-ADD-BRANCHES-FROM-MS
103400   VARYING WS-IX FROM 1 BY 1
103500   UNTIL WS-IX > WS-CTL-MS-RECS.
103600PERFORM 2140-COMPUTE-BRANCH-FEATURES
103700   VARYING WS-IX FROM 1 BY 1
103800   UNTIL WS-IX > WS-BR-CNT.
103900
104000*    ONE WS-MS-TABLE ROW MAY PASS THROUGH HERE AS A 2025 ROW (ADDS
104100*    A NEW WS-BR-ENTRY) OR A 2026 ROW (PICKED UP BELOW INSTEAD).
1042002110-ADD-BRANCHES-FROM-MS.
104300IF MST-YEAR-2025(WS-IX)
104400   ADD 1 TO WS-BR-CNT
104500   MOVE MST-BRANCH(WS-IX)  TO WS-BR-NAME(WS-BR-CNT)
104600   MOVE MST-REGION(WS-IX)  TO WS-BR-REGION(WS-BR-CNT)
104700   MOVE MST-TOTAL-BY-YEAR(WS-IX)
104800                           TO WS-BR-TOTAL25(WS-BR-CNT)
104900   MOVE MST-JAN-REV(WS-IX) TO WS-BR-JAN25(WS-BR-CNT)
105000   MOVE ZERO               TO WS-BR-JAN26(WS-BR-CNT)
105100   PERFORM 2120-FIND-JAN-2026
105200       VARYING WS-JX FROM 1 BY 1
105300       UNTIL WS-JX > WS-CTL-MS-RECS
105400END-IF.
105500
105600*    2026 RECORDS CARRY JANUARY ACTUAL ONLY; LOOK FOR A 2026
105700*    ROW FOR THIS BRANCH TO PICK UP JAN26.
1058002120-FIND-JAN-2026.
105900IF MST-YEAR-2026(WS-JX) AND
106000       MST-BRANCH(WS-JX) = WS-BR-NAME(WS-BR-CNT)
106100   MOVE MST-JAN-REV(WS-JX) TO WS-BR-JAN26(WS-BR-CNT)
106200   MOVE 'Y'                TO WS-BR-HAS2026(WS-BR-CNT)
106300END-IF.
106400
106500*    JANUARY-GROWTH, BEVERAGE SHARE, PROFIT MARGIN, TOTAL QTY,
106600*    SERVICE-TYPE COUNT AND ACTIVE-MONTH/SEASONALITY FEATURES
106700*    PER BRANCH.  FEEDS SECTIONS 9 (SEGMENTATION) AND THE
106800*    FORECAST STEP.
1069002140-COMPUTE-BRANCH-FEATURES.
107000PERFORM 2141-JAN-GROWTH.
107100PERFORM 2142-CATEGORY-ROLLUP.
107200PERFORM 2143-PRODUCT-ROLLUP.
107300PERFORM 2144-MONTHLY-FEATURES.
107400
107500*    JANUARY-OVER-JANUARY GROWTH PCT.  NO JAN25 BASE TO GROW FROM
107600*    FALLS BACK TO A FLAT 100 PCT WHEN JAN26 IS PRESENT, ELSE ZERO.
1077002141-JAN-GROWTH.
107800IF WS-BR-JAN25(WS-IX) > 0
107900*    YEAR-OVER-YEAR GROWTH FOR THIS BRANCH, JAN VS DEC.
108000   COMPUTE WS-BR-GROWTH(WS-IX) ROUNDED =
108100       (WS-BR-JAN26(WS-IX) - WS-BR-JAN25(WS-IX))
108200           / WS-BR-JAN25(WS-IX) * 100
108300ELSE
108400   IF WS-BR-JAN26(WS-IX) > 0
108500       MOVE 100.0 TO WS-BR-GROWTH(WS-IX)
108600   ELSE
108700       MOVE ZERO TO WS-BR-GROWTH(WS-IX)
108800   END-IF
108900END-IF.
109000
109100*    SUM NON-AGGREGATE CATEGORY-SUMMARY ROWS FOR THIS BRANCH
109200*    TO GET BEVERAGE SHARE, MARGIN AND TOTAL QUANTITY.
1093002142-CATEGORY-ROLLUP.
109400MOVE ZERO TO WS-BR-BEV-REV(WS-IX)
109500             WS-BR-FOOD-REV(WS-IX)
109600             WS-BR-QTY(WS-IX)
109700             WS-CALC-NUM
109800             WS-CALC-DEN.
109900PERFORM 2142-ROLLUP-ONE-CS
110000   VARYING WS-KX FROM 1 BY 1
110100   UNTIL WS-KX > WS-CTL-CS-RECS.
110200IF WS-BR-BEV-REV(WS-IX) + WS-BR-FOOD-REV(WS-IX) > 0
110300*    BEVERAGE'S SHARE OF THIS BRANCH'S TOTAL REVENUE.
110400   COMPUTE WS-BR-BEV-SHARE(WS-IX) ROUNDED =
110500       WS-BR-BEV-REV(WS-IX) /
110600         (WS-BR-BEV-REV(WS-IX) + WS-BR-FOOD-REV(WS-IX))
110700           * 100
110800ELSE
110900   MOVE 50.0 TO WS-BR-BEV-SHARE(WS-IX)
111000END-IF.
111100IF WS-CALC-NUM > 0
111200*    THIS BRANCH'S OVERALL MARGIN PERCENT.
111300   COMPUTE WS-BR-MARGIN(WS-IX) ROUNDED =
111400       WS-CALC-DEN / WS-CALC-NUM * 100
111500ELSE
111600   MOVE ZERO TO WS-BR-MARGIN(WS-IX)
111700END-IF.
111800
111900*    ONE CATEGORY-SUMMARY ROW'S CONTRIBUTION TO THE BRANCH'S
112000*    BEVERAGE/FOOD REVENUE SPLIT AND MARGIN NUMERATOR/DENOMINATOR.
1121002142-ROLLUP-ONE-CS.
112200IF CST-BRANCH(WS-KX) = WS-BR-NAME(WS-IX)
112300       AND NOT CST-AGGREGATE-ROW(WS-KX)
112400   ADD CST-QTY(WS-KX) TO WS-BR-QTY(WS-IX)
112500   ADD CST-TRUE-REVENUE(WS-KX) TO WS-CALC-NUM
112600   ADD CST-TOTAL-PROFIT(WS-KX) TO WS-CALC-DEN
112700   IF CST-CAT-BEVERAGES(WS-KX)
112800       ADD CST-TRUE-REVENUE(WS-KX)
112900                          TO WS-BR-BEV-REV(WS-IX)
113000   ELSE
113100       ADD CST-TRUE-REVENUE(WS-KX)
113200                          TO WS-BR-FOOD-REV(WS-IX)
113300   END-IF
113400END-IF.
113500
113600*    DISTINCT SERVICE-TYPE COUNT OVER PRODUCT-PROFITABILITY
113700*    ROWS FOR THIS BRANCH (USED BY SEGMENTATION FEATURES).
113800*    ONE PASS SETS A FOUND-FLAG PER SERVICE TYPE INSTEAD OF
113900*    SCANNING THE TABLE THREE SEPARATE TIMES.
1140002143-PRODUCT-ROLLUP.
114100MOVE 'NNN' TO WS-SVC-FOUND.
114200PERFORM 2143-SCAN-ONE-PP
114300   VARYING WS-KX FROM 1 BY 1
114400   UNTIL WS-KX > WS-CTL-PP-RECS.
114500MOVE ZERO TO WS-BR-SVC-CNT(WS-IX).
114600IF WS-SVC-FOUND(1:1) = 'Y'
114700   ADD 1 TO WS-BR-SVC-CNT(WS-IX)
114800END-IF.
114900IF WS-SVC-FOUND(2:1) = 'Y'
115000   ADD 1 TO WS-BR-SVC-CNT(WS-IX)
115100END-IF.
115200IF WS-SVC-FOUND(3:1) = 'Y'
115300   ADD 1 TO WS-BR-SVC-CNT(WS-IX)
115400END-IF.
115500
115600*    SETS THE WS-SVC-FOUND FLAG FOR WHICHEVER OF THE THREE SERVICE
115700*    TYPES THIS PRODUCT-PROFITABILITY ROW BELONGS TO.
1158002143-SCAN-ONE-PP.
115900IF PPT-BRANCH(WS-KX) = WS-BR-NAME(WS-IX)
116000   IF PPT-SVC-TAKE-AWAY(WS-KX)
116100       MOVE 'Y' TO WS-SVC-FOUND(1:1)
116200   END-IF
116300   IF PPT-SVC-TABLE(WS-KX)
116400       MOVE 'Y' TO WS-SVC-FOUND(2:1)
116500   END-IF
116600   IF PPT-SVC-TOTERS(WS-KX)
116700       MOVE 'Y' TO WS-SVC-FOUND(3:1)
116800   END-IF
116900END-IF.
117000
117100*    ACTIVE MONTHS, REVENUE PER MONTH, SEASONALITY CV (VIA THE
117200*    SHARED STD-DEV UTILITY) AND SUMMER/WINTER RATIO.
1173002144-MONTHLY-FEATURES.
117400MOVE ZERO TO WS-BR-ACTIVE-MOS(WS-IX)
117500             WS-SD-CNT.
117600PERFORM 2144-ACCUM-ONE-MONTH
117700   VARYING WS-MX FROM 1 BY 1 UNTIL WS-MX > 12.
117800IF WS-BR-ACTIVE-MOS(WS-IX) > 0
117900*    AVERAGE MONTHLY REVENUE, USED BY THE SEASONALITY TEST.
118000   COMPUTE WS-BR-REV-PER-MO(WS-IX) ROUNDED =
118100       WS-BR-TOTAL25(WS-IX) / WS-BR-ACTIVE-MOS(WS-IX)
118200ELSE
118300   MOVE ZERO TO WS-BR-REV-PER-MO(WS-IX)
118400END-IF.
118500IF WS-SD-CNT < 2
118600   MOVE ZERO TO WS-BR-SEASON-CV(WS-IX)
118700ELSE
118800   PERFORM 8960-COMPUTE-STD-DEV
118900   IF WS-SD-MEAN > 0
119000*    COEFFICIENT OF VARIATION OF MONTHLY REVENUE -- THE
119100*    BRANCH'S SEASONALITY SCORE.
119200       COMPUTE WS-BR-SEASON-CV(WS-IX) ROUNDED =
119300           WS-SD-RESULT / WS-SD-MEAN
119400   ELSE
119500       MOVE ZERO TO WS-BR-SEASON-CV(WS-IX)
119600   END-IF
119700END-IF.
119800COMPUTE WS-CALC-NUM =
119900   MST-JUN-REV(WS-IX) + MST-JUL-REV(WS-IX) +
120000                         MST-AUG-REV(WS-IX).
120100COMPUTE WS-CALC-DEN =
120200   MST-DEC-REV(WS-IX) + MST-JAN-REV(WS-IX) +
120300                         MST-FEB-REV(WS-IX).
120400IF WS-CALC-DEN > 0
120500*    SUM OF SQUARED DEVIATIONS FROM THE MEAN MONTHLY REVENUE,
120600*    FED INTO THE SHARED STANDARD-DEVIATION UTILITY.
120700   COMPUTE WS-BR-SUM-WIN(WS-IX) ROUNDED =
120800       WS-CALC-NUM / WS-CALC-DEN
120900ELSE
121000   MOVE ZERO TO WS-BR-SUM-WIN(WS-IX)
121100END-IF.
121200
121300*    ONE MONTH'S REVENUE FIGURE FEEDING BOTH THE ACTIVE-MONTH COUNT
121400*    AND THE STD-DEV UTILITY'S WORK TABLE.
1215002144-ACCUM-ONE-MONTH.
121600IF MST-MONTH-REV-TAB(WS-IX, WS-MX) > 0
121700   ADD 1 TO WS-BR-ACTIVE-MOS(WS-IX)
121800   ADD 1 TO WS-SD-CNT
121900   MOVE MST-MONTH-REV-TAB(WS-IX, WS-MX)
122000                          TO WS-SD-TAB(WS-SD-CNT)
122100END-IF.
122200
122300*    DESCENDING SELECTION SORT OF THE BRANCH TABLE BY 2025
122400*    TOTAL -- THE SHOP DOES NOT USE THE SORT VERB.
1225002150-RANK-BRANCHES-DESC.
122600IF WS-BR-CNT > 1
122700   PERFORM 2151-RANK-ONE-PASS
122800       VARYING WS-IX FROM 1 BY 1
122900       UNTIL WS-IX > WS-BR-CNT - 1
123000END-IF.
123100
123200*    ONE OUTER PASS OF THE DESCENDING SELECTION SORT.
1233002151-RANK-ONE-PASS.
123400MOVE WS-IX TO WS-HI-IX.
123500PERFORM 2151-FIND-MAX-FROM
123600   VARYING WS-JX FROM WS-IX BY 1
123700   UNTIL WS-JX > WS-BR-CNT.
123800IF WS-HI-IX NOT = WS-IX
123900   PERFORM 2152-SWAP-BRANCH-ROWS
124000END-IF.
124100
124200*    INNER SCAN -- REMEMBERS THE HIGHEST-REVENUE ROW SEEN SO FAR
124300*    THIS PASS.
1244002151-FIND-MAX-FROM.
124500IF WS-BR-TOTAL25(WS-JX) > WS-BR-TOTAL25(WS-HI-IX)
124600   MOVE WS-JX TO WS-HI-IX
124700END-IF.
124800
124900*    EXCHANGES THE TWO WS-BR-ENTRY ROWS VIA THE WS-SWAP-BR-ENTRY
125000*    HOLD AREA.
1251002152-SWAP-BRANCH-ROWS.
125200MOVE WS-BR-ENTRY(WS-IX)     TO WS-SWAP-BR-ENTRY.
125300MOVE WS-BR-ENTRY(WS-HI-IX)  TO WS-BR-ENTRY(WS-IX).
125400MOVE WS-SWAP-BR-ENTRY       TO WS-BR-ENTRY(WS-HI-IX).
125500
125600*    BRANCH/CATEGORY REVENUE, PROFIT AND MARGIN FOR THE SECTION
125700*    SUB-LINES -- ONE ROW PER NON-AGGREGATE CATEGORY-SUMMARY
125800*    RECORD, COPIED THROUGH AS-IS.
1259002160-BUILD-CATEGORY-MIX.
126000MOVE ZERO TO WS-CM-CNT.
126100PERFORM 2161-ADD-ONE-CM
126200   VARYING WS-KX FROM 1 BY 1
126300   UNTIL WS-KX > WS-CTL-CS-RECS.
126400
126500*    COPIES ONE NON-AGGREGATE CATEGORY-SUMMARY ROW INTO THE
126600*    CATEGORY-MIX TABLE USED BY THE SECTION 5 SUB-LINES.
1267002161-ADD-ONE-CM.
126800IF NOT CST-AGGREGATE-ROW(WS-KX)
126900   ADD 1 TO WS-CM-CNT
127000   MOVE CST-BRANCH(WS-KX)       TO WS-CM-BRANCH(WS-CM-CNT)
127100   MOVE CST-CATEGORY(WS-KX)     TO WS-CM-CATEGORY(WS-CM-CNT)
127200   MOVE CST-TRUE-REVENUE(WS-KX) TO WS-CM-REVENUE(WS-CM-CNT)
127300   MOVE CST-TOTAL-PROFIT(WS-KX) TO WS-CM-PROFIT(WS-CM-CNT)
127400   MOVE CST-PROFIT-MARGIN(WS-KX) TO WS-CM-MARGIN(WS-CM-CNT)
127500END-IF.
127600
127700*---------------------------------------------------------
127800* CHAIN-WIDE KPI TOTALS -- SECTION 2.
127900*---------------------------------------------------------
1280002200-CHAIN-KPI.
128100MOVE WS-BR-CNT TO WS-CHAIN-BR-CNT.
128200MOVE ZERO TO WS-CHAIN-REV WS-CHAIN-PROFIT
128300             WS-CHAIN-COST WS-CHAIN-QTY.
128400PERFORM 2210-ACCUM-ONE-CS
128500   VARYING WS-KX FROM 1 BY 1
128600   UNTIL WS-KX > WS-CTL-CS-RECS.
128700IF WS-CHAIN-REV > 0
128800*    CHAINWIDE MARGIN PERCENT ACROSS ALL BRANCHES.
128900   COMPUTE WS-CHAIN-MARGIN ROUNDED =
129000       WS-CHAIN-PROFIT / WS-CHAIN-REV * 100
129100ELSE
129200   MOVE ZERO TO WS-CHAIN-MARGIN
129300END-IF.
129400MOVE ZERO TO WS-DP-CNT.
129500PERFORM 2220-ACCUM-ONE-PP-DISTINCT
129600   VARYING WS-KX FROM 1 BY 1
129700   UNTIL WS-KX > WS-CTL-PP-RECS.
129800MOVE WS-DP-CNT TO WS-CHAIN-PROD-CNT.
129900
130000*    ADDS ONE NON-AGGREGATE CATEGORY-SUMMARY ROW INTO THE
130100*    CHAIN-WIDE REVENUE/COST/PROFIT/QTY TOTALS.
1302002210-ACCUM-ONE-CS.
130300IF NOT CST-AGGREGATE-ROW(WS-KX)
130400   ADD CST-TRUE-REVENUE(WS-KX) TO WS-CHAIN-REV
130500   ADD CST-TOTAL-COST(WS-KX)   TO WS-CHAIN-COST
130600   ADD CST-TOTAL-PROFIT(WS-KX) TO WS-CHAIN-PROFIT
130700   ADD CST-QTY(WS-KX)          TO WS-CHAIN-QTY
130800END-IF.
130900
131000*    DISTINCT-PRODUCT-NAME COUNT ACROSS NON-AGGREGATE PRODUCT-
131100*    PROFITABILITY ROWS, FOR THE CHAIN KPI LINE.
1312002220-ACCUM-ONE-PP-DISTINCT.
131300IF NOT PPT-AGGREGATE-ROW(WS-KX)
131400       AND PPT-PRODUCT-LEAD-8(WS-KX)(1:5) NOT = 'TOTAL'
131500   MOVE 'N' TO WS-DP-FOUND
131600   PERFORM 2221-SEARCH-DISTINCT
131700       VARYING WS-NX FROM 1 BY 1
131800       UNTIL WS-NX > WS-DP-CNT OR WS-DP-FOUND = 'Y'
131900   IF WS-DP-FOUND = 'N'
132000       ADD 1 TO WS-DP-CNT
132100       MOVE PPT-PRODUCT(WS-KX) TO WS-DP-NAME(WS-DP-CNT)
132200   END-IF
132300END-IF.
132400
132500*    INNER SCAN OF THE DISTINCT-PRODUCT TABLE BUILT SO FAR.
1326002221-SEARCH-DISTINCT.
132700IF WS-DP-NAME(WS-NX) = PPT-PRODUCT(WS-KX)
132800   MOVE 'Y' TO WS-DP-FOUND
132900END-IF.
133000
133100*---------------------------------------------------------
133200* CHAIN MONTHLY REVENUE (SEASONALITY) -- SECTION 3.
133300*---------------------------------------------------------
1334002300-CHAIN-SEASONALITY.
133500MOVE ZERO TO WS-CHAIN-JAN2026.
133600PERFORM 2310-ZERO-ONE-CHAIN-MONTH
133700   VARYING WS-MX FROM 1 BY 1 UNTIL WS-MX > 12.
133800PERFORM 2320-ACCUM-ONE-MS
133900   VARYING WS-IX FROM 1 BY 1
134000   UNTIL WS-IX > WS-CTL-MS-RECS.
134100
134200*    CLEARS ONE OCCURRENCE OF THE CHAIN MONTHLY-REVENUE TABLE
134300*    BEFORE IT IS ACCUMULATED INTO BELOW.
1344002310-ZERO-ONE-CHAIN-MONTH.
134500MOVE ZERO TO WS-CHAIN-MONTH(WS-MX).
134600
134700*    ROUTES ONE WS-MS-TABLE ROW INTO THE 2025 MONTHLY ACCUMULATION
134800*    OR THE CHAIN JANUARY-2026 TOTAL, DEPENDING ON ITS YEAR.
1349002320-ACCUM-ONE-MS.
135000IF MST-YEAR-2025(WS-IX)
135100   PERFORM 2321-ACCUM-ONE-MONTH
135200       VARYING WS-MX FROM 1 BY 1 UNTIL WS-MX > 12
135300END-IF.
135400IF MST-YEAR-2026(WS-IX)
135500   ADD MST-JAN-REV(WS-IX) TO WS-CHAIN-JAN2026
135600END-IF.
135700
135800*    ADDS ONE MONTH'S REVENUE FOR ONE BRANCH INTO THE CHAIN-WIDE
135900*    MONTHLY TOTAL.
1360002321-ACCUM-ONE-MONTH.
136100ADD MST-MONTH-REV-TAB(WS-IX, WS-MX) TO WS-CHAIN-MONTH(WS-MX).
136200
136300*---------------------------------------------------------
136400* SECTION 1 -- TOP 5 / BOTTOM 5 BRANCHES BY 2025 REVENUE.
136500*---------------------------------------------------------
1366002910-PRINT-TOP-BOTTOM-5.
136700PERFORM 9900-HEADING.
136800MOVE 'SECTION 1 - TOP 5 / BOTTOM 5 BRANCHES, 2025 REVENUE'
136900                                     TO O-SECTION-TITLE.
137000WRITE PRTLINE FROM SECTION-TITLE-LINE
137100   AFTER ADVANCING 2 LINES.
137200PERFORM 2911-PRINT-ONE-RANK-LINE
137300   VARYING WS-IX FROM 1 BY 1
137400   UNTIL WS-IX > 5 OR WS-IX > WS-BR-CNT.
137500MOVE SPACES TO PRTLINE.
137600WRITE PRTLINE AFTER ADVANCING 1 LINE.
137700COMPUTE WS-LO-IX = WS-BR-CNT - 4.
137800IF WS-LO-IX < 1
137900   MOVE 1 TO WS-LO-IX
138000END-IF.
138100PERFORM 2911-PRINT-ONE-RANK-LINE
138200   VARYING WS-IX FROM WS-LO-IX BY 1
138300   UNTIL WS-IX > WS-BR-CNT.
138400
138500*    PRINTS ONE BRANCH/TOTAL/REGION LINE, USED BY BOTH THE TOP-5/
138600*    BOTTOM-5 LIST AND THE FULL SECTION 4 LISTING BELOW.
1387002911-PRINT-ONE-RANK-LINE.
138800MOVE WS-BR-NAME(WS-IX)    TO O-BR-NAME.
138900MOVE WS-BR-TOTAL25(WS-IX) TO O-BR-TOTAL.
139000MOVE WS-BR-REGION(WS-IX)  TO O-BR-REGION.
139100WRITE PRTLINE FROM BR-RANK-LINE
139200   AFTER ADVANCING 1 LINE
139300   AT EOP PERFORM 9900-HEADING.
139400
139500*---------------------------------------------------------
139600* SECTION 2 -- CHAIN-WIDE KPI LINES.
139700*---------------------------------------------------------
1398002920-PRINT-CHAIN-KPI.
139900PERFORM 9900-HEADING.
140000MOVE 'SECTION 2 - CHAIN-WIDE KEY PERFORMANCE INDICATORS'
140100                                     TO O-SECTION-TITLE.
140200WRITE PRTLINE FROM SECTION-TITLE-LINE
140300   AFTER ADVANCING 2 LINES.
140400*    TOTAL REVENUE.
140500MOVE 'TOTAL REVENUE'        TO O-KPI-LABEL.
140600MOVE WS-CHAIN-REV           TO O-KPI-VALUE.
140700WRITE PRTLINE FROM KPI-LINE
140800   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
140900*    TOTAL COST.
141000MOVE 'TOTAL COST'           TO O-KPI-LABEL.
141100MOVE WS-CHAIN-COST          TO O-KPI-VALUE.
141200WRITE PRTLINE FROM KPI-LINE
141300   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
141400*    TOTAL PROFIT.
141500MOVE 'TOTAL PROFIT'         TO O-KPI-LABEL.
141600MOVE WS-CHAIN-PROFIT        TO O-KPI-VALUE.
141700WRITE PRTLINE FROM KPI-LINE
141800   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
141900*    CHAIN PROFIT MARGIN %.
142000MOVE 'CHAIN PROFIT MARGIN %'  TO O-KPI-LABEL.
142100MOVE WS-CHAIN-MARGIN        TO O-KPI-VALUE.
142200WRITE PRTLINE FROM KPI-LINE
142300   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
142400*    BRANCH COUNT.
142500MOVE 'BRANCH COUNT'         TO O-KPI-LABEL.
142600MOVE WS-CHAIN-BR-CNT        TO O-KPI-VALUE.
142700WRITE PRTLINE FROM KPI-LINE
142800   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
142900*    DISTINCT PRODUCT COUNT.
143000MOVE 'DISTINCT PRODUCT COUNT' TO O-KPI-LABEL.
143100MOVE WS-CHAIN-PROD-CNT      TO O-KPI-VALUE.
143200WRITE PRTLINE FROM KPI-LINE
143300   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
143400*    TOTAL UNITS SOLD.
143500MOVE 'TOTAL UNITS SOLD'     TO O-KPI-LABEL.
143600MOVE WS-CHAIN-QTY           TO O-KPI-VALUE.
143700WRITE PRTLINE FROM KPI-LINE
143800   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
143900
144000*---------------------------------------------------------
144100* SECTION 3 -- CHAIN MONTHLY REVENUE (SEASONALITY).
144200*---------------------------------------------------------
1443002930-PRINT-SEASONALITY.
144400PERFORM 9900-HEADING.
144500MOVE 'SECTION 3 - CHAIN MONTHLY REVENUE (SEASONALITY)'
144600                                     TO O-SECTION-TITLE.
144700WRITE PRTLINE FROM SECTION-TITLE-LINE
144800   AFTER ADVANCING 2 LINES.
144900PERFORM 2931-PRINT-ONE-MONTH
145000   VARYING WS-MX FROM 1 BY 1 UNTIL WS-MX > 12.
145100*    JANUARY 2026.
145200MOVE 'JANUARY 2026'         TO O-MONTH-NAME.
145300MOVE WS-CHAIN-JAN2026       TO O-MONTH-TOTAL.
145400WRITE PRTLINE FROM MONTH-LINE
145500   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
145600
145700*    PRINTS ONE FEB25-DEC25 CHAIN MONTHLY TOTAL LINE.
1458002931-PRINT-ONE-MONTH.
145900MOVE WS-MONTH-NAME-TAB(WS-MX) TO O-MONTH-NAME.
146000MOVE WS-CHAIN-MONTH(WS-MX)    TO O-MONTH-TOTAL.
146100WRITE PRTLINE FROM MONTH-LINE
146200   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
146300
146400*---------------------------------------------------------
146500* SECTION 4 -- ALL BRANCHES, DESCENDING BY 2025 REVENUE.
146600*---------------------------------------------------------
1467002940-PRINT-ALL-BRANCHES.
146800PERFORM 9900-HEADING.
146900MOVE 'SECTION 4 - ALL BRANCHES, 2025 REVENUE AND REGION'
147000                                     TO O-SECTION-TITLE.
147100WRITE PRTLINE FROM SECTION-TITLE-LINE
147200   AFTER ADVANCING 2 LINES.
147300PERFORM 2911-PRINT-ONE-RANK-LINE
147400   VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-BR-CNT.
147500
147600*---------------------------------------------------------
147700* SECTION 5 -- BRANCH MONTHLY DETAIL, CATEGORY MIX FOLDED IN
147800*    PER-BRANCH SUB-LINE GROUP.
147900*---------------------------------------------------------
1480002950-PRINT-BRANCH-DETAIL.
148100PERFORM 9900-HEADING.
148200MOVE 'SECTION 5 - BRANCH MONTHLY DETAIL AND CATEGORY MIX'
148300                                     TO O-SECTION-TITLE.
148400WRITE PRTLINE FROM SECTION-TITLE-LINE
148500   AFTER ADVANCING 2 LINES.
148600PERFORM 2951-PRINT-ONE-BRANCH-DETAIL
148700   VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-BR-CNT.
148800
148900*    PER-BRANCH DRIVER FOR SECTION 5 -- HEADER LINE, THEN THE
149000*    TWELVE MONTHLY-DETAIL LINES, THEN THE CATEGORY-MIX SUB-LINES.
1491002951-PRINT-ONE-BRANCH-DETAIL.
149200MOVE WS-BR-NAME(WS-IX) TO O-BRD-NAME.
149300WRITE PRTLINE FROM BR-DETAIL-HDR-LINE
149400   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
149500PERFORM 2952-PRINT-ONE-MONTH-DETAIL
149600   VARYING WS-MX FROM 1 BY 1 UNTIL WS-MX > 12.
149700PERFORM 2953-PRINT-ONE-CATMIX
149800   VARYING WS-KX FROM 1 BY 1 UNTIL WS-KX > WS-CM-CNT.
149900
150000*    ONE MONTH'S DETAIL LINE FOR THE CURRENT BRANCH.
1501002952-PRINT-ONE-MONTH-DETAIL.
150200MOVE WS-MONTH-NAME-TAB(WS-MX) TO O-BRD-MONTH-NAME.
150300MOVE ZERO TO WS-CALC-NUM.
150400PERFORM 2952-FIND-MONTH-AMT
150500   VARYING WS-JX FROM 1 BY 1 UNTIL WS-JX > WS-CTL-MS-RECS.
150600MOVE WS-CALC-NUM TO O-BRD-MONTH-AMT.
150700WRITE PRTLINE FROM BR-DETAIL-MONTH-LINE
150800   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
150900
151000*    LOCATES THIS BRANCH'S 2025 WS-MS-TABLE ROW AND PICKS UP THE
151100*    REVENUE FOR THE MONTH BEING PRINTED.
1512002952-FIND-MONTH-AMT.
151300IF MST-YEAR-2025(WS-JX)
151400       AND MST-BRANCH(WS-JX) = WS-BR-NAME(WS-IX)
151500   MOVE MST-MONTH-REV-TAB(WS-JX, WS-MX) TO WS-CALC-NUM
151600END-IF.
151700
151800*    PRINTS ONE CATEGORY-MIX SUB-LINE WHEN THE TABLE ROW BELONGS TO
151900*    THE BRANCH CURRENTLY BEING DETAILED.
1520002953-PRINT-ONE-CATMIX.
152100IF WS-CM-BRANCH(WS-KX) = WS-BR-NAME(WS-IX)
152200   MOVE WS-CM-CATEGORY(WS-KX) TO O-CM-CATEGORY
152300   MOVE WS-CM-REVENUE(WS-KX)  TO O-CM-REVENUE
152400   MOVE WS-CM-PROFIT(WS-KX)   TO O-CM-PROFIT
152500   MOVE WS-CM-MARGIN(WS-KX)   TO O-CM-MARGIN
152600   WRITE PRTLINE FROM CATMIX-LINE
152700       AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING
152800END-IF.
152900
153000*---------------------------------------------------------
153100* 3000 SERIES -- MARGIN-LEAKS.  FIVE NAMED LEAK DETECTORS PLUS
153200* UNDERPRICED-PRODUCTS AUXILIARY LIST.  SEE SPEC BATCH FLOW
153300*    3 AND BUSINESS RULES MARGIN-LEAKS 1-5.              AR-14
153400*---------------------------------------------------------
1535003000-MARGIN-LEAKS.
153600PERFORM 3100-LEAK-NEG-MARGIN.
153700PERFORM 3200-LEAK-VEGGIE-SUB.
153800PERFORM 3300-LEAK-FREE-MODIFIERS.
153900PERFORM 3400-LEAK-CHEESECAKE.
154000PERFORM 3500-LEAK-AMIOUN-TABLE.
154100PERFORM 3600-AUX-UNDERPRICED.
154200PERFORM 3700-COMPUTE-GRAND-TOTAL.
154300PERFORM 3900-PRINT-MARGIN-LEAKS.
154400
154500*    LEAK 1 -- EVERY DETAIL PRODUCT ROW (NOT A MODIFIER, NOT A
154600*    BRANCH-TOTAL ROW) SELLING AT A NET LOSS.
1547003100-LEAK-NEG-MARGIN.
154800MOVE ZERO TO WS-LK-NEG-CNT WS-LK-NEG-TOTAL WS-NM-CNT.
154900PERFORM 3110-SCAN-ONE-PP-NEG
155000   VARYING WS-KX FROM 1 BY 1
155100   UNTIL WS-KX > WS-CTL-PP-RECS.
155200
155300*    TESTS ONE DETAIL ROW AGAINST THE LEAK-1 CRITERIA AND, IF IT
155400*    QUALIFIES, RECORDS IT IN THE NEGATIVE-MARGIN AUXILIARY LIST.
1555003110-SCAN-ONE-PP-NEG.
155600IF PPT-DETAIL-ROW(WS-KX)
155700       AND PPT-PRODUCT-LEAD-8(WS-KX)(1:5) NOT = 'TOTAL'
155800       AND PPT-QTY(WS-KX) > 0
155900       AND PPT-TOTAL-PROFIT(WS-KX) < 0
156000   ADD 1 TO WS-LK-NEG-CNT
156100   COMPUTE WS-CALC-NUM = PPT-TOTAL-PROFIT(WS-KX) * -1
156200   ADD WS-CALC-NUM TO WS-LK-NEG-TOTAL
156300   IF WS-NM-CNT < 300
156400       ADD 1 TO WS-NM-CNT
156500       MOVE PPT-PRODUCT(WS-KX) TO WS-NM-PRODUCT(WS-NM-CNT)
156600       MOVE PPT-BRANCH(WS-KX)  TO WS-NM-BRANCH(WS-NM-CNT)
156700       MOVE WS-CALC-NUM        TO WS-NM-LOSS(WS-NM-CNT)
156800   END-IF
156900END-IF.
157000
157100*    LEAK 2 -- VEGGIE SUB MISPRICING.  BENCHMARK PRICE IS THE
157200*    AVERAGE UNIT REVENUE OF OTHER SUB/SANDWICH ROWS SELLING AT
157300*    BETTER THAN 30 PCT MARGIN; FALLS BACK TO 150.00 IF THERE
157400*    ARE NONE TO BENCHMARK AGAINST.
1575003200-LEAK-VEGGIE-SUB.
157600MOVE ZERO TO WS-LK-VEG-QTY WS-LK-VEG-REV WS-LK-VEG-COST
157700             WS-LK-VEG-PROFIT WS-LK-VEG-BENCH-SUM
157800             WS-LK-VEG-BENCH-CNT.
157900MOVE 'N' TO WS-LK-VEG-FOUND.
158000PERFORM 3210-SCAN-ONE-PP-VEG
158100   VARYING WS-KX FROM 1 BY 1
158200   UNTIL WS-KX > WS-CTL-PP-RECS.
158300IF WS-LK-VEG-FOUND = 'Y'
158400   IF WS-LK-VEG-PROFIT < 0
158500       COMPUTE WS-LK-VEG-LOSS = WS-LK-VEG-PROFIT * -1
158600   ELSE
158700       MOVE WS-LK-VEG-PROFIT TO WS-LK-VEG-LOSS
158800   END-IF
158900   IF WS-LK-VEG-BENCH-CNT > 0
159000*    BENCHMARK VEGETARIAN-ATTACH RATE, TAKEN AS THE HIGHEST
159100*    RATE ACTUALLY OBSERVED AT ANY BRANCH.
159200       COMPUTE WS-LK-VEG-BENCH ROUNDED =
159300           WS-LK-VEG-BENCH-SUM / WS-LK-VEG-BENCH-CNT
159400   ELSE
159500       MOVE 150.00 TO WS-LK-VEG-BENCH
159600   END-IF
159700*    PROFIT THAT WOULD BE RECOVERED IF EVERY BRANCH HIT THE
159800*    BENCHMARK ATTACH RATE -- LEAK 2.
159900   COMPUTE WS-LK-VEG-RECOVER =
160000       (WS-LK-VEG-QTY * WS-LK-VEG-BENCH) - WS-LK-VEG-REV
160100   IF WS-LK-VEG-QTY > 0
160200*    CHAINWIDE AVERAGE SELLING PRICE OF VEGETARIAN ITEMS.
160300       COMPUTE WS-LK-VEG-AVGPRICE ROUNDED =
160400           WS-LK-VEG-REV / WS-LK-VEG-QTY
160500*    CHAINWIDE AVERAGE COST OF VEGETARIAN ITEMS.
160600       COMPUTE WS-LK-VEG-AVGCOST ROUNDED =
160700           WS-LK-VEG-COST / WS-LK-VEG-QTY
160800   ELSE
160900       MOVE ZERO TO WS-LK-VEG-AVGPRICE WS-LK-VEG-AVGCOST
161000   END-IF
161100END-IF.
161200
161300*    ROUTES A VEGGIE-SUB DETAIL ROW INTO THE LEAK ACCUMULATORS, OR
161400*    A NON-VEGGIE ROW ON TO THE BENCHMARK CHECK BELOW.
1615003210-SCAN-ONE-PP-VEG.
161600IF PPT-DETAIL-ROW(WS-KX)
161700   MOVE PPT-PRODUCT(WS-KX) TO WS-FIND-TARGET
161800   MOVE 'VEGGIE'           TO WS-FIND-NEEDLE
161900   MOVE 6                  TO WS-FIND-NEEDLE-LEN
162000   PERFORM 8970-SEARCH-SUBSTRING
162100   IF WS-FIND-FOUND = 'Y'
162200       MOVE 'Y' TO WS-LK-VEG-FOUND
162300       ADD PPT-QTY(WS-KX)          TO WS-LK-VEG-QTY
162400       ADD PPT-TRUE-REVENUE(WS-KX) TO WS-LK-VEG-REV
162500       ADD PPT-TOTAL-COST(WS-KX)   TO WS-LK-VEG-COST
162600       ADD PPT-TOTAL-PROFIT(WS-KX) TO WS-LK-VEG-PROFIT
162700   ELSE
162800       PERFORM 3220-CHECK-BENCHMARK-ROW
162900   END-IF
163000END-IF.
163100
163200*    A ROW QUALIFIES AS BENCHMARK STOCK WHEN ITS NAME CONTAINS SUB
163300*    OR SANDWICH AND IT CLEARS THE 30 PCT MARGIN FLOOR.
1634003220-CHECK-BENCHMARK-ROW.
163500MOVE 'N' TO WS-BENCH-MATCH.
163600MOVE PPT-PRODUCT(WS-KX) TO WS-FIND-TARGET.
163700MOVE 'SUB'              TO WS-FIND-NEEDLE.
163800MOVE 3                  TO WS-FIND-NEEDLE-LEN.
163900PERFORM 8970-SEARCH-SUBSTRING.
164000IF WS-FIND-FOUND = 'Y'
164100   MOVE 'Y' TO WS-BENCH-MATCH
164200END-IF.
164300MOVE PPT-PRODUCT(WS-KX) TO WS-FIND-TARGET.
164400MOVE 'SANDWICH'         TO WS-FIND-NEEDLE.
164500MOVE 8                  TO WS-FIND-NEEDLE-LEN.
164600PERFORM 8970-SEARCH-SUBSTRING.
164700IF WS-FIND-FOUND = 'Y'
164800   MOVE 'Y' TO WS-BENCH-MATCH
164900END-IF.
165000IF WS-BENCH-MATCH = 'Y'
165100       AND PPT-QTY(WS-KX) > 0
165200       AND PPT-PROFIT-PCT(WS-KX) > 30
165300   ADD PPT-UNIT-REVENUE(WS-KX) TO WS-LK-VEG-BENCH-SUM
165400   ADD 1 TO WS-LK-VEG-BENCH-CNT
165500END-IF.
165600
165700*    LEAK 3 -- MODIFIER ROWS GIVEN AWAY FREE (ZERO PRICE, REAL
165800*    COST) GROUPED BY PRODUCT NAME.
1659003300-LEAK-FREE-MODIFIERS.
166000MOVE ZERO TO WS-FM-CNT WS-LK-FREEMOD-TOTAL.
166100PERFORM 3310-SCAN-ONE-PP-FREEMOD
166200   VARYING WS-KX FROM 1 BY 1
166300   UNTIL WS-KX > WS-CTL-PP-RECS.
166400
166500*    A ZERO-PRICE, REAL-COST MODIFIER ROW IS FOLDED INTO ITS
166600*    PRODUCT'S RUNNING QTY/COST/BRANCH-COUNT ENTRY.
1667003310-SCAN-ONE-PP-FREEMOD.
166800IF PPT-DETAIL-ROW(WS-KX)
166900       AND PPT-TOTAL-PRICE(WS-KX) = 0
167000       AND PPT-TOTAL-COST(WS-KX) > 0
167100       AND PPT-QTY(WS-KX) > 0
167200   MOVE 'N' TO WS-DP-FOUND
167300   PERFORM 3311-FIND-FM-PRODUCT
167400       VARYING WS-NX FROM 1 BY 1
167500       UNTIL WS-NX > WS-FM-CNT OR WS-DP-FOUND = 'Y'
167600   IF WS-DP-FOUND = 'N'
167700       ADD 1 TO WS-FM-CNT
167800       MOVE WS-FM-CNT          TO WS-NX
167900       MOVE PPT-PRODUCT(WS-KX) TO WS-FM-PRODUCT(WS-NX)
168000       MOVE ZERO TO WS-FM-QTY(WS-NX) WS-FM-COST(WS-NX)
168100                    WS-FM-BR-CNT(WS-NX)
168200   ELSE
168300       COMPUTE WS-NX = WS-NX - 1
168400   END-IF
168500   ADD PPT-QTY(WS-KX)        TO WS-FM-QTY(WS-NX)
168600   ADD PPT-TOTAL-COST(WS-KX) TO WS-FM-COST(WS-NX)
168700   ADD 1                     TO WS-FM-BR-CNT(WS-NX)
168800   ADD PPT-TOTAL-COST(WS-KX) TO WS-LK-FREEMOD-TOTAL
168900END-IF.
169000
169100*    INNER SCAN OF THE FREE-MODIFIER PRODUCT TABLE BUILT SO FAR.
1692003311-FIND-FM-PRODUCT.
169300IF WS-FM-PRODUCT(WS-NX) = PPT-PRODUCT(WS-KX)
169400   MOVE 'Y' TO WS-DP-FOUND
169500END-IF.
169600
169700*    LEAK 4 -- CHEESECAKE MARGIN VS. THE FOOD-CATEGORY AVERAGE
169800*    MARGIN.  FOOD AVERAGE FALLS BACK TO 63.0 PCT WHEN THERE IS
169900*    NO FOOD REVENUE TO AVERAGE.
1700003400-LEAK-CHEESECAKE.
170100MOVE ZERO TO WS-LK-CHEESE-QTY WS-LK-CHEESE-REV
170200             WS-LK-CHEESE-PROFIT WS-LK-FOOD-REV
170300             WS-LK-FOOD-PROFIT.
170400MOVE 'N' TO WS-LK-CHEESE-FOUND.
170500PERFORM 3410-SCAN-ONE-PP-CHEESE
170600   VARYING WS-KX FROM 1 BY 1
170700   UNTIL WS-KX > WS-CTL-PP-RECS.
170800IF WS-LK-CHEESE-FOUND = 'Y'
170900   IF WS-LK-CHEESE-REV > 0
171000*    MARGIN PERCENT ON THE EXTRA-CHEESE MODIFIER.
171100       COMPUTE WS-LK-CHEESE-MARGIN ROUNDED =
171200           WS-LK-CHEESE-PROFIT / WS-LK-CHEESE-REV * 100
171300   ELSE
171400       MOVE ZERO TO WS-LK-CHEESE-MARGIN
171500   END-IF
171600   IF WS-LK-FOOD-REV > 0
171700*    CHAINWIDE FOOD-CATEGORY MARGIN PERCENT, THE YARDSTICK
171800*    EXTRA-CHEESE IS MEASURED AGAINST -- LEAK 4.
171900       COMPUTE WS-LK-FOOD-MARGIN ROUNDED =
172000           WS-LK-FOOD-PROFIT / WS-LK-FOOD-REV * 100
172100   ELSE
172200       MOVE 63.0 TO WS-LK-FOOD-MARGIN
172300   END-IF
172400*    HOW FAR THE EXTRA-CHEESE MARGIN TRAILS THE FOOD-CATEGORY
172500*    MARGIN.
172600   COMPUTE WS-LK-MARGIN-GAP =
172700       WS-LK-FOOD-MARGIN - WS-LK-CHEESE-MARGIN
172800*    PROFIT LOST TO THE EXTRA-CHEESE MARGIN GAP.
172900   COMPUTE WS-LK-CHEESE-LOSS ROUNDED =
173000       WS-LK-CHEESE-REV * WS-LK-MARGIN-GAP / 100
173100END-IF.
173200
173300*    ACCUMULATES FOOD-CATEGORY REVENUE/PROFIT FOR THE BENCHMARK,
173400*    AND SEPARATELY FLAGS ROWS WHOSE NAME MATCHES EITHER CHEESE
173500*    CAKE SPELLING.
1736003410-SCAN-ONE-PP-CHEESE.
173700IF PPT-DETAIL-ROW(WS-KX) AND PPT-QTY(WS-KX) > 0
173800   IF PPT-CAT-FOOD(WS-KX)
173900       ADD PPT-TRUE-REVENUE(WS-KX) TO WS-LK-FOOD-REV
174000       ADD PPT-TOTAL-PROFIT(WS-KX) TO WS-LK-FOOD-PROFIT
174100   END-IF
174200   MOVE PPT-PRODUCT(WS-KX) TO WS-FIND-TARGET
174300   MOVE 'CHEESE CAKE'      TO WS-FIND-NEEDLE
174400   MOVE 11                 TO WS-FIND-NEEDLE-LEN
174500   PERFORM 8970-SEARCH-SUBSTRING
174600   MOVE WS-FIND-FOUND TO WS-BENCH-MATCH
174700   MOVE PPT-PRODUCT(WS-KX) TO WS-FIND-TARGET
174800   MOVE 'CHEESECAKE'       TO WS-FIND-NEEDLE
174900   MOVE 10                 TO WS-FIND-NEEDLE-LEN
175000   PERFORM 8970-SEARCH-SUBSTRING
175100   IF WS-FIND-FOUND = 'Y'
175200       MOVE 'Y' TO WS-BENCH-MATCH
175300   END-IF
175400   IF WS-BENCH-MATCH = 'Y'
175500       MOVE 'Y' TO WS-LK-CHEESE-FOUND
175600       ADD PPT-QTY(WS-KX)          TO WS-LK-CHEESE-QTY
175700       ADD PPT-TRUE-REVENUE(WS-KX) TO WS-LK-CHEESE-REV
175800       ADD PPT-TOTAL-PROFIT(WS-KX) TO WS-LK-CHEESE-PROFIT
175900   END-IF
176000END-IF.
176100
176200*    LEAK 5 -- AMIOUN BRANCH TABLE-SERVICE PRICING ERROR.  IF NO
176300*    TABLE-SERVICE ROWS AT AMIOUN LOSE MONEY, THE TABLE-SERVICE
176400*    RESTRICTION IS DROPPED AND EVERY SERVICE TYPE IS CHECKED.
1765003500-LEAK-AMIOUN-TABLE.
176600MOVE ZERO TO WS-LK-AMIOUN-LOSS.
176700MOVE 'N' TO WS-LK-AMIOUN-HASTBL.
176800PERFORM 3510-SCAN-ONE-PP-AMIOUN-TBL
176900   VARYING WS-KX FROM 1 BY 1
177000   UNTIL WS-KX > WS-CTL-PP-RECS.
177100IF WS-LK-AMIOUN-HASTBL = 'N'
177200   MOVE ZERO TO WS-LK-AMIOUN-LOSS
177300   PERFORM 3520-SCAN-ONE-PP-AMIOUN-ANY
177400       VARYING WS-KX FROM 1 BY 1
177500       UNTIL WS-KX > WS-CTL-PP-RECS
177600END-IF.
177700IF WS-LK-AMIOUN-LOSS < 0
177800   COMPUTE WS-LK-AMIOUN-LOSS = WS-LK-AMIOUN-LOSS * -1
177900END-IF.
178000IF WS-LK-AMIOUN-LOSS > 0
178100   MOVE 'Y' TO WS-LK-AMIOUN-FOUND
178200ELSE
178300   MOVE 'N' TO WS-LK-AMIOUN-FOUND
178400END-IF.
178500
178600*    FIRST PASS -- ONLY TABLE-SERVICE ROWS AT AMIOUN COUNT TOWARD
178700*    THE LOSS AND SET THE HAS-TABLE-SERVICE FLAG.
1788003510-SCAN-ONE-PP-AMIOUN-TBL.
178900IF PPT-DETAIL-ROW(WS-KX)
179000       AND PPT-SVC-TABLE(WS-KX)
179100       AND PPT-PROFIT-PCT(WS-KX) < 0
179200       AND PPT-QTY(WS-KX) > 0
179300   MOVE PPT-BRANCH(WS-KX) TO WS-FIND-TARGET
179400   MOVE 'AMIOUN'          TO WS-FIND-NEEDLE
179500   MOVE 6                 TO WS-FIND-NEEDLE-LEN
179600   PERFORM 8970-SEARCH-SUBSTRING
179700   IF WS-FIND-FOUND = 'Y'
179800       MOVE 'Y' TO WS-LK-AMIOUN-HASTBL
179900       ADD PPT-TOTAL-PROFIT(WS-KX) TO WS-LK-AMIOUN-LOSS
180000   END-IF
180100END-IF.
180200
180300*    FALLBACK PASS -- RUNS ONLY WHEN THE FIRST PASS FOUND NO
180400*    TABLE-SERVICE ROWS; EVERY SERVICE TYPE AT AMIOUN COUNTS HERE.
1805003520-SCAN-ONE-PP-AMIOUN-ANY.
180600IF PPT-DETAIL-ROW(WS-KX)
180700       AND PPT-PROFIT-PCT(WS-KX) < 0
180800       AND PPT-QTY(WS-KX) > 0
180900   MOVE PPT-BRANCH(WS-KX) TO WS-FIND-TARGET
181000   MOVE 'AMIOUN'          TO WS-FIND-NEEDLE
181100   MOVE 6                 TO WS-FIND-NEEDLE-LEN
181200   PERFORM 8970-SEARCH-SUBSTRING
181300   IF WS-FIND-FOUND = 'Y'
181400       ADD PPT-TOTAL-PROFIT(WS-KX) TO WS-LK-AMIOUN-LOSS
181500   END-IF
181600END-IF.
181700
181800*    AUXILIARY -- UNDERPRICED PRODUCTS, ASCENDING BY TOTAL
181900*    PROFIT.  REPORT-ONLY; NOT ONE OF THE FIVE NAMED LEAKS.
1820003600-AUX-UNDERPRICED.
182100MOVE ZERO TO WS-UP-CNT.
182200PERFORM 3610-SCAN-ONE-PP-UP
182300   VARYING WS-KX FROM 1 BY 1
182400   UNTIL WS-KX > WS-CTL-PP-RECS.
182500PERFORM 3620-SORT-UNDERPRICED.
182600
182700*    TESTS ONE DETAIL ROW AGAINST THE UNDERPRICED-PRODUCT CRITERIA
182800*    AND, IF IT QUALIFIES, ADDS IT TO THE AUXILIARY LIST.
1829003610-SCAN-ONE-PP-UP.
183000IF PPT-DETAIL-ROW(WS-KX)
183100       AND PPT-QTY(WS-KX) >= 10
183200       AND PPT-PROFIT-PCT(WS-KX) < 10
183300       AND PPT-PROFIT-PCT(WS-KX) > -500
183400       AND PPT-TRUE-REVENUE(WS-KX) > 0
183500       AND WS-UP-CNT < 300
183600   ADD 1 TO WS-UP-CNT
183700   MOVE PPT-PRODUCT(WS-KX)      TO WS-UP-PRODUCT(WS-UP-CNT)
183800   MOVE PPT-BRANCH(WS-KX)       TO WS-UP-BRANCH(WS-UP-CNT)
183900   MOVE PPT-QTY(WS-KX)          TO WS-UP-QTY(WS-UP-CNT)
184000   MOVE PPT-TOTAL-PROFIT(WS-KX) TO WS-UP-PROFIT(WS-UP-CNT)
184100   MOVE PPT-PROFIT-PCT(WS-KX)   TO WS-UP-PCT(WS-UP-CNT)
184200END-IF.
184300
184400*    ASCENDING SELECTION SORT, SAME IDIOM AS THE BRANCH RANKING
184500*    SORT IN THE 2000 SERIES BUT LOW-TO-HIGH.
1846003620-SORT-UNDERPRICED.
184700IF WS-UP-CNT > 1
184800   PERFORM 3621-SORT-ONE-PASS
184900       VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-UP-CNT - 1
185000END-IF.
185100
185200*    ONE OUTER PASS OF THE ASCENDING SELECTION SORT.
1853003621-SORT-ONE-PASS.
185400MOVE WS-IX TO WS-LO-IX.
185500PERFORM 3622-FIND-MIN-FROM
185600   VARYING WS-JX FROM WS-IX BY 1 UNTIL WS-JX > WS-UP-CNT.
185700IF WS-LO-IX NOT = WS-IX
185800   PERFORM 3623-SWAP-UP-ROWS
185900END-IF.
186000
186100*    INNER SCAN -- REMEMBERS THE LOWEST-PROFIT ROW SEEN SO FAR
186200*    THIS PASS.
1863003622-FIND-MIN-FROM.
186400IF WS-UP-PROFIT(WS-JX) < WS-UP-PROFIT(WS-LO-IX)
186500   MOVE WS-JX TO WS-LO-IX
186600END-IF.
186700
186800*    EXCHANGES THE TWO WS-UP-ENTRY ROWS VIA THE WS-SWAP-UP-ENTRY
186900*    HOLD AREA.
1870003623-SWAP-UP-ROWS.
187100MOVE WS-UP-ENTRY(WS-IX)    TO WS-SWAP-UP-ENTRY.
187200MOVE WS-UP-ENTRY(WS-LO-IX) TO WS-UP-ENTRY(WS-IX).
187300MOVE WS-SWAP-UP-ENTRY      TO WS-UP-ENTRY(WS-LO-IX).
187400
187500*    SUMS THE FIVE NAMED LEAK DOLLAR AMOUNTS INTO THE GRAND TOTAL
187600*    PRINTED AT THE TOP OF SECTION 6.
1877003700-COMPUTE-GRAND-TOTAL.
187800*    SUMS THE FOUR NAMED LEAKS INTO ONE CHAINWIDE FIGURE FOR
187900*    THE SECTION 6 TRAILER LINE.
188000COMPUTE WS-LK-GRAND-TOTAL =
188100   WS-LK-NEG-TOTAL + WS-LK-VEG-LOSS + WS-LK-FREEMOD-TOTAL
188200                    + WS-LK-CHEESE-LOSS + WS-LK-AMIOUN-LOSS.
188300
188400*---------------------------------------------------------
188500* SECTION 6 -- MARGIN LEAKS.
188600*---------------------------------------------------------
1887003900-PRINT-MARGIN-LEAKS.
188800PERFORM 9900-HEADING.
188900*    SECTION 6 - MARGIN LEAK DETECTION.
189000MOVE 'SECTION 6 - MARGIN LEAK DETECTION' TO O-SECTION-TITLE.
189100WRITE PRTLINE FROM SECTION-TITLE-LINE
189200   AFTER ADVANCING 2 LINES AT EOP PERFORM 9900-HEADING.
189300MOVE WS-LK-GRAND-TOTAL TO O-LK-GRAND-TOTAL.
189400WRITE PRTLINE FROM LEAK-GRANDTOTAL-LINE
189500   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
189600MOVE SPACES TO PRTLINE.
189700WRITE PRTLINE AFTER ADVANCING 1 LINE.
189800
189900*    NEGATIVE-MARGIN PRODUCTS.
190000MOVE 'NEGATIVE-MARGIN PRODUCTS'   TO O-LK-NAME.
190100MOVE WS-LK-NEG-TOTAL              TO O-LK-LOSS.
190200MOVE 'CRITICAL'                   TO O-LK-PRIORITY.
190300WRITE PRTLINE FROM LEAK-LINE
190400   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
190500
190600*    VEGGIE SUB MISPRICING.
190700MOVE 'VEGGIE SUB MISPRICING'      TO O-LK-NAME.
190800MOVE WS-LK-VEG-LOSS                TO O-LK-LOSS.
190900MOVE 'CRITICAL'                   TO O-LK-PRIORITY.
191000WRITE PRTLINE FROM LEAK-LINE
191100   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
191200
191300*    ZERO-REVENUE MODIFIERS.
191400MOVE 'ZERO-REVENUE MODIFIERS'     TO O-LK-NAME.
191500MOVE WS-LK-FREEMOD-TOTAL          TO O-LK-LOSS.
191600MOVE 'MEDIUM'                     TO O-LK-PRIORITY.
191700WRITE PRTLINE FROM LEAK-LINE
191800   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
191900
192000*    CHEESECAKE MARGINS.
192100MOVE 'CHEESECAKE MARGINS'         TO O-LK-NAME.
192200MOVE WS-LK-CHEESE-LOSS             TO O-LK-LOSS.
192300MOVE 'MEDIUM'                     TO O-LK-PRIORITY.
192400WRITE PRTLINE FROM LEAK-LINE
192500   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
192600
192700*    AMIOUN TABLE PRICING ERROR.
192800MOVE 'AMIOUN TABLE PRICING ERROR' TO O-LK-NAME.
192900MOVE WS-LK-AMIOUN-LOSS             TO O-LK-LOSS.
193000MOVE 'CRITICAL'                   TO O-LK-PRIORITY.
193100WRITE PRTLINE FROM LEAK-LINE
193200   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
193300
193400MOVE SPACES TO PRTLINE.
193500WRITE PRTLINE AFTER ADVANCING 1 LINE.
193600
193700*    NEGATIVE-MARGIN ROW COUNT.
193800MOVE 'NEGATIVE-MARGIN ROW COUNT'      TO O-LKS-LABEL.
193900MOVE WS-LK-NEG-CNT                    TO O-LKS-VALUE.
194000WRITE PRTLINE FROM LEAK-STAT-LINE
194100   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
194200*    NEGATIVE-MARGIN TOTAL LOSS.
194300MOVE 'NEGATIVE-MARGIN TOTAL LOSS'      TO O-LKS-LABEL.
194400MOVE WS-LK-NEG-TOTAL                  TO O-LKS-VALUE.
194500WRITE PRTLINE FROM LEAK-STAT-LINE
194600   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
194700
194800*    VEGGIE SUB QTY SOLD.
194900MOVE 'VEGGIE SUB QTY SOLD'            TO O-LKS-LABEL.
195000MOVE WS-LK-VEG-QTY                    TO O-LKS-VALUE.
195100WRITE PRTLINE FROM LEAK-STAT-LINE
195200   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
195300*    VEGGIE SUB REVENUE.
195400MOVE 'VEGGIE SUB REVENUE'             TO O-LKS-LABEL.
195500MOVE WS-LK-VEG-REV                    TO O-LKS-VALUE.
195600WRITE PRTLINE FROM LEAK-STAT-LINE
195700   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
195800*    VEGGIE SUB COST.
195900MOVE 'VEGGIE SUB COST'               TO O-LKS-LABEL.
196000MOVE WS-LK-VEG-COST                   TO O-LKS-VALUE.
196100WRITE PRTLINE FROM LEAK-STAT-LINE
196200   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
196300
196400*    VEGGIE SUB BENCHMARK PRICE.
196500MOVE 'VEGGIE SUB BENCHMARK PRICE'     TO O-LKS-LABEL.
196600MOVE WS-LK-VEG-BENCH                  TO O-LKS-VALUE.
196700WRITE PRTLINE FROM LEAK-STAT-LINE
196800   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
196900
197000*    VEGGIE SUB RECOVERABLE REVENUE.
197100MOVE 'VEGGIE SUB RECOVERABLE REVENUE' TO O-LKS-LABEL.
197200MOVE WS-LK-VEG-RECOVER                TO O-LKS-VALUE.
197300WRITE PRTLINE FROM LEAK-STAT-LINE
197400   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
197500*    VEGGIE SUB AVERAGE UNIT PRICE.
197600MOVE 'VEGGIE SUB AVERAGE UNIT PRICE'   TO O-LKS-LABEL.
197700MOVE WS-LK-VEG-AVGPRICE               TO O-LKS-VALUE.
197800WRITE PRTLINE FROM LEAK-STAT-LINE
197900   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
198000*    VEGGIE SUB AVERAGE UNIT COST.
198100MOVE 'VEGGIE SUB AVERAGE UNIT COST'    TO O-LKS-LABEL.
198200MOVE WS-LK-VEG-AVGCOST                TO O-LKS-VALUE.
198300WRITE PRTLINE FROM LEAK-STAT-LINE
198400   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
198500
198600*    CHEESECAKE REVENUE.
198700MOVE 'CHEESECAKE REVENUE'             TO O-LKS-LABEL.
198800MOVE WS-LK-CHEESE-REV                 TO O-LKS-VALUE.
198900WRITE PRTLINE FROM LEAK-STAT-LINE
199000   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
199100*    CHEESECAKE MARGIN PCT.
199200MOVE 'CHEESECAKE MARGIN PCT'          TO O-LKS-LABEL.
199300MOVE WS-LK-CHEESE-MARGIN              TO O-LKS-VALUE.
199400WRITE PRTLINE FROM LEAK-STAT-LINE
199500   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
199600
199700*    FOOD CATEGORY AVERAGE MARGIN PCT.
199800MOVE 'FOOD CATEGORY AVERAGE MARGIN PCT' TO O-LKS-LABEL.
199900MOVE WS-LK-FOOD-MARGIN                   TO O-LKS-VALUE.
200000WRITE PRTLINE FROM LEAK-STAT-LINE
200100   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
200200*    CHEESECAKE MARGIN GAP PCT.
200300MOVE 'CHEESECAKE MARGIN GAP PCT'        TO O-LKS-LABEL.
200400MOVE WS-LK-MARGIN-GAP                    TO O-LKS-VALUE.
200500WRITE PRTLINE FROM LEAK-STAT-LINE
200600   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
200700*    ZERO-REVENUE MODIFIER TOTAL LOSS.
200800MOVE 'ZERO-REVENUE MODIFIER TOTAL LOSS' TO O-LKS-LABEL.
200900MOVE WS-LK-FREEMOD-TOTAL                 TO O-LKS-VALUE.
201000WRITE PRTLINE FROM LEAK-STAT-LINE
201100   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
201200*    AMIOUN TABLE PRICING LOSS.
201300MOVE 'AMIOUN TABLE PRICING LOSS'         TO O-LKS-LABEL.
201400MOVE WS-LK-AMIOUN-LOSS                   TO O-LKS-VALUE.
201500WRITE PRTLINE FROM LEAK-STAT-LINE
201600   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
201700
201800PERFORM 3910-PRINT-UNDERPRICED.
201900
202000*    PRINTS THE UNDERPRICED-PRODUCTS SUB-REPORT, CAPPED AT THE
202100*    FIRST 20 ROWS OF THE ASCENDING-BY-PROFIT LIST.
2022003910-PRINT-UNDERPRICED.
202300MOVE SPACES TO PRTLINE.
202400WRITE PRTLINE AFTER ADVANCING 1 LINE.
202500MOVE 'UNDERPRICED PRODUCTS (LOWEST PROFIT FIRST)' TO
202600                                         O-SECTION-TITLE.
202700WRITE PRTLINE FROM SECTION-TITLE-LINE
202800   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
202900PERFORM 3911-PRINT-ONE-UP
203000   VARYING WS-IX FROM 1 BY 1
203100   UNTIL WS-IX > 20 OR WS-IX > WS-UP-CNT.
203200
203300*    ONE LINE OF THE UNDERPRICED-PRODUCTS LIST.  O-PL-REVENUE IS
203400*    ZEROED -- THIS AUXILIARY LIST DOES NOT CARRY REVENUE.
2035003911-PRINT-ONE-UP.
203600MOVE WS-UP-PRODUCT(WS-IX) TO O-PL-PRODUCT.
203700MOVE WS-UP-QTY(WS-IX)     TO O-PL-QTY.
203800MOVE WS-UP-PROFIT(WS-IX)  TO O-PL-PROFIT.
203900MOVE WS-UP-PCT(WS-IX)     TO O-PL-MARGIN.
204000MOVE ZERO                 TO O-PL-REVENUE.
204100WRITE PRTLINE FROM PRODUCT-LINE
204200   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
204300
204400*---------------------------------------------------------
204500* 4000 SERIES -- MENU-ENGINEERING.  BUILDS WS-PRODMX-TABLE (ONE
204600* ROW PER DISTINCT PRODUCT, ACROSS ALL BRANCHES), CLASSIFIES
204700* EACH ROW INTO A STAR/PLOWHORSE/PUZZLE/DOG QUADRANT AGAINST THE
204800* CHAINWIDE MEDIAN QTY AND MEDIAN MARGIN, MEASURES MODIFIER
204900* ATTACHMENT RATE PER BRANCH ON BEVERAGES, AND RANKS THE
205000* TOP/BOTTOM 20 PRODUCTS BY TOTAL PROFIT.             AR-15 08/26
205100*---------------------------------------------------------
2052004000-MENU-ENGINEERING.
205300PERFORM 4100-BUILD-PRODUCT-MATRIX.
205400PERFORM 4150-COMPUTE-ONE-RATIO
205500   VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-PMX-CNT.
205600PERFORM 4200-MEDIAN-QTY-MARGIN.
205700PERFORM 4300-CLASSIFY-ONE-PRODUCT
205800   VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-PMX-CNT.
205900PERFORM 4500-MODIFIER-ATTACHMENT.
206000PERFORM 4600-TOP-BOTTOM-20-PROFIT.
206100PERFORM 4700-PRINT-MENU-ENGINEERING.
206200
206300*    BUILD ONE WS-PMX-ENTRY PER DISTINCT PRODUCT NAME, SUMMED
206400*    ACROSS EVERY BRANCH AND SERVICE TYPE THAT SOLD IT.
2065004100-BUILD-PRODUCT-MATRIX.
206600MOVE ZERO TO WS-PMX-CNT.
206700PERFORM 4110-SCAN-ONE-PP-MX
206800   VARYING WS-KX FROM 1 BY 1
206900   UNTIL WS-KX > WS-CTL-PP-RECS.
207000
207100*    A QUALIFYING DETAIL ROW (REAL SALE, NOT A MODIFIER, REVENUE
207200*    POSITIVE) IS FOLDED INTO ITS PRODUCT'S MATRIX ENTRY.
2073004110-SCAN-ONE-PP-MX.
207400IF PPT-DETAIL-ROW(WS-KX)
207500       AND PPT-QTY(WS-KX) >= 5
207600       AND PPT-PRODUCT-LEAD-8(WS-KX)(1:4) NOT = 'ADD '
207700       AND PPT-PRODUCT-LEAD-8(WS-KX)(1:8) NOT = 'REPLACE '
207800       AND PPT-TRUE-REVENUE(WS-KX) > 0
207900   MOVE 'N' TO WS-DP-FOUND
208000   PERFORM 4111-FIND-PMX-PRODUCT
208100       VARYING WS-NX FROM 1 BY 1
208200       UNTIL WS-NX > WS-PMX-CNT OR WS-DP-FOUND = 'Y'
208300   IF WS-DP-FOUND = 'N'
208400       ADD 1 TO WS-PMX-CNT
208500       MOVE PPT-PRODUCT(WS-KX)  TO WS-PMX-PRODUCT(WS-PMX-CNT)
208600       MOVE PPT-CATEGORY(WS-KX) TO WS-PMX-CATEGORY(WS-PMX-CNT)
208700       MOVE PPT-SECTION(WS-KX)  TO WS-PMX-SECTION(WS-PMX-CNT)
208800       MOVE ZERO TO WS-PMX-QTY(WS-PMX-CNT)
208900                    WS-PMX-REVENUE(WS-PMX-CNT)
209000                    WS-PMX-COST(WS-PMX-CNT)
209100                    WS-PMX-PROFIT(WS-PMX-CNT)
209200                    WS-PMX-BR-CNT(WS-PMX-CNT)
209300       MOVE WS-PMX-CNT TO WS-NX
209400   ELSE
209500       COMPUTE WS-NX = WS-NX - 1
209600   END-IF
209700   ADD PPT-QTY(WS-KX)          TO WS-PMX-QTY(WS-NX)
209800   ADD PPT-TRUE-REVENUE(WS-KX) TO WS-PMX-REVENUE(WS-NX)
209900   ADD PPT-TOTAL-COST(WS-KX)   TO WS-PMX-COST(WS-NX)
210000   ADD PPT-TOTAL-PROFIT(WS-KX) TO WS-PMX-PROFIT(WS-NX)
210100   ADD 1 TO WS-PMX-BR-CNT(WS-NX)
210200END-IF.
210300
210400*    INNER SCAN OF THE PRODUCT-MATRIX TABLE BUILT SO FAR.
2105004111-FIND-PMX-PRODUCT.
210600IF WS-PMX-PRODUCT(WS-NX) = PPT-PRODUCT(WS-KX)
210700   MOVE 'Y' TO WS-DP-FOUND
210800END-IF.
210900
211000*    MARGIN PCT AND PER-UNIT FIGURES FOR THE QUADRANT TEST.
2111004150-COMPUTE-ONE-RATIO.
211200IF WS-PMX-REVENUE(WS-IX) > 0
211300*    MARGIN PERCENT FOR THIS PRODUCT, USED TO PLACE IT IN ITS
211400*    MENU-ENGINEERING QUADRANT.
211500   COMPUTE WS-PMX-MARGIN(WS-IX) ROUNDED =
211600       WS-PMX-PROFIT(WS-IX) / WS-PMX-REVENUE(WS-IX) * 100
211700ELSE
211800   MOVE ZERO TO WS-PMX-MARGIN(WS-IX)
211900END-IF.
212000IF WS-PMX-QTY(WS-IX) > 0
212100*    PROFIT PER UNIT FOR THIS PRODUCT.
212200   COMPUTE WS-PMX-UNIT-PROFIT(WS-IX) ROUNDED =
212300       WS-PMX-PROFIT(WS-IX) / WS-PMX-QTY(WS-IX)
212400*    REVENUE PER UNIT FOR THIS PRODUCT.
212500   COMPUTE WS-PMX-UNIT-REV(WS-IX) ROUNDED =
212600       WS-PMX-REVENUE(WS-IX) / WS-PMX-QTY(WS-IX)
212700ELSE
212800   MOVE ZERO TO WS-PMX-UNIT-PROFIT(WS-IX)
212900                WS-PMX-UNIT-REV(WS-IX)
213000END-IF.
213100
213200*    CHAINWIDE MEDIAN QTY AND MEDIAN MARGIN ACROSS THE PRODUCT
213300*    MATRIX, VIA THE SHARED 8900 SORT/MEDIAN UTILITY.
2134004200-MEDIAN-QTY-MARGIN.
213500MOVE ZERO TO WS-SORT-CNT.
213600PERFORM 4210-LOAD-QTY-FOR-MEDIAN
213700   VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-PMX-CNT.
213800PERFORM 8950-COMPUTE-MEDIAN.
213900MOVE WS-MEDIAN-RESULT TO WS-MEDIAN-QTY.
214000MOVE ZERO TO WS-SORT-CNT.
214100PERFORM 4220-LOAD-MARGIN-FOR-MEDIAN
214200   VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-PMX-CNT.
214300PERFORM 8950-COMPUTE-MEDIAN.
214400MOVE WS-MEDIAN-RESULT TO WS-MEDIAN-MARGIN.
214500
214600*    LOADS ONE PRODUCT'S QTY INTO THE SHARED SORT/MEDIAN WORK
214700*    TABLE, CAPPED AT THE 600-ENTRY TABLE SIZE.
2148004210-LOAD-QTY-FOR-MEDIAN.
214900IF WS-SORT-CNT < 600
215000   ADD 1 TO WS-SORT-CNT
215100   MOVE WS-PMX-QTY(WS-IX) TO WS-SORT-TAB(WS-SORT-CNT)
215200END-IF.
215300
215400*    LOADS ONE PRODUCT'S MARGIN PCT INTO THE SHARED SORT/MEDIAN
215500*    WORK TABLE, CAPPED AT THE 600-ENTRY TABLE SIZE.
2156004220-LOAD-MARGIN-FOR-MEDIAN.
215700IF WS-SORT-CNT < 600
215800   ADD 1 TO WS-SORT-CNT
215900   MOVE WS-PMX-MARGIN(WS-IX) TO WS-SORT-TAB(WS-SORT-CNT)
216000END-IF.
216100
216200*    QTY >= MEDIAN AND MARGIN >= MEDIAN IS A STAR, QTY >= MEDIAN
216300*    AND MARGIN BELOW IS A PLOWHORSE, QTY BELOW AND MARGIN >=
216400*    MEDIAN IS A PUZZLE, BOTH BELOW IS A DOG.
2165004300-CLASSIFY-ONE-PRODUCT.
216600IF WS-PMX-QTY(WS-IX) >= WS-MEDIAN-QTY
216700   IF WS-PMX-MARGIN(WS-IX) >= WS-MEDIAN-MARGIN
216800       MOVE 'STAR'      TO WS-PMX-QUADRANT(WS-IX)
216900       ADD 1 TO WS-STAR-CNT
217000   ELSE
217100       MOVE 'PLOWHORSE' TO WS-PMX-QUADRANT(WS-IX)
217200       ADD 1 TO WS-PLOW-CNT
217300   END-IF
217400ELSE
217500   IF WS-PMX-MARGIN(WS-IX) >= WS-MEDIAN-MARGIN
217600       MOVE 'PUZZLE'    TO WS-PMX-QUADRANT(WS-IX)
217700       ADD 1 TO WS-PUZZLE-CNT
217800   ELSE
217900       MOVE 'DOG'       TO WS-PMX-QUADRANT(WS-IX)
218000       ADD 1 TO WS-DOG-CNT
218100   END-IF
218200END-IF.
218300
218400*    MODIFIER ATTACHMENT RATE, BEVERAGES ONLY -- MODIFIER QTY
218500*    (PRODUCT NAME BEGINS 'ADD ' OR 'REPLACE ') OVER BASE-DRINK
218600*    QTY, PER BRANCH, WITH THE TOP-BRANCH OPPORTUNITY SIZING.
2187004500-MODIFIER-ATTACHMENT.
218800MOVE ZERO TO WS-MA-CNT.
218900PERFORM 4510-ADD-BRANCH-FOR-MA
219000   VARYING WS-KX FROM 1 BY 1
219100   UNTIL WS-KX > WS-CTL-PP-RECS.
219200PERFORM 4530-COMPUTE-ONE-MA-RATE
219300   VARYING WS-MX FROM 1 BY 1 UNTIL WS-MX > WS-MA-CNT.
219400MOVE ZERO TO WS-MA-TOP-RATE
219500            WS-MA-SUM-MOD-PROFIT
219600            WS-MA-SUM-MOD-QTY.
219700PERFORM 4540-FIND-TOP-RATE
219800   VARYING WS-MX FROM 1 BY 1 UNTIL WS-MX > WS-MA-CNT.
219900PERFORM 4550-COMPUTE-OPPORTUNITY.
220000PERFORM 4560-SORT-MA-DESC.
220100
220200*    FIRST BEVERAGE ROW SEEN FOR A BRANCH OPENS A NEW WS-MA-ENTRY;
220300*    EVERY ROW THEREAFTER FALLS THROUGH TO THE ACCUMULATOR.
2204004510-ADD-BRANCH-FOR-MA.
220500IF PPT-DETAIL-ROW(WS-KX) AND PPT-CAT-BEVERAGES(WS-KX)
220600       AND PPT-QTY(WS-KX) > 0
220700   MOVE 'N' TO WS-DP-FOUND
220800   PERFORM 4521-FIND-MA-BRANCH
220900       VARYING WS-QX FROM 1 BY 1
221000       UNTIL WS-QX > WS-MA-CNT OR WS-DP-FOUND = 'Y'
221100   IF WS-DP-FOUND = 'N'
221200       ADD 1 TO WS-MA-CNT
221300       MOVE PPT-BRANCH(WS-KX) TO WS-MA-BRANCH(WS-MA-CNT)
221400       MOVE ZERO TO WS-MA-BASE-QTY(WS-MA-CNT)
221500                    WS-MA-MOD-QTY(WS-MA-CNT)
221600                    WS-MA-MOD-PROFIT(WS-MA-CNT)
221700                    WS-MA-MOD-REV(WS-MA-CNT)
221800       MOVE WS-MA-CNT TO WS-QX
221900   ELSE
222000       COMPUTE WS-QX = WS-QX - 1
222100   END-IF
222200   PERFORM 4520-ACCUM-ONE-PP-MA
222300END-IF.
222400
222500*    INNER SCAN OF THE MODIFIER-ATTACHMENT BRANCH TABLE BUILT SO
222600*    FAR.
2227004521-FIND-MA-BRANCH.
222800IF WS-MA-BRANCH(WS-QX) = PPT-BRANCH(WS-KX)
222900   MOVE 'Y' TO WS-DP-FOUND
223000END-IF.
223100
223200*    MODIFIER-NAMED ROWS (ADD/REPLACE PREFIX) ADD TO THE MODIFIER
223300*    SIDE; EVERYTHING ELSE IS BASE-DRINK QTY.
2234004520-ACCUM-ONE-PP-MA.
223500IF PPT-PRODUCT-LEAD-8(WS-KX)(1:4) = 'ADD '
223600       OR PPT-PRODUCT-LEAD-8(WS-KX)(1:8) = 'REPLACE '
223700   ADD PPT-QTY(WS-KX)          TO WS-MA-MOD-QTY(WS-QX)
223800   ADD PPT-TOTAL-PROFIT(WS-KX) TO WS-MA-MOD-PROFIT(WS-QX)
223900   ADD PPT-TRUE-REVENUE(WS-KX) TO WS-MA-MOD-REV(WS-QX)
224000ELSE
224100   ADD PPT-QTY(WS-KX) TO WS-MA-BASE-QTY(WS-QX)
224200END-IF.
224300
224400*    ATTACHMENT RATE AND MODIFIER MARGIN FOR ONE BRANCH, PLUS ITS
224500*    CONTRIBUTION TO THE CHAINWIDE MODIFIER SUMS BELOW.
2246004530-COMPUTE-ONE-MA-RATE.
224700IF WS-MA-BASE-QTY(WS-MX) > 0
224800*    MODIFIER-ATTACHMENT RATE FOR THIS BRANCH -- MODIFIER
224900*    LINES AS A PERCENT OF ENTREE LINES.
225000   COMPUTE WS-MA-RATE(WS-MX) ROUNDED =
225100       WS-MA-MOD-QTY(WS-MX) / WS-MA-BASE-QTY(WS-MX) * 100
225200ELSE
225300   MOVE ZERO TO WS-MA-RATE(WS-MX)
225400END-IF.
225500IF WS-MA-MOD-REV(WS-MX) > 0
225600*    MARGIN PERCENT EARNED ON MODIFIER SALES AT THIS BRANCH.
225700   COMPUTE WS-MA-MOD-MARGIN(WS-MX) ROUNDED =
225800       WS-MA-MOD-PROFIT(WS-MX) / WS-MA-MOD-REV(WS-MX) * 100
225900ELSE
226000   MOVE ZERO TO WS-MA-MOD-MARGIN(WS-MX)
226100END-IF.
226200ADD WS-MA-MOD-PROFIT(WS-MX) TO WS-MA-SUM-MOD-PROFIT.
226300ADD WS-MA-MOD-QTY(WS-MX)    TO WS-MA-SUM-MOD-QTY.
226400
226500*    REMEMBERS THE HIGHEST ATTACHMENT RATE SEEN ACROSS ALL
226600*    BRANCHES.
2267004540-FIND-TOP-RATE.
226800IF WS-MA-RATE(WS-MX) > WS-MA-TOP-RATE
226900   MOVE WS-MA-RATE(WS-MX) TO WS-MA-TOP-RATE
227000END-IF.
227100
227200*    OPPORTUNITY = WHAT EVERY BELOW-TOP-RATE BRANCH WOULD HAVE
227300*    EARNED IF IT ATTACHED MODIFIERS AT THE CHAIN'S TOP RATE,
227400*    PRICED AT THE CHAINWIDE AVERAGE MODIFIER PROFIT PER UNIT.
2275004550-COMPUTE-OPPORTUNITY.
227600IF WS-MA-SUM-MOD-QTY > 0
227700*    CHAINWIDE AVERAGE PROFIT PER UNIT, THE UNDERPRICED-
227800*    PRODUCT TEST'S YARDSTICK.
227900   COMPUTE WS-MA-AVG-PROFIT-UNIT ROUNDED =
228000       WS-MA-SUM-MOD-PROFIT / WS-MA-SUM-MOD-QTY
228100ELSE
228200   MOVE ZERO TO WS-MA-AVG-PROFIT-UNIT
228300END-IF.
228400MOVE ZERO TO WS-MA-OPPORTUNITY.
228500PERFORM 4551-ADD-ONE-MA-GAP
228600   VARYING WS-MX FROM 1 BY 1 UNTIL WS-MX > WS-MA-CNT.
228700
228800*    ONE BRANCH'S SHARE OF THE CHAINWIDE OPPORTUNITY -- ZERO WHEN
228900*    THE BRANCH IS ALREADY AT THE TOP RATE.
2290004551-ADD-ONE-MA-GAP.
229100IF WS-MA-RATE(WS-MX) < WS-MA-TOP-RATE
229200   COMPUTE WS-CALC-NUM =
229300       (WS-MA-TOP-RATE - WS-MA-RATE(WS-MX)) / 100
229400           * WS-MA-BASE-QTY(WS-MX) * WS-MA-AVG-PROFIT-UNIT
229500   ADD WS-CALC-NUM TO WS-MA-OPPORTUNITY
229600END-IF.
229700*    DESCENDING SELECTION SORT OF THE MODIFIER-ATTACHMENT TABLE BY
229800*    ATTACHMENT RATE -- SECTION 7 PRINTS BRANCHES HIGH RATE FIRST,
229900*    SAME HAND-ROLLED IDIOM AS THE OTHER RANKS.
2300004560-SORT-MA-DESC.
230100IF WS-MA-CNT > 1
230200   PERFORM 4561-SORT-ONE-MA-PASS
230300       VARYING WS-IX FROM 1 BY 1
230400       UNTIL WS-IX > WS-MA-CNT - 1
230500END-IF.
230600
230700*    ONE OUTER PASS OF THE DESCENDING SELECTION SORT ON ATTACHMENT
230800*    RATE.
2309004561-SORT-ONE-MA-PASS.
231000MOVE WS-IX TO WS-HI-IX.
231100PERFORM 4562-FIND-MA-MAX-FROM
231200   VARYING WS-JX FROM WS-IX BY 1 UNTIL WS-JX > WS-MA-CNT.
231300IF WS-HI-IX NOT = WS-IX
231400   MOVE WS-MA-ENTRY(WS-IX)    TO WS-SWAP-MA-ENTRY
231500   MOVE WS-MA-ENTRY(WS-HI-IX) TO WS-MA-ENTRY(WS-IX)
231600   MOVE WS-SWAP-MA-ENTRY      TO WS-MA-ENTRY(WS-HI-IX)
231700END-IF.
231800
231900*    INNER SCAN -- REMEMBERS THE HIGHEST-RATE ROW SEEN SO FAR THIS
232000*    PASS.
2321004562-FIND-MA-MAX-FROM.
232200IF WS-MA-RATE(WS-JX) > WS-MA-RATE(WS-HI-IX)
232300   MOVE WS-JX TO WS-HI-IX
232400END-IF.
232500
232600
232700*    OWN AGGREGATION BY PRODUCT/CATEGORY, QTY > 0 ONLY -- NOT THE
232800*    5-LOT, NO-MODIFIER, REVENUE-POSITIVE CUT THE MATRIX ABOVE
232900*    USES, SO MODIFIER ROWS AND SMALL LOTS COUNT HERE.  AVERAGE
233000*    MARGIN IS THE MEAN OF THE ROW-LEVEL PROFIT-PCT VALUES, NOT
233100*    THE REVENUE-WEIGHTED MATRIX MARGIN.
2332004600-TOP-BOTTOM-20-PROFIT.
233300MOVE ZERO TO WS-PPF-CNT.
233400PERFORM 4610-SCAN-ONE-PP-PPF
233500   VARYING WS-KX FROM 1 BY 1
233600   UNTIL WS-KX > WS-CTL-PP-RECS.
233700PERFORM 4615-COMPUTE-ONE-PPF-AVG
233800   VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-PPF-CNT.
233900PERFORM 4620-SORT-PRODPF-DESC.
234000
234100*    FOLDS ONE QUALIFYING DETAIL ROW INTO ITS PRODUCT/CATEGORY
234200*    ENTRY FOR THE TOP/BOTTOM-20 LIST.
2343004610-SCAN-ONE-PP-PPF.
234400IF PPT-DETAIL-ROW(WS-KX) AND PPT-QTY(WS-KX) > 0
234500   MOVE 'N' TO WS-DP-FOUND
234600   PERFORM 4611-FIND-PPF-PRODUCT
234700       VARYING WS-NX FROM 1 BY 1
234800       UNTIL WS-NX > WS-PPF-CNT OR WS-DP-FOUND = 'Y'
234900   IF WS-DP-FOUND = 'N'
235000       ADD 1 TO WS-PPF-CNT
235100       MOVE PPT-PRODUCT(WS-KX)  TO WS-PPF-PRODUCT(WS-PPF-CNT)
235200       MOVE PPT-CATEGORY(WS-KX) TO WS-PPF-CATEGORY(WS-PPF-CNT)
235300       MOVE ZERO TO WS-PPF-QTY(WS-PPF-CNT)
235400                    WS-PPF-PROFIT(WS-PPF-CNT)
235500                    WS-PPF-REVENUE(WS-PPF-CNT)
235600                    WS-PPF-PCT-SUM(WS-PPF-CNT)
235700                    WS-PPF-ROW-CNT(WS-PPF-CNT)
235800       MOVE WS-PPF-CNT TO WS-NX
235900   ELSE
236000       COMPUTE WS-NX = WS-NX - 1
236100   END-IF
236200   ADD PPT-QTY(WS-KX)          TO WS-PPF-QTY(WS-NX)
236300   ADD PPT-TOTAL-PROFIT(WS-KX) TO WS-PPF-PROFIT(WS-NX)
236400   ADD PPT-TRUE-REVENUE(WS-KX) TO WS-PPF-REVENUE(WS-NX)
236500   ADD PPT-PROFIT-PCT(WS-KX)   TO WS-PPF-PCT-SUM(WS-NX)
236600   ADD 1                       TO WS-PPF-ROW-CNT(WS-NX)
236700END-IF.
236800
236900*    INNER SCAN OF THE TOP/BOTTOM-20 PRODUCT TABLE BUILT SO FAR.
237000*    MATCHES ON PRODUCT NAME AND CATEGORY TOGETHER.
2371004611-FIND-PPF-PRODUCT.
237200IF WS-PPF-PRODUCT(WS-NX)  = PPT-PRODUCT(WS-KX)
237300       AND WS-PPF-CATEGORY(WS-NX) = PPT-CATEGORY(WS-KX)
237400   MOVE 'Y' TO WS-DP-FOUND
237500END-IF.
237600
237700*    ROW-LEVEL AVERAGE MARGIN PCT FOR ONE PRODUCT -- SEE THE 4600
237800*    BANNER FOR WHY THIS IS NOT REVENUE-WEIGHTED.
2379004615-COMPUTE-ONE-PPF-AVG.
238000IF WS-PPF-ROW-CNT(WS-IX) > 0
238100*    AVERAGE MARGIN PERCENT ACROSS ALL PRODUCTS RANKED SO
238200*    FAR -- USED BY THE TOP/BOTTOM-20 TRAILER.
238300   COMPUTE WS-PPF-AVG-MARGIN(WS-IX) ROUNDED =
238400       WS-PPF-PCT-SUM(WS-IX) / WS-PPF-ROW-CNT(WS-IX)
238500ELSE
238600   MOVE ZERO TO WS-PPF-AVG-MARGIN(WS-IX)
238700END-IF.
238800
238900*    DESCENDING SELECTION SORT OF THE TOP/BOTTOM-20 PRODUCT TABLE
239000*    BY TOTAL PROFIT -- SAME HAND-ROLLED IDIOM AS THE OTHER RANKS.
2391004620-SORT-PRODPF-DESC.
239200IF WS-PPF-CNT > 1
239300   PERFORM 4621-SORT-ONE-PASS
239400       VARYING WS-IX FROM 1 BY 1
239500       UNTIL WS-IX > WS-PPF-CNT - 1
239600END-IF.
239700
239800*    ONE OUTER PASS OF THE DESCENDING SELECTION SORT ON TOTAL
239900*    PROFIT.
2400004621-SORT-ONE-PASS.
240100MOVE WS-IX TO WS-HI-IX.
240200PERFORM 4622-FIND-MAX-FROM
240300   VARYING WS-JX FROM WS-IX BY 1 UNTIL WS-JX > WS-PPF-CNT.
240400IF WS-HI-IX NOT = WS-IX
240500   MOVE WS-PPF-ENTRY(WS-IX)    TO WS-SWAP-PPF-ENTRY
240600   MOVE WS-PPF-ENTRY(WS-HI-IX) TO WS-PPF-ENTRY(WS-IX)
240700   MOVE WS-SWAP-PPF-ENTRY      TO WS-PPF-ENTRY(WS-HI-IX)
240800END-IF.
240900
241000*    INNER SCAN -- REMEMBERS THE HIGHEST-PROFIT ROW SEEN SO FAR
241100*    THIS PASS.
2412004622-FIND-MAX-FROM.
241300IF WS-PPF-PROFIT(WS-JX) > WS-PPF-PROFIT(WS-HI-IX)
241400   MOVE WS-JX TO WS-HI-IX
241500END-IF.
241600
241700*    SECTION 7 -- PRODUCT MATRIX / QUADRANTS, MODIFIER
241800*    ATTACHMENT, TOP/BOTTOM-20 BY PROFIT.
2419004700-PRINT-MENU-ENGINEERING.
242000PERFORM 9900-HEADING.
242100*    SECTION 7 - MENU ENGINEERING.
242200MOVE 'SECTION 7 - MENU ENGINEERING' TO O-SECTION-TITLE.
242300WRITE PRTLINE FROM SECTION-TITLE-LINE
242400   AFTER ADVANCING 2 LINES AT EOP PERFORM 9900-HEADING.
242500*    MEDIAN UNIT QUANTITY.
242600MOVE 'MEDIAN UNIT QUANTITY'   TO O-MX-LABEL.
242700MOVE WS-MEDIAN-QTY            TO O-MX-VALUE.
242800WRITE PRTLINE FROM MATRIX-SUMMARY-LINE
242900   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
243000*    MEDIAN PROFIT MARGIN PCT.
243100MOVE 'MEDIAN PROFIT MARGIN PCT' TO O-MX-LABEL.
243200MOVE WS-MEDIAN-MARGIN            TO O-MX-VALUE.
243300WRITE PRTLINE FROM MATRIX-SUMMARY-LINE
243400   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
243500PERFORM 4405-SORT-PMX-DESC-PROFIT.
243600PERFORM 4410-PRINT-ONE-QUADRANT
243700   VARYING WS-RX FROM 1 BY 1 UNTIL WS-RX > 4.
243800MOVE SPACES TO PRTLINE.
243900WRITE PRTLINE AFTER ADVANCING 1 LINE.
244000MOVE 'MODIFIER ATTACHMENT BY BRANCH (BEVERAGES)' TO
244100                                         O-SECTION-TITLE.
244200WRITE PRTLINE FROM SECTION-TITLE-LINE
244300   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
244400PERFORM 4720-PRINT-ONE-MODATT
244500   VARYING WS-MX FROM 1 BY 1 UNTIL WS-MX > WS-MA-CNT.
244600*    TOP-RATE BRANCH ATTACHMENT PCT.
244700MOVE 'TOP-RATE BRANCH ATTACHMENT PCT' TO O-MX-LABEL.
244800MOVE WS-MA-TOP-RATE                   TO O-MX-VALUE.
244900WRITE PRTLINE FROM MATRIX-SUMMARY-LINE
245000   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
245100*    MODIFIER ATTACHMENT OPPORTUNITY.
245200MOVE 'MODIFIER ATTACHMENT OPPORTUNITY' TO O-MX-LABEL.
245300MOVE WS-MA-OPPORTUNITY                 TO O-MX-VALUE.
245400WRITE PRTLINE FROM MATRIX-SUMMARY-LINE
245500   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
245600MOVE SPACES TO PRTLINE.
245700WRITE PRTLINE AFTER ADVANCING 1 LINE.
245800*    TOP 20 PRODUCTS BY TOTAL PROFIT.
245900MOVE 'TOP 20 PRODUCTS BY TOTAL PROFIT' TO O-SECTION-TITLE.
246000WRITE PRTLINE FROM SECTION-TITLE-LINE
246100   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
246200PERFORM 4730-PRINT-ONE-PPF
246300   VARYING WS-IX FROM 1 BY 1
246400   UNTIL WS-IX > 20 OR WS-IX > WS-PPF-CNT.
246500MOVE SPACES TO PRTLINE.
246600WRITE PRTLINE AFTER ADVANCING 1 LINE.
246700*    BOTTOM 20 PRODUCTS BY TOTAL PROFIT.
246800MOVE 'BOTTOM 20 PRODUCTS BY TOTAL PROFIT' TO O-SECTION-TITLE.
246900WRITE PRTLINE FROM SECTION-TITLE-LINE
247000   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
247100COMPUTE WS-LO-IX = WS-PPF-CNT - 19.
247200IF WS-LO-IX < 1
247300   MOVE 1 TO WS-LO-IX
247400END-IF.
247500PERFORM 4730-PRINT-ONE-PPF
247600   VARYING WS-IX FROM WS-LO-IX BY 1 UNTIL WS-IX > WS-PPF-CNT.
247700
247800*    MATRIX SORTED DESCENDING BY PROFIT JUST ABOVE, SO THE FIRST 10
247900*    ROWS ENCOUNTERED PER QUADRANT BELOW ARE THE 10 HIGHEST-PROFIT
248000*    PRODUCTS IN THAT QUADRANT, NOT MERELY THE FIRST 10 BUILT.
2481004405-SORT-PMX-DESC-PROFIT.
248200IF WS-PMX-CNT > 1
248300   PERFORM 4406-SORT-ONE-PMX-PASS
248400       VARYING WS-IX FROM 1 BY 1
248500       UNTIL WS-IX > WS-PMX-CNT - 1
248600END-IF.
248700
248800*    ONE OUTER PASS OF THE DESCENDING SELECTION SORT ON TOTAL
248900*    PROFIT, APPLIED TO THE FULL PRODUCT MATRIX THIS TIME.
2490004406-SORT-ONE-PMX-PASS.
249100MOVE WS-IX TO WS-HI-IX.
249200PERFORM 4407-FIND-MAX-PMX-FROM
249300   VARYING WS-JX FROM WS-IX BY 1 UNTIL WS-JX > WS-PMX-CNT.
249400IF WS-HI-IX NOT = WS-IX
249500   MOVE WS-PMX-ENTRY(WS-IX)    TO WS-SWAP-PMX-ENTRY
249600   MOVE WS-PMX-ENTRY(WS-HI-IX) TO WS-PMX-ENTRY(WS-IX)
249700   MOVE WS-SWAP-PMX-ENTRY      TO WS-PMX-ENTRY(WS-HI-IX)
249800END-IF.
249900
250000*    INNER SCAN -- REMEMBERS THE HIGHEST-PROFIT MATRIX ROW SEEN SO
250100*    FAR THIS PASS.
2502004407-FIND-MAX-PMX-FROM.
250300IF WS-PMX-PROFIT(WS-JX) > WS-PMX-PROFIT(WS-HI-IX)
250400   MOVE WS-JX TO WS-HI-IX
250500END-IF.
250600
250700*    PRINTS ONE QUADRANT'S HEADER LINE AND ITS FIRST 10 MEMBER
250800*    ROWS, IN THE PROFIT ORDER ESTABLISHED ABOVE.
2509004410-PRINT-ONE-QUADRANT.
251000EVALUATE WS-RX
251100   WHEN 1 MOVE 'STAR'      TO WS-QD-TARGET
251200          MOVE WS-STAR-CNT   TO O-QD-COUNT
251300   WHEN 2 MOVE 'PLOWHORSE' TO WS-QD-TARGET
251400          MOVE WS-PLOW-CNT   TO O-QD-COUNT
251500   WHEN 3 MOVE 'PUZZLE'    TO WS-QD-TARGET
251600          MOVE WS-PUZZLE-CNT TO O-QD-COUNT
251700   WHEN 4 MOVE 'DOG'       TO WS-QD-TARGET
251800          MOVE WS-DOG-CNT    TO O-QD-COUNT
251900END-EVALUATE.
252000MOVE WS-QD-TARGET TO O-QD-NAME.
252100WRITE PRTLINE FROM QUADRANT-HDR-LINE
252200   AFTER ADVANCING 2 LINES AT EOP PERFORM 9900-HEADING.
252300MOVE ZERO TO WS-QD-PRINTED.
252400PERFORM 4420-PRINT-ONE-MATRIX-ROW
252500   VARYING WS-KX FROM 1 BY 1
252600   UNTIL WS-KX > WS-PMX-CNT OR WS-QD-PRINTED >= 10.
252700
252800*    PRINTS ONE PRODUCT LINE WHEN IT BELONGS TO THE QUADRANT BEING
252900*    PRINTED, UP TO THE 10-ROW CAP TRACKED IN WS-QD-PRINTED.
2530004420-PRINT-ONE-MATRIX-ROW.
253100IF WS-PMX-QUADRANT(WS-KX) = WS-QD-TARGET
253200   MOVE WS-PMX-PRODUCT(WS-KX) TO O-PL-PRODUCT
253300   MOVE WS-PMX-QTY(WS-KX)     TO O-PL-QTY
253400   MOVE WS-PMX-REVENUE(WS-KX) TO O-PL-REVENUE
253500   MOVE WS-PMX-MARGIN(WS-KX)  TO O-PL-MARGIN
253600   MOVE WS-PMX-PROFIT(WS-KX)  TO O-PL-PROFIT
253700   WRITE PRTLINE FROM PRODUCT-LINE
253800       AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING
253900   ADD 1 TO WS-QD-PRINTED
254000END-IF.
254100
254200*    ONE LINE OF THE MODIFIER-ATTACHMENT-BY-BRANCH SUB-REPORT.
2543004720-PRINT-ONE-MODATT.
254400MOVE WS-MA-BRANCH(WS-MX)     TO O-MA-BRANCH.
254500MOVE WS-MA-RATE(WS-MX)       TO O-MA-RATE.
254600MOVE WS-MA-MOD-QTY(WS-MX)    TO O-MA-MOD-QTY.
254700MOVE WS-MA-BASE-QTY(WS-MX)   TO O-MA-BASE-QTY.
254800MOVE WS-MA-MOD-PROFIT(WS-MX) TO O-MA-MOD-PROFIT.
254900WRITE PRTLINE FROM MODATT-LINE
255000   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
255100
255200*    ONE LINE OF THE TOP/BOTTOM-20 PRODUCT LIST, SHARED BY BOTH
255300*    THE TOP-20 AND BOTTOM-20 PRINT LOOPS ABOVE.
2554004730-PRINT-ONE-PPF.
255500MOVE WS-PPF-PRODUCT(WS-IX)    TO O-PL-PRODUCT.
255600MOVE WS-PPF-QTY(WS-IX)        TO O-PL-QTY.
255700MOVE WS-PPF-REVENUE(WS-IX)    TO O-PL-REVENUE.
255800MOVE WS-PPF-AVG-MARGIN(WS-IX) TO O-PL-MARGIN.
255900MOVE WS-PPF-PROFIT(WS-IX)     TO O-PL-PROFIT.
256000WRITE PRTLINE FROM PRODUCT-LINE
256100   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
256200
256300*---------------------------------------------------------
256400* 5000 SERIES -- FORECASTING.  SEASONAL-RATIO METHOD -- EACH
256500* BRANCH'S FEB-DEC 2025 MONTHLY SHAPE, GROWN BY THE JAN26/JAN25
256600* GROWTH FACTOR (CLAMPED TO THE 0.5 - 2.0 BAND SO ONE WILD
256700* JANUARY DOES NOT BLOW UP THE WHOLE-YEAR PROJECTION), GIVES THE
256800* FEB-DEC 2026 FORECAST.  BRANCHES WITH FEWER THAN THREE NONZERO
256900* MONTHS ARE TOO THIN TO SEASONALIZE AND FORECAST ZERO.
257000                                                 AR-16 08/27
257100*---------------------------------------------------------
2572005000-FORECASTING.
257300PERFORM 5100-COMPUTE-ONE-BRANCH-FCST
257400   VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-BR-CNT.
257500PERFORM 5400-CHAIN-FORECAST-TOTALS.
257600PERFORM 5500-PRINT-PROJECTIONS.
257700
257800*    ONE BRANCH'S FULL FORECASTING PIPELINE -- LOCATE ITS 2025 ROW,
257900*    TEST FOR ENOUGH ACTIVE MONTHS TO SEASONALIZE, THEN GROW EACH
258000*    FEB-DEC MONTH BY THE JANUARY GROWTH FACTOR.
2581005100-COMPUTE-ONE-BRANCH-FCST.
258200MOVE 'N' TO WS-DP-FOUND.
258300PERFORM 5105-FIND-BRANCH-MS-ROW
258400   VARYING WS-JX FROM 1 BY 1
258500   UNTIL WS-JX > WS-CTL-MS-RECS OR WS-DP-FOUND = 'Y'.
258600IF WS-DP-FOUND = 'Y'
258700   COMPUTE WS-JX = WS-JX - 1
258800   PERFORM 5110-COUNT-NONZERO-MOS
258900   IF WS-BR-NONZERO-MOS(WS-IX) < 3
259000       PERFORM 5130-ZERO-BRANCH-FORECAST
259100   ELSE
259200       PERFORM 5120-GROWTH-FACTOR
259300       PERFORM 5140-MEAN-ACTIVE-MONTH
259400       PERFORM 5150-ONE-MONTH-FORECAST
259500           VARYING WS-MX FROM 1 BY 1 UNTIL WS-MX > 11
259600   END-IF
259700ELSE
259800   PERFORM 5130-ZERO-BRANCH-FORECAST
259900END-IF.
260000PERFORM 5160-PROJECT-BRANCH-2026.
260100
260200*    LOCATES THIS BRANCH'S 2025 WS-MS-TABLE ROW FOR THE FORECAST
260300*    STEPS BELOW.
2604005105-FIND-BRANCH-MS-ROW.
260500IF MST-YEAR-2025(WS-JX)
260600       AND MST-BRANCH(WS-JX) = WS-BR-NAME(WS-IX)
260700   MOVE 'Y' TO WS-DP-FOUND
260800END-IF.
260900
261000*    COUNTS HOW MANY OF THE TWELVE 2025 MONTHS (PLUS JAN26) CARRY
261100*    REVENUE, AND SUMS THE ACTIVE MONTHS FOR THE MEAN BELOW.
2612005110-COUNT-NONZERO-MOS.
261300MOVE ZERO TO WS-BR-NONZERO-MOS(WS-IX)
261400            WS-FC-ACTIVE-CNT
261500            WS-FC-SUM-ACTIVE.
261600PERFORM 5111-COUNT-ONE-MONTH
261700   VARYING WS-MX FROM 1 BY 1 UNTIL WS-MX > 12.
261800*    NON-ZERO MONTH TALLY COVERS 2025 PLUS JAN 2026 -- NOT 2025
261900*    ALONE -- SO A THIN 2025 YEAR PROPPED UP BY A LIVE JANUARY
262000*    2026 STILL CLEARS THE 3-MONTH FLOOR BELOW.
262100IF WS-BR-JAN26(WS-IX) > 0
262200   ADD 1 TO WS-BR-NONZERO-MOS(WS-IX)
262300END-IF.
262400
262500*    ONE 2025 MONTH'S CONTRIBUTION TO THE NONZERO-MONTH COUNT AND
262600*    THE ACTIVE-MONTH MEAN USED WHEN SEASONALIZING.
2627005111-COUNT-ONE-MONTH.
262800IF MST-MONTH-REV-TAB(WS-JX, WS-MX) NOT = 0
262900   ADD 1 TO WS-BR-NONZERO-MOS(WS-IX)
263000   ADD 1 TO WS-FC-ACTIVE-CNT
263100   ADD MST-MONTH-REV-TAB(WS-JX, WS-MX) TO WS-FC-SUM-ACTIVE
263200END-IF.
263300
263400*    JAN26/JAN25 RATIO, CLAMPED TO THE 0.500-2.000 BAND SO A WILD
263500*    JANUARY CANNOT BLOW UP THE REST OF THE FORECAST.
2636005120-GROWTH-FACTOR.
263700IF WS-BR-JAN25(WS-IX) > 0
263800*    TREND FACTOR CARRIED FORWARD FROM THE BRANCH GROWTH
263900*    FIGURE, APPLIED TO THE FORECAST.
264000   COMPUTE WS-FC-GROWTH-FACTOR ROUNDED =
264100       WS-BR-JAN26(WS-IX) / WS-BR-JAN25(WS-IX)
264200ELSE
264300   MOVE 1.000 TO WS-FC-GROWTH-FACTOR
264400END-IF.
264500IF WS-FC-GROWTH-FACTOR < 0.500
264600   MOVE 0.500 TO WS-FC-GROWTH-FACTOR
264700END-IF.
264800IF WS-FC-GROWTH-FACTOR > 2.000
264900   MOVE 2.000 TO WS-FC-GROWTH-FACTOR
265000END-IF.
265100
265200*    TOO FEW ACTIVE MONTHS TO SEASONALIZE -- FORECASTS ZERO FOR
265300*    EVERY REMAINING MONTH OF THE YEAR.
2654005130-ZERO-BRANCH-FORECAST.
265500MOVE ZERO TO WS-FC-GROWTH-FACTOR.
265600PERFORM 5131-ZERO-ONE-MONTH
265700   VARYING WS-MX FROM 1 BY 1 UNTIL WS-MX > 11.
265800
265900*    CLEARS ONE OCCURRENCE OF THE BRANCH'S FEB-DEC FORECAST TABLE.
2660005131-ZERO-ONE-MONTH.
266100MOVE ZERO TO WS-BR-FCST(WS-IX, WS-MX).
266200
266300*    AVERAGE REVENUE OVER THE ACTIVE 2025 MONTHS, USED TO STAND IN
266400*    FOR ANY MONTH THAT WAS ZERO IN 2025.
2665005140-MEAN-ACTIVE-MONTH.
266600IF WS-FC-ACTIVE-CNT > 0
266700*    MEAN OF THE ACTIVE-MONTH REVENUE FIGURES, THE BASE THE
266800*    FORECAST IS PROJECTED FROM.
266900   COMPUTE WS-FC-MEAN-ACTIVE ROUNDED =
267000       WS-FC-SUM-ACTIVE / WS-FC-ACTIVE-CNT
267100ELSE
267200   MOVE ZERO TO WS-FC-MEAN-ACTIVE
267300END-IF.
267400
267500*    WS-MX RUNS 1..11 FOR FEB..DEC OF THE FORECAST TABLE; THE
267600*    SOURCE MONTH IN THE MST 12-OCCURRENCE TABLE IS ONE HIGHER.
267700*    AN INACTIVE SOURCE MONTH (ZERO IN 2025) USES THE MEAN OF
267800*    THE ACTIVE MONTHS INSTEAD OF ITS OWN ZERO.
2679005150-ONE-MONTH-FORECAST.
268000COMPUTE WS-RX = WS-MX + 1.
268100IF MST-MONTH-REV-TAB(WS-JX, WS-RX) NOT = 0
268200   COMPUTE WS-BR-FCST(WS-IX, WS-MX) ROUNDED =
268300       MST-MONTH-REV-TAB(WS-JX, WS-RX) * WS-FC-GROWTH-FACTOR
268400ELSE
268500   COMPUTE WS-BR-FCST(WS-IX, WS-MX) ROUNDED =
268600       WS-FC-MEAN-ACTIVE * WS-FC-GROWTH-FACTOR
268700END-IF.
268800
268900*    FULL-YEAR 2026 PROJECTION = JANUARY ACTUAL PLUS THE ELEVEN
269000*    FORECAST MONTHS, THEN THE YEAR-OVER-YEAR GROWTH PCT OFF IT.
2691005160-PROJECT-BRANCH-2026.
269200MOVE ZERO TO WS-CALC-NUM.
269300PERFORM 5161-SUM-ONE-FCST
269400   VARYING WS-MX FROM 1 BY 1 UNTIL WS-MX > 11.
269500COMPUTE WS-BR-PROJ26(WS-IX) =
269600   WS-BR-JAN26(WS-IX) + WS-CALC-NUM.
269700IF WS-BR-TOTAL25(WS-IX) > 0
269800   COMPUTE WS-BR-YOY(WS-IX) ROUNDED =
269900       ((WS-BR-PROJ26(WS-IX) / WS-BR-TOTAL25(WS-IX)) - 1)
270000           * 100
270100ELSE
270200   MOVE ZERO TO WS-BR-YOY(WS-IX)
270300END-IF.
270400
270500*    ADDS ONE MONTH OF THE FEB-DEC FORECAST INTO THE RUNNING TOTAL
270600*    USED TO BUILD THE FULL-YEAR 2026 PROJECTION.
2707005161-SUM-ONE-FCST.
270800ADD WS-BR-FCST(WS-IX, WS-MX) TO WS-CALC-NUM.
270900
271000*    ROLLS EVERY BRANCH'S 2025 ACTUAL AND 2026 PROJECTION UP INTO
271100*    THE CHAIN-WIDE FORECAST TOTALS AND YEAR-OVER-YEAR GROWTH PCT.
2712005400-CHAIN-FORECAST-TOTALS.
271300MOVE ZERO TO WS-FC-CHAIN-TOT25 WS-FC-CHAIN-PROJ26.
271400PERFORM 5410-ZERO-ONE-CHAIN-MONTH
271500   VARYING WS-MX FROM 1 BY 1 UNTIL WS-MX > 11.
271600PERFORM 5420-ACCUM-ONE-BRANCH-FCST
271700   VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-BR-CNT.
271800IF WS-FC-CHAIN-TOT25 > 0
271900   COMPUTE WS-FC-CHAIN-YOY ROUNDED =
272000       ((WS-FC-CHAIN-PROJ26 / WS-FC-CHAIN-TOT25) - 1) * 100
272100ELSE
272200   MOVE ZERO TO WS-FC-CHAIN-YOY
272300END-IF.
272400
272500*    CLEARS ONE OCCURRENCE OF THE CHAIN-WIDE FEB-DEC FORECAST
272600*    TABLE BEFORE IT IS ACCUMULATED BELOW.
2727005410-ZERO-ONE-CHAIN-MONTH.
272800MOVE ZERO TO WS-FC-CHAIN-MONTH(WS-MX).
272900
273000*    FOLDS ONE BRANCH'S 2025 ACTUAL AND 2026 PROJECTED TOTALS INTO
273100*    THE CHAIN-WIDE FORECAST TOTALS.
2732005420-ACCUM-ONE-BRANCH-FCST.
273300ADD WS-BR-TOTAL25(WS-IX) TO WS-FC-CHAIN-TOT25.
273400ADD WS-BR-PROJ26(WS-IX)  TO WS-FC-CHAIN-PROJ26.
273500PERFORM 5421-ACCUM-ONE-MONTH-FCST
273600   VARYING WS-MX FROM 1 BY 1 UNTIL WS-MX > 11.
273700
273800*    ADDS ONE BRANCH'S ONE MONTH OF FORECAST INTO THE CHAIN-WIDE
273900*    MONTHLY FORECAST TABLE.
2740005421-ACCUM-ONE-MONTH-FCST.
274100ADD WS-BR-FCST(WS-IX, WS-MX) TO WS-FC-CHAIN-MONTH(WS-MX).
274200
274300*    SECTION 8 -- RE-RANK THE BRANCH TABLE DESCENDING BY
274400*    PROJECTED 2026 TOTAL (SECTIONS 1,4,5 ALREADY PRINTED OFF
274500*    THE 2025-TOTAL ORDER, SO RE-SORTING NOW DISTURBS NOTHING).
2746005500-PRINT-PROJECTIONS.
274700PERFORM 5450-RANK-BY-PROJECTED.
274800PERFORM 9900-HEADING.
274900*    SECTION 8 - 2026 SALES PROJECTIONS.
275000MOVE 'SECTION 8 - 2026 SALES PROJECTIONS' TO O-SECTION-TITLE.
275100WRITE PRTLINE FROM SECTION-TITLE-LINE
275200   AFTER ADVANCING 2 LINES AT EOP PERFORM 9900-HEADING.
275300PERFORM 5510-PRINT-ONE-BRANCH-PROJ
275400   VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-BR-CNT.
275500MOVE SPACES TO PRTLINE.
275600WRITE PRTLINE AFTER ADVANCING 1 LINE.
275700*    CHAIN 2025 ACTUAL TOTAL.
275800MOVE 'CHAIN 2025 ACTUAL TOTAL'        TO O-CT-LABEL.
275900MOVE WS-FC-CHAIN-TOT25                TO O-CT-VALUE.
276000WRITE PRTLINE FROM CHAIN-TOTAL-LINE
276100   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
276200*    CHAIN 2026 PROJECTED TOTAL.
276300MOVE 'CHAIN 2026 PROJECTED TOTAL'      TO O-CT-LABEL.
276400MOVE WS-FC-CHAIN-PROJ26                TO O-CT-VALUE.
276500WRITE PRTLINE FROM CHAIN-TOTAL-LINE
276600   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
276700*    CHAIN YEAR-OVER-YEAR GROWTH PCT.
276800MOVE 'CHAIN YEAR-OVER-YEAR GROWTH PCT' TO O-MX-LABEL.
276900MOVE WS-FC-CHAIN-YOY                   TO O-MX-VALUE.
277000WRITE PRTLINE FROM MATRIX-SUMMARY-LINE
277100   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
277200MOVE SPACES TO PRTLINE.
277300WRITE PRTLINE AFTER ADVANCING 1 LINE.
277400PERFORM 5520-PRINT-ONE-CHAIN-MONTH
277500   VARYING WS-MX FROM 1 BY 1 UNTIL WS-MX > 11.
277600
277700*    DESCENDING SELECTION SORT OF THE BRANCH TABLE BY PROJECTED
277800*    2026 TOTAL -- SEE THE SECTION 8 BANNER ABOVE.
2779005450-RANK-BY-PROJECTED.
278000IF WS-BR-CNT > 1
278100   PERFORM 5451-RANK-ONE-PASS
278200       VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-BR-CNT - 1
278300END-IF.
278400
278500*    ONE OUTER PASS OF THE DESCENDING SELECTION SORT ON PROJECTED
278600*    2026 TOTAL.
2787005451-RANK-ONE-PASS.
278800MOVE WS-IX TO WS-HI-IX.
278900PERFORM 5452-FIND-MAX-FROM
279000   VARYING WS-JX FROM WS-IX BY 1 UNTIL WS-JX > WS-BR-CNT.
279100IF WS-HI-IX NOT = WS-IX
279200   MOVE WS-BR-ENTRY(WS-IX)    TO WS-SWAP-BR-ENTRY
279300   MOVE WS-BR-ENTRY(WS-HI-IX) TO WS-BR-ENTRY(WS-IX)
279400   MOVE WS-SWAP-BR-ENTRY      TO WS-BR-ENTRY(WS-HI-IX)
279500END-IF.
279600
279700*    INNER SCAN -- REMEMBERS THE HIGHEST-PROJECTED ROW SEEN SO FAR
279800*    THIS PASS.
2799005452-FIND-MAX-FROM.
280000IF WS-BR-PROJ26(WS-JX) > WS-BR-PROJ26(WS-HI-IX)
280100   MOVE WS-JX TO WS-HI-IX
280200END-IF.
280300
280400*    ONE BRANCH'S PROJECTION LINE.  FEB-DEC FORECAST IS BACKED OUT
280500*    OF THE FULL PROJECTION SO IT PRINTS AS ITS OWN COLUMN.
2806005510-PRINT-ONE-BRANCH-PROJ.
280700MOVE WS-BR-NAME(WS-IX)    TO O-PJ-BRANCH.
280800MOVE WS-BR-TOTAL25(WS-IX) TO O-PJ-TOT25.
280900MOVE WS-BR-JAN26(WS-IX)   TO O-PJ-JAN26.
281000COMPUTE WS-CALC-NUM = WS-BR-PROJ26(WS-IX) - WS-BR-JAN26(WS-IX).
281100MOVE WS-CALC-NUM          TO O-PJ-FCST.
281200MOVE WS-BR-PROJ26(WS-IX)  TO O-PJ-PROJ.
281300MOVE WS-BR-YOY(WS-IX)     TO O-PJ-YOY.
281400WRITE PRTLINE FROM PROJ-BRANCH-LINE
281500   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
281600
281700*    ONE CHAIN-WIDE FEB26-DEC26 FORECAST LINE.  WS-RX IS ONE MONTH
281800*    AHEAD OF WS-MX TO PICK UP THE RIGHT MONTH NAME.
2819005520-PRINT-ONE-CHAIN-MONTH.
282000COMPUTE WS-RX = WS-MX + 1.
282100MOVE WS-MONTH-NAME-TAB(WS-RX) TO O-MONTH-NAME.
282200MOVE WS-FC-CHAIN-MONTH(WS-MX) TO O-MONTH-TOTAL.
282300WRITE PRTLINE FROM MONTH-LINE
282400   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
282500
282600*---------------------------------------------------------
282700* 6000 SERIES -- SEGMENTATION.  EACH BRANCH IS SLOTTED INTO ONE
282800* FOUR RULE-BASED SEGMENTS BY COMPARING ITS 2025 REVENUE AND
282900* JANUARY GROWTH PCT AGAINST THE CHAINWIDE MEDIAN OF EACH --
283000* FLAGSHIP (HIGH REVENUE, HIGH GROWTH), CASH COW (HIGH REVENUE,
283100* LOW GROWTH), GROWTH ENGINE (LOW REVENUE, HIGH GROWTH) AND
283200* EMERGING (LOW REVENUE, LOW GROWTH) -- THEN BUILDS A 0-1
283300* MIN-MAX NORMALIZED SIX-METRIC PROFILE PER SEGMENT.
283400                                                 AR-17 08/28
283500*---------------------------------------------------------
2836006000-SEGMENTATION.
283700PERFORM 6100-COMPUTE-MEDIANS.
283800PERFORM 6200-ASSIGN-SEGMENTS
283900   VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-BR-CNT.
284000PERFORM 6300-SEGMENT-AGGREGATES.
284100PERFORM 6400-NORMALIZE-PROFILE.
284200PERFORM 6600-PRINT-SEGMENTS.
284300
284400*    CHAINWIDE MEDIAN 2025 REVENUE AND MEDIAN JANUARY GROWTH, THE
284500*    TWO AXES THE SEGMENTATION TEST BELOW SPLITS BRANCHES ON.
2846006100-COMPUTE-MEDIANS.
284700MOVE ZERO TO WS-SORT-CNT.
284800PERFORM 6110-LOAD-REV-FOR-MEDIAN
284900   VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-BR-CNT.
285000PERFORM 8950-COMPUTE-MEDIAN.
285100MOVE WS-MEDIAN-RESULT TO WS-SEG-MEDIAN-REV.
285200MOVE ZERO TO WS-SORT-CNT.
285300PERFORM 6120-LOAD-GROWTH-FOR-MEDIAN
285400   VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-BR-CNT.
285500PERFORM 8950-COMPUTE-MEDIAN.
285600MOVE WS-MEDIAN-RESULT TO WS-SEG-MEDIAN-GROWTH.
285700
285800*    LOADS ONE BRANCH'S 2025 REVENUE INTO THE SHARED SORT/MEDIAN
285900*    WORK TABLE.
2860006110-LOAD-REV-FOR-MEDIAN.
286100IF WS-SORT-CNT < 600
286200   ADD 1 TO WS-SORT-CNT
286300   MOVE WS-BR-TOTAL25(WS-IX) TO WS-SORT-TAB(WS-SORT-CNT)
286400END-IF.
286500
286600*    LOADS ONE BRANCH'S JANUARY GROWTH PCT INTO THE SHARED
286700*    SORT/MEDIAN WORK TABLE.
2868006120-LOAD-GROWTH-FOR-MEDIAN.
286900IF WS-SORT-CNT < 600
287000   ADD 1 TO WS-SORT-CNT
287100   MOVE WS-BR-GROWTH(WS-IX) TO WS-SORT-TAB(WS-SORT-CNT)
287200END-IF.
287300
2874006200-ASSIGN-SEGMENTS.
287500*    REVENUE SPLIT IS VS THE CHAIN MEDIAN BOTH WAYS, BUT THE
287600*    GROWTH TEST IS NOT -- ABOVE-MEDIAN REVENUE BRANCHES SPLIT ON
287700*    PLAIN POSITIVE GROWTH, BELOW-MEDIAN BRANCHES SPLIT ON
287800*    MEDIAN GROWTH.  MATCHES CONTROLLER'S OFFICE SPEC MEMO.
287900IF WS-BR-TOTAL25(WS-IX) > WS-SEG-MEDIAN-REV
288000   IF WS-BR-GROWTH(WS-IX) > ZERO
288100       MOVE 'FLAGSHIP'      TO WS-BR-SEGMENT(WS-IX)
288200   ELSE
288300       MOVE 'CASH COW'      TO WS-BR-SEGMENT(WS-IX)
288400   END-IF
288500ELSE
288600   IF WS-BR-GROWTH(WS-IX) > WS-SEG-MEDIAN-GROWTH
288700       MOVE 'GROWTH ENGINE' TO WS-BR-SEGMENT(WS-IX)
288800   ELSE
288900       MOVE 'EMERGING'      TO WS-BR-SEGMENT(WS-IX)
289000   END-IF
289100END-IF.
289200
289300*    BUILDS THE FOUR SEGMENT ROWS, FOLDS EVERY BRANCH INTO ITS
289400*    ASSIGNED SEGMENT, THEN AVERAGES EACH SEGMENT'S FEATURES.
2895006300-SEGMENT-AGGREGATES.
289600PERFORM 6310-INIT-ONE-SEGMENT
289700   VARYING WS-RX FROM 1 BY 1 UNTIL WS-RX > 4.
289800PERFORM 6320-ACCUM-ONE-BRANCH
289900   VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-BR-CNT.
290000PERFORM 6330-AVERAGE-ONE-SEGMENT
290100   VARYING WS-RX FROM 1 BY 1 UNTIL WS-RX > 4.
290200
290300*    ZEROES ONE SEGMENT'S ACCUMULATORS AND ASSIGNS ITS FIXED NAME
290400*    AND RECOMMENDED STRATEGY -- SEE THE CONTROLLER MEMO.
2905006310-INIT-ONE-SEGMENT.
290600MOVE ZERO TO WS-SEG-CNT(WS-RX)    WS-SEG-SUM-REV(WS-RX)
290700            WS-SEG-SUM-GROWTH(WS-RX) WS-SEG-SUM-MARGIN(WS-RX)
290800            WS-SEG-SUM-BEV(WS-RX)    WS-SEG-SUM-SEASON(WS-RX)
290900            WS-SEG-SUM-REVPM(WS-RX).
291000EVALUATE WS-RX
291100   WHEN 1
291200       MOVE 'FLAGSHIP'            TO WS-SEG-NAME(WS-RX)
291300       MOVE 'PROTECT AND OPTIMIZE'   TO WS-SEG-STRATEGY(WS-RX)
291400   WHEN 2
291500       MOVE 'CASH COW'            TO WS-SEG-NAME(WS-RX)
291600       MOVE 'HARVEST PROFITS'        TO WS-SEG-STRATEGY(WS-RX)
291700   WHEN 3
291800       MOVE 'GROWTH ENGINE'       TO WS-SEG-NAME(WS-RX)
291900       MOVE 'INVEST AND EXPAND'       TO WS-SEG-STRATEGY(WS-RX)
292000   WHEN 4
292100       MOVE 'EMERGING'            TO WS-SEG-NAME(WS-RX)
292200       MOVE 'EVALUATE AND EXPERIMENT' TO WS-SEG-STRATEGY(WS-RX)
292300END-EVALUATE.
292400
292500*    FOLDS ONE BRANCH'S FEATURES INTO ITS SEGMENT'S RUNNING SUMS.
2926006320-ACCUM-ONE-BRANCH.
292700MOVE 'N' TO WS-DP-FOUND.
292800PERFORM 6321-FIND-SEGMENT-ROW
292900   VARYING WS-RX FROM 1 BY 1 UNTIL WS-RX > 4 OR
293000                                    WS-DP-FOUND = 'Y'.
293100IF WS-DP-FOUND = 'Y'
293200   COMPUTE WS-RX = WS-RX - 1
293300   ADD 1 TO WS-SEG-CNT(WS-RX)
293400   ADD WS-BR-TOTAL25(WS-IX)    TO WS-SEG-SUM-REV(WS-RX)
293500   ADD WS-BR-GROWTH(WS-IX)     TO WS-SEG-SUM-GROWTH(WS-RX)
293600   ADD WS-BR-MARGIN(WS-IX)     TO WS-SEG-SUM-MARGIN(WS-RX)
293700   ADD WS-BR-BEV-SHARE(WS-IX)  TO WS-SEG-SUM-BEV(WS-RX)
293800   ADD WS-BR-SEASON-CV(WS-IX)  TO WS-SEG-SUM-SEASON(WS-RX)
293900   ADD WS-BR-REV-PER-MO(WS-IX) TO WS-SEG-SUM-REVPM(WS-RX)
294000END-IF.
294100
294200*    INNER SCAN -- MATCHES THE BRANCH'S ASSIGNED SEGMENT NAME TO
294300*    ITS SEGMENT TABLE ROW.
2944006321-FIND-SEGMENT-ROW.
294500IF WS-SEG-NAME(WS-RX) = WS-BR-SEGMENT(WS-IX)
294600   MOVE 'Y' TO WS-DP-FOUND
294700END-IF.
294800
294900*    AVERAGES ONE SEGMENT'S REVENUE, GROWTH AND MARGIN OVER ITS
295000*    MEMBER COUNT.  AN EMPTY SEGMENT AVERAGES TO ZERO.
2951006330-AVERAGE-ONE-SEGMENT.
295200IF WS-SEG-CNT(WS-RX) > 0
295300   COMPUTE WS-SEG-AVG-REV(WS-RX) ROUNDED =
295400       WS-SEG-SUM-REV(WS-RX) / WS-SEG-CNT(WS-RX)
295500   COMPUTE WS-SEG-AVG-GROWTH(WS-RX) ROUNDED =
295600       WS-SEG-SUM-GROWTH(WS-RX) / WS-SEG-CNT(WS-RX)
295700   COMPUTE WS-SEG-AVG-MARGIN(WS-RX) ROUNDED =
295800       WS-SEG-SUM-MARGIN(WS-RX) / WS-SEG-CNT(WS-RX)
295900ELSE
296000   MOVE ZERO TO WS-SEG-AVG-REV(WS-RX) WS-SEG-AVG-GROWTH(WS-RX)
296100                WS-SEG-AVG-MARGIN(WS-RX)
296200END-IF.
296300
296400*    0-1 MIN-MAX NORMALIZATION OF SIX SEGMENT-AVERAGE METRICS --
296500*    1=REVENUE 2=GROWTH 3=MARGIN 4=BEVERAGE MIX 5=SEASONALITY
296600*    6=REVENUE PER ACTIVE MONTH.  THE MIN/MAX FOR EACH METRIC IS TAKEN
296700*    OVER EVERY INDIVIDUAL BRANCH, NOT OVER THE FOUR SEGMENT MEANS, SO
296800*    A SEGMENT'S PROFILE REFLECTS WHERE ITS MEAN FALLS WITHIN THE TRUE
296900*    CHAINWIDE SPREAD RATHER THAN AUTOMATICALLY PINNING TO 0 OR 1.
2970006400-NORMALIZE-PROFILE.
297100PERFORM 6405-LOAD-BR-RAWMET
297200   VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-BR-CNT.
297300PERFORM 6410-LOAD-ONE-SEG-RAW
297400   VARYING WS-RX FROM 1 BY 1 UNTIL WS-RX > 4.
297500PERFORM 6420-FIND-MINMAX-ONE-METRIC
297600   VARYING WS-QX FROM 1 BY 1 UNTIL WS-QX > 6.
297700PERFORM 6440-NORMALIZE-ONE-SEG
297800   VARYING WS-RX FROM 1 BY 1 UNTIL WS-RX > 4.
297900
298000*    COPIES ONE BRANCH'S SIX RAW PROFILE METRICS INTO THE MIN/MAX
298100*    WORK TABLE -- THE SAME SIX METRICS 6410 AVERAGES BY SEGMENT.
2982006405-LOAD-BR-RAWMET.
298300MOVE WS-BR-TOTAL25(WS-IX)    TO WS-BR-RM(WS-IX, 1).
298400MOVE WS-BR-GROWTH(WS-IX)     TO WS-BR-RM(WS-IX, 2).
298500MOVE WS-BR-MARGIN(WS-IX)     TO WS-BR-RM(WS-IX, 3).
298600MOVE WS-BR-BEV-SHARE(WS-IX)  TO WS-BR-RM(WS-IX, 4).
298700MOVE WS-BR-SEASON-CV(WS-IX)  TO WS-BR-RM(WS-IX, 5).
298800MOVE WS-BR-REV-PER-MO(WS-IX) TO WS-BR-RM(WS-IX, 6).
298900
299000*    COPIES ONE SEGMENT'S SIX RAW AVERAGE METRICS INTO THE
299100*    NORMALIZATION WORK TABLE.
2992006410-LOAD-ONE-SEG-RAW.
299300MOVE WS-SEG-AVG-REV(WS-RX)    TO WS-NORM-SEGMEAN(WS-RX, 1).
299400MOVE WS-SEG-AVG-GROWTH(WS-RX) TO WS-NORM-SEGMEAN(WS-RX, 2).
299500MOVE WS-SEG-AVG-MARGIN(WS-RX) TO WS-NORM-SEGMEAN(WS-RX, 3).
299600IF WS-SEG-CNT(WS-RX) > 0
299700   COMPUTE WS-NORM-SEGMEAN(WS-RX, 4) ROUNDED =
299800       WS-SEG-SUM-BEV(WS-RX) / WS-SEG-CNT(WS-RX)
299900   COMPUTE WS-NORM-SEGMEAN(WS-RX, 5) ROUNDED =
300000       WS-SEG-SUM-SEASON(WS-RX) / WS-SEG-CNT(WS-RX)
300100   COMPUTE WS-NORM-SEGMEAN(WS-RX, 6) ROUNDED =
300200       WS-SEG-SUM-REVPM(WS-RX) / WS-SEG-CNT(WS-RX)
300300ELSE
300400   MOVE ZERO TO WS-NORM-SEGMEAN(WS-RX, 4)
300500                WS-NORM-SEGMEAN(WS-RX, 5)
300600                WS-NORM-SEGMEAN(WS-RX, 6)
300700END-IF.
300800
300900*    SEEDS THE MIN/MAX FOR ONE METRIC FROM BRANCH 1, THEN SCANS
301000*    BRANCHES 2 THRU WS-BR-CNT BELOW.
3011006420-FIND-MINMAX-ONE-METRIC.
301200MOVE WS-BR-RM(1, WS-QX) TO WS-NORM-MIN(WS-QX).
301300MOVE WS-BR-RM(1, WS-QX) TO WS-NORM-MAX(WS-QX).
301400PERFORM 6430-SCAN-ONE-BR-FOR-MINMAX
301500   VARYING WS-IX FROM 2 BY 1 UNTIL WS-IX > WS-BR-CNT.
301600
301700*    ONE BRANCH'S CONTRIBUTION TO THE RUNNING CHAINWIDE MIN/MAX FOR
301800*    THE METRIC BEING NORMALIZED.
3019006430-SCAN-ONE-BR-FOR-MINMAX.
302000IF WS-BR-RM(WS-IX, WS-QX) < WS-NORM-MIN(WS-QX)
302100   MOVE WS-BR-RM(WS-IX, WS-QX) TO WS-NORM-MIN(WS-QX)
302200END-IF.
302300IF WS-BR-RM(WS-IX, WS-QX) > WS-NORM-MAX(WS-QX)
302400   MOVE WS-BR-RM(WS-IX, WS-QX) TO WS-NORM-MAX(WS-QX)
302500END-IF.
302600
302700*    NORMALIZES ALL SIX METRICS FOR ONE SEGMENT AGAINST THE
302800*    CHAINWIDE MIN/MAX FOUND ABOVE.
3029006440-NORMALIZE-ONE-SEG.
303000PERFORM 6441-NORMALIZE-ONE-METRIC
303100   VARYING WS-QX FROM 1 BY 1 UNTIL WS-QX > 6.
303200
303300*    0-1 NORMALIZES ONE METRIC FOR ONE SEGMENT.  A FLAT METRIC
303400*    (MAX = MIN) NORMALIZES TO THE MIDPOINT RATHER THAN DIVIDE BY
303500*    ZERO.
3036006441-NORMALIZE-ONE-METRIC.
303700IF WS-NORM-MAX(WS-QX) = WS-NORM-MIN(WS-QX)
303800   MOVE 0.500 TO WS-NORM-METRIC(WS-RX, WS-QX)
303900ELSE
304000   COMPUTE WS-NORM-METRIC(WS-RX, WS-QX) ROUNDED =
304100       (WS-NORM-SEGMEAN(WS-RX, WS-QX) - WS-NORM-MIN(WS-QX)) /
304200           (WS-NORM-MAX(WS-QX) - WS-NORM-MIN(WS-QX))
304300END-IF.
304400
304500*    SECTION 9 -- SEGMENT ROSTER, PER-BRANCH FEATURES, AND THE
304600*    NORMALIZED SIX-METRIC PROFILE TABLE.
3047006600-PRINT-SEGMENTS.
304800PERFORM 9900-HEADING.
304900*    SECTION 9 - BRANCH SEGMENTATION.
305000MOVE 'SECTION 9 - BRANCH SEGMENTATION' TO O-SECTION-TITLE.
305100WRITE PRTLINE FROM SECTION-TITLE-LINE
305200   AFTER ADVANCING 2 LINES AT EOP PERFORM 9900-HEADING.
305300PERFORM 6610-PRINT-ONE-SEGMENT
305400   VARYING WS-RX FROM 1 BY 1 UNTIL WS-RX > 4.
305500MOVE SPACES TO PRTLINE.
305600WRITE PRTLINE AFTER ADVANCING 1 LINE.
305700PERFORM 6630-PRINT-ONE-FEATURE-LINE
305800   VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-BR-CNT.
305900MOVE SPACES TO PRTLINE.
306000WRITE PRTLINE AFTER ADVANCING 1 LINE.
306100PERFORM 6640-PRINT-ONE-PROFILE-METRIC
306200   VARYING WS-QX FROM 1 BY 1 UNTIL WS-QX > 6.
306300
306400*    PRINTS ONE SEGMENT'S HEADER LINE, THEN ITS MEMBER-BRANCH
306500*    ROSTER.
3066006610-PRINT-ONE-SEGMENT.
306700MOVE WS-SEG-NAME(WS-RX)       TO O-SG-NAME.
306800MOVE WS-SEG-CNT(WS-RX)        TO O-SG-CNT.
306900MOVE WS-SEG-AVG-REV(WS-RX)    TO O-SG-AVGREV.
307000MOVE WS-SEG-AVG-GROWTH(WS-RX) TO O-SG-AVGGROW.
307100MOVE WS-SEG-AVG-MARGIN(WS-RX) TO O-SG-AVGMARG.
307200MOVE WS-SEG-STRATEGY(WS-RX)   TO O-SG-STRATEGY.
307300WRITE PRTLINE FROM SEGMENT-HDR-LINE
307400   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
307500PERFORM 6620-PRINT-ONE-MEMBER
307600   VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-BR-CNT.
307700
307800*    PRINTS ONE BRANCH NAME WHEN IT BELONGS TO THE SEGMENT BEING
307900*    ROSTERED.
3080006620-PRINT-ONE-MEMBER.
308100IF WS-BR-SEGMENT(WS-IX) = WS-SEG-NAME(WS-RX)
308200   MOVE WS-BR-NAME(WS-IX) TO O-SGM-NAME
308300   WRITE PRTLINE FROM SEGMENT-MEMBER-LINE
308400       AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING
308500END-IF.
308600
308700*    ONE BRANCH'S PER-BRANCH FEATURE LINE -- GROWTH, BEVERAGE
308800*    SHARE, MARGIN, SEASONALITY AND ASSIGNED SEGMENT.
3089006630-PRINT-ONE-FEATURE-LINE.
309000MOVE WS-BR-NAME(WS-IX)      TO O-SF-BRANCH.
309100MOVE WS-BR-GROWTH(WS-IX)    TO O-SF-GROWTH.
309200MOVE WS-BR-BEV-SHARE(WS-IX) TO O-SF-BEVSHARE.
309300MOVE WS-BR-MARGIN(WS-IX)    TO O-SF-MARGIN.
309400MOVE WS-BR-SEASON-CV(WS-IX) TO O-SF-SEASON.
309500MOVE WS-BR-SEGMENT(WS-IX)   TO O-SF-SEGMENT.
309600WRITE PRTLINE FROM SEGMENT-FEATURE-LINE
309700   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
309800
309900*    ONE ROW OF THE NORMALIZED SIX-METRIC PROFILE TABLE, ONE
310000*    COLUMN PER SEGMENT.
3101006640-PRINT-ONE-PROFILE-METRIC.
310200EVALUATE WS-QX
310300   WHEN 1 MOVE 'REVENUE'      TO O-SP-METRIC
310400   WHEN 2 MOVE 'GROWTH'       TO O-SP-METRIC
310500   WHEN 3 MOVE 'MARGIN'       TO O-SP-METRIC
310600   WHEN 4 MOVE 'BEVERAGE MIX' TO O-SP-METRIC
310700   WHEN 5 MOVE 'SEASONALITY'  TO O-SP-METRIC
310800   WHEN 6 MOVE 'EFFICIENCY'   TO O-SP-METRIC
310900END-EVALUATE.
311000MOVE WS-NORM-METRIC(1, WS-QX) TO O-SP-V1.
311100MOVE WS-NORM-METRIC(2, WS-QX) TO O-SP-V2.
311200MOVE WS-NORM-METRIC(3, WS-QX) TO O-SP-V3.
311300MOVE WS-NORM-METRIC(4, WS-QX) TO O-SP-V4.
311400WRITE PRTLINE FROM SEGMENT-PROFILE-LINE
311500   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
311600
311700*---------------------------------------------------------
311800* 8900 SERIES -- SHARED SORT/MEDIAN/STD-DEV/TEXT-SCAN UTILITIES.
311900* USED FROM THE 2000 THRU 6000 SERIES.  THE SHOP DOES NOT USE
312000* THE SORT VERB OR ANY INTRINSIC FUNCTION, SO THESE ARE THE
312100* HAND-ROLLED SELECTION-SORT IDIOM USED FOR THE BRANCH
312200* RANKING AND UNDERPRICED-PRODUCTS TABLES ABOVE, SHARED HERE SO
312300* THEY ARE WRITTEN ONCE.                                   AR-14
312400*---------------------------------------------------------
3125008900-SORT-WORK-TABLE.
312600IF WS-SORT-CNT > 1
312700   PERFORM 8910-SORT-ONE-PASS
312800       VARYING WS-SX FROM 1 BY 1
312900       UNTIL WS-SX > WS-SORT-CNT - 1
313000END-IF.
313100
313200*    ONE OUTER PASS OF THE SHARED ASCENDING SELECTION SORT.
3133008910-SORT-ONE-PASS.
313400MOVE WS-SX TO WS-LO-IX.
313500PERFORM 8920-FIND-MIN-FROM
313600   VARYING WS-SY FROM WS-SX BY 1 UNTIL WS-SY > WS-SORT-CNT.
313700IF WS-LO-IX NOT = WS-SX
313800   MOVE WS-SORT-TAB(WS-SX)    TO WS-SORT-TEMP
313900   MOVE WS-SORT-TAB(WS-LO-IX) TO WS-SORT-TAB(WS-SX)
314000   MOVE WS-SORT-TEMP          TO WS-SORT-TAB(WS-LO-IX)
314100END-IF.
314200
314300*    INNER SCAN -- REMEMBERS THE LOWEST VALUE SEEN SO FAR THIS
314400*    PASS OF THE SHARED SORT.
3145008920-FIND-MIN-FROM.
314600IF WS-SORT-TAB(WS-SY) < WS-SORT-TAB(WS-LO-IX)
314700   MOVE WS-SY TO WS-LO-IX
314800END-IF.
314900
315000*    MEDIAN OF WS-SORT-TAB(1..WS-SORT-CNT) -- CALLER LOADS THE
315100*    TABLE AND SETS WS-SORT-CNT BEFORE CALLING.
3152008950-COMPUTE-MEDIAN.
315300PERFORM 8900-SORT-WORK-TABLE.
315400IF WS-SORT-CNT = 0
315500   MOVE ZERO TO WS-MEDIAN-RESULT
315600ELSE
315700   DIVIDE WS-SORT-CNT BY 2 GIVING WS-SX REMAINDER WS-SY
315800   IF WS-SY = 0
315900       COMPUTE WS-MEDIAN-RESULT ROUNDED =
316000           (WS-SORT-TAB(WS-SX) + WS-SORT-TAB(WS-SX + 1)) / 2
316100   ELSE
316200       COMPUTE WS-SX = WS-SX + 1
316300       MOVE WS-SORT-TAB(WS-SX) TO WS-MEDIAN-RESULT
316400   END-IF
316500END-IF.
316600
316700*    POPULATION STANDARD DEVIATION OF WS-SD-TAB(1..WS-SD-CNT),
316800*    SQUARE ROOT TAKEN BY 20 FIXED PASSES OF NEWTON'S METHOD --
316900*    THE SHOP HAS NO SQRT INTRINSIC ON ITS COMPILER.
3170008960-COMPUTE-STD-DEV.
317100MOVE ZERO TO WS-SD-SUM.
317200PERFORM 8961-SUM-ONE-SD
317300   VARYING WS-SX FROM 1 BY 1 UNTIL WS-SX > WS-SD-CNT.
317400COMPUTE WS-SD-MEAN ROUNDED = WS-SD-SUM / WS-SD-CNT.
317500MOVE ZERO TO WS-SD-SUMSQ.
317600PERFORM 8962-SUMSQ-ONE-SD
317700   VARYING WS-SX FROM 1 BY 1 UNTIL WS-SX > WS-SD-CNT.
317800COMPUTE WS-SD-VARIANCE ROUNDED = WS-SD-SUMSQ / WS-SD-CNT.
317900PERFORM 8963-NEWTON-SQRT.
318000
318100*    ONE VALUE'S CONTRIBUTION TO THE STD-DEV MEAN.
3182008961-SUM-ONE-SD.
318300ADD WS-SD-TAB(WS-SX) TO WS-SD-SUM.
318400
318500*    ONE VALUE'S SQUARED DEVIATION FROM THE MEAN, ACCUMULATED
318600*    TOWARD THE VARIANCE.
3187008962-SUMSQ-ONE-SD.
318800COMPUTE WS-SD-DIFF = WS-SD-TAB(WS-SX) - WS-SD-MEAN.
318900COMPUTE WS-SD-SUMSQ = WS-SD-SUMSQ +
319000                      (WS-SD-DIFF * WS-SD-DIFF).
319100
319200*    TWENTY FIXED PASSES OF NEWTON'S METHOD CONVERGE EASILY FOR
319300*    THE RANGE OF VARIANCES THIS PROGRAM COMPUTES.
3194008963-NEWTON-SQRT.
319500IF WS-SD-VARIANCE NOT > 0
319600   MOVE ZERO TO WS-SD-RESULT
319700ELSE
319800   MOVE WS-SD-VARIANCE TO WS-SD-GUESS
319900   PERFORM 8964-NEWTON-ONE-STEP
320000       VARYING WS-SD-ITER FROM 1 BY 1 UNTIL WS-SD-ITER > 20
320100   MOVE WS-SD-GUESS TO WS-SD-RESULT
320200END-IF.
320300
320400*    ONE ITERATION OF NEWTON'S METHOD TOWARD THE SQUARE ROOT OF
320500*    WS-SD-VARIANCE.
3206008964-NEWTON-ONE-STEP.
320700MOVE WS-SD-GUESS TO WS-SD-PREV.
320800COMPUTE WS-SD-GUESS ROUNDED =
320900   (WS-SD-PREV + (WS-SD-VARIANCE / WS-SD-PREV)) / 2.
321000
321100*    GENERIC "DOES WS-FIND-TARGET CONTAIN WS-FIND-NEEDLE" SCAN.
321200*    CALLER LOADS WS-FIND-TARGET, WS-FIND-NEEDLE AND
321300*    WS-FIND-NEEDLE-LEN BEFORE CALLING; RESULT COMES BACK IN
321400*    WS-FIND-FOUND.  THE SHOP'S COMPILER HAS NO "CONTAINS"
321500*    TEST, SO THIS WALKS EVERY START POSITION BY HAND.
3216008970-SEARCH-SUBSTRING.
321700MOVE 'N' TO WS-FIND-FOUND.
321800PERFORM 8971-TRY-ONE-POS
321900   VARYING WS-FIND-POS FROM 1 BY 1
322000   UNTIL WS-FIND-POS > 41 - WS-FIND-NEEDLE-LEN
322100      OR WS-FIND-FOUND = 'Y'.
322200
322300*    TESTS WHETHER THE NEEDLE MATCHES THE TARGET STARTING AT ONE
322400*    CANDIDATE POSITION.
3225008971-TRY-ONE-POS.
322600IF WS-FIND-TARGET(WS-FIND-POS:WS-FIND-NEEDLE-LEN) =
322700            WS-FIND-NEEDLE(1:WS-FIND-NEEDLE-LEN)
322800   MOVE 'Y' TO WS-FIND-FOUND
322900END-IF.
323000
323100*---------------------------------------------------------
323200* 9000 SERIES -- READ AND HEADING UTILITY PARAGRAPHS, SHARED
323300* ACROSS EVERY BATCH-FLOW STEP.
323400*---------------------------------------------------------
3235009010-READ-MS.
323600READ MONTHLY-SALES
323700   AT END MOVE 'NO' TO WS-MORE-MS.
323800
323900*    READS ONE PRODUCT-PROFITABILITY RECORD; SETS THE END-OF-FILE
324000*    SWITCH WHEN THE EXTRACT IS EXHAUSTED.
3241009020-READ-PP.
324200READ PRODUCT-PROF
324300   AT END MOVE 'NO' TO WS-MORE-PP.
324400
324500*    READS ONE CATEGORY-SUMMARY RECORD; SETS THE END-OF-FILE
324600*    SWITCH WHEN THE EXTRACT IS EXHAUSTED.
3247009030-READ-CS.
324800READ CATEGORY-SUM
324900   AT END MOVE 'NO' TO WS-MORE-CS.
325000
325100*    STANDARD PAGE HEADING.  BUMPS THE PAGE COUNTER, PRINTS THE
325200*    COMPANY TITLE LINE AND RESETS THE LINE COUNTER.
3253009900-HEADING.
325400ADD 1 TO WS-PCTR.
325500MOVE WS-PCTR TO O-PCTR.
325600MOVE ZERO TO WS-LCTR.
325700WRITE PRTLINE FROM COMPANY-TITLE
325800   AFTER ADVANCING PAGE.
325900MOVE SPACES TO PRTLINE.
326000WRITE PRTLINE AFTER ADVANCING 1 LINE.
326100*    ---------------------------------------------------------
326200*    CLOSING TOTALS -- HOW MANY INPUT RECORDS THIS RUN ACTUALLY
326300*    READ, SO OPERATIONS CAN TIE THE REPORT BACK TO THE EXTRACT
326400*    ROW COUNTS ON THE TRANSMITTAL SLIP.
3265009990-PRINT-TRAILER.
326600MOVE SPACES TO PRTLINE.
326700WRITE PRTLINE AFTER ADVANCING 2 LINES.
326800WRITE PRTLINE FROM RPT-TRAILER-LINE
326900   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
327000MOVE WS-CTL-MS-RECS TO O-TR-MS.
327100MOVE WS-CTL-PP-RECS TO O-TR-PP.
327200MOVE WS-CTL-CS-RECS TO O-TR-CS.
327300WRITE PRTLINE FROM RPT-TRAILER-COUNTS
327400   AFTER ADVANCING 1 LINE AT EOP PERFORM 9900-HEADING.
327500
327600*    CLOSES THE REPORT FILE.  THE THREE INPUT EXTRACTS WERE ALREADY
327700*    CLOSED BACK IN 1000-INIT-RUN ONCE THEY WERE FULLY LOADED.
3278009999-CLOSE-RUN.
327900CLOSE ANALYSIS-RPT.
328000*********************************************************
328100*    END OF CBLCOF01.                                  *
